000100******************************************************************        
000200*              COPY COBROS - RECIBO DE COBRO BANCARIO            *        
000300*              APLICACION  : DISTRIBUCION CEMENTO                *        
000400*              ARCHIVO DD  : COBROS  (PS E/S, 110+ BYTES)        *        
000500*              CREADO      : 20/03/1988  (CEMR)                  *        
000600*              DESCRIPCION : UN RENGLON POR ABONO REPORTADO POR  *        
000700*              EL BANCO A LA CUENTA DEL DISTRIBUIDOR.            *        
000800*              ORDENADO POR DISTRIBUIDOR/FECHA.                  *        
000900******************************************************************        
001000 01  REG-COBROS.                                                          
001100     88  FIN-COBROS                  VALUE HIGH-VALUES.                   
001200     05  COB-FECHA-CONTABLE          PIC 9(08).                           
001300     05  COB-CODIGO-DISTRIBUIDOR     PIC 9(07).                           
001400     05  COB-NOMBRE-DISTRIBUIDOR     PIC X(30).                           
001500     05  COB-VALOR-COBRO             PIC S9(9)V99.                        
001600     05  COB-NOMBRE-DISTRITO         PIC X(20).                           
001700     05  COB-TIPO-COBRO              PIC X(15).                           
001800     05  COB-REFERENCIA-PAGO         PIC X(20).                           
001900     05  FILLER                      PIC X(01).                           
