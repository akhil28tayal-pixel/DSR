000100******************************************************************        
000200* FECHA       : 02/05/1991                                       *        
000300* PROGRAMADOR : CARLOS ENRIQUE MENDOZA RUIZ (CEMR)                        
000400* APLICACION  : DISTRIBUCION CEMENTO                                      
000500* PROGRAMA    : CTO8AVI                                                   
000600* TIPO        : PROCESO BATCH - REPORTE                                   
000700* DESCRIPCION : GENERA LOS AVISOS DE FACTURACION DEL DIA, UN              
000800*             : BLOQUE POR FACTURA CON CANTIDAD EN BULTOS Y               
000900*             : PRECIO POR BULTO POR GRADO, MAS EL TOTAL DEL              
001000*             : DISTRIBUIDOR Y LA FECHA DE VENCIMIENTO (4 DIAS            
001100*             : HABILES DESPUES DE LA FECHA DE FACTURACION, VIA           
001200*             : LA RUTINA DE VENCIMIENTOS CTOFECH). LOS BULTOS            
001300*             : SE OBTIENEN COMO TONELADAS POR 20, TRUNCADO.              
001400* ARCHIVOS    : VTAMAE, VTAOTR (ENTRADA), AVISOS (SALIDA)                 
001500* PROGRAMA(S) : CTOFECH (CALCULO DE FECHA DE VENCIMIENTO)                 
001600******************************************************************        
001700*  R E G I S T R O   D E   C A M B I O S                                  
001800*                                                                         
001900* 02/05/1991 CEMR TK-00133 VERSION INICIAL.                               
002000* 04/11/1995 CEMR TK-00248 SE AGREGA EL BLOQUE DE DISTRIBUIDORES          
002100*                 FUERA DE ZONA (VTAOTR) AL FINAL DEL AVISO.              
002200* 14/12/1998 EEDR TK-00709 REVISION Y2K: FECHAS DE ESTE PROGRAMA          
002300*                 SON DE 8 DIGITOS, SIN CAMBIOS EN LA LOGICA.             
002400* 27/01/2006 EEDR TK-01033 SE ESTANDARIZA EL BULTO A 20 POR               
002500*                 TONELADA EN TODOS LOS GRADOS (ANTES SE USABA            
002600*                 UNA TABLA POR GRADO, YA EN DESUSO).                     
002700* 21/02/2012 EEDR TK-01199 SE INTEGRA LA RUTINA DEBD1R00 EN LOS           
002800*                 ERRORES DE APERTURA/LECTURA DE VTAMAE Y VTAOTR,         
002900*                 IGUAL QUE EL RESTO DE LOS PROGRAMAS DE                  
003000*                 DISTRIBUCION.                                           
003100******************************************************************        
003200 IDENTIFICATION DIVISION.                                                 
003300 PROGRAM-ID.                     CTO8AVI.                                 
003400 AUTHOR.                         CARLOS ENRIQUE MENDOZA RUIZ.             
003500 INSTALLATION.                   DISTRIBUCION CEMENTO - DPTO              
003600     SISTEMAS.                                                            
003700 DATE-WRITTEN.                   02/05/1991.                              
003800 DATE-COMPILED.                  02/05/1991.                              
003900 SECURITY.                       USO INTERNO DEPARTAMENTO                 
004000     SISTEMAS.                                                            
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT ARC-VTAMAE  ASSIGN TO VTAMAE                                  
004800            FILE STATUS IS FS-VTAMAE FSE-VTAMAE.                          
004900     SELECT ARC-VTAOTR  ASSIGN TO VTAOTR                                  
005000            FILE STATUS IS FS-VTAOTR FSE-VTAOTR.                          
005100     SELECT ARC-AVISOS  ASSIGN TO AVISOS                                  
005200            FILE STATUS IS FS-AVISOS.                                     
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500 FD  ARC-VTAMAE                                                           
005600     RECORDING MODE IS F                                                  
005700     LABEL RECORDS ARE STANDARD.                                          
005800 COPY VTAMAE.                                                             
005900 FD  ARC-VTAOTR                                                           
006000     RECORDING MODE IS F                                                  
006100     LABEL RECORDS ARE STANDARD.                                          
006200 COPY VTAOTR.                                                             
006300 FD  ARC-AVISOS                                                           
006400     RECORDING MODE IS F                                                  
006500     LABEL RECORDS ARE STANDARD.                                          
006600 01  LIN-AVISOS                  PIC X(132).                              
006700 WORKING-STORAGE SECTION.                                                 
006800 01  WKS-STATUS-ARCHIVOS.                                                 
006900     05  FS-VTAMAE                PIC X(02) VALUE SPACES.                 
007000     05  FSE-VTAMAE               PIC X(06) VALUE SPACES.                 
007100     05  FS-VTAOTR                PIC X(02) VALUE SPACES.                 
007200     05  FSE-VTAOTR               PIC X(06) VALUE SPACES.                 
007300     05  FS-AVISOS                PIC X(02) VALUE SPACES.                 
007400******************************************************************        
007500*   VARIABLES DE LA RUTINA DEBD1R00 (CONTROL DE FILE STATUS)     *        
007600******************************************************************        
007700 01  PROGRAMA                     PIC X(08) VALUE SPACES.                 
007800 01  ARCHIVO                      PIC X(08) VALUE SPACES.                 
007900 01  ACCION                       PIC X(10) VALUE SPACES.                 
008000 01  LLAVE                        PIC X(32) VALUE SPACES.                 
008100 01  WKS-SWITCHES.                                                        
008200     05  WKS-FIN-VTAMAE           PIC X(01) VALUE 'N'.                    
008300         88  HAY-FIN-VTAMAE                  VALUE 'S'.                   
008400     05  WKS-FIN-VTAOTR           PIC X(01) VALUE 'N'.                    
008500         88  HAY-FIN-VTAOTR                  VALUE 'S'.                   
008600 01  WKS-PARM-FECHAS.                                                     
008700     05  PARM-FECHA-FACTURA       PIC 9(08).                              
008800 01  WKS-PARM-FECHAS-R REDEFINES WKS-PARM-FECHAS.                         
008900     05  PARM-FF-ANIO             PIC 9(04).                              
009000     05  PARM-FF-MES              PIC 9(02).                              
009100     05  PARM-FF-DIA              PIC 9(02).                              
009200 01  WKS-DISTRIBUIDOR-ACTUAL      PIC X(30) VALUE SPACES.                 
009300 01  WKS-CODIGO-ACTUAL            PIC 9(07) VALUE ZEROS.                  
009400 01  WKS-CONTADORES.                                                      
009500     05  WKS-CTR-LEIDOS           PIC 9(07) COMP OCCURS 2 TIMES.          
009600     05  WKS-CTR-AVISOS           PIC 9(05) COMP VALUE ZEROS.             
009700 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.                           
009800     05  WKS-CTR-MAE              PIC 9(07) COMP.                         
009900     05  WKS-CTR-OTR              PIC 9(07) COMP.                         
010000     05  FILLER                   PIC 9(05) COMP.                         
010100 01  WKS-TOTAL-DISTRIBUIDOR       PIC S9(9)V99 VALUE ZEROS.               
010200 01  WKS-BULTOS.                                                          
010300     05  WKS-BULTOS-CALC          PIC S9(7) VALUE ZEROS.                  
010400 01  WKS-PRECIO-BULTO             PIC S9(7)V99 VALUE ZEROS.               
010500 01  WKS-FECHA-VENCIMIENTO        PIC 9(08) VALUE ZEROS.                  
010600 01  WKS-FECHA-VENC-R REDEFINES WKS-FECHA-VENCIMIENTO.                    
010700     05  WKS-FV-ANIO              PIC 9(04).                              
010800     05  WKS-FV-MES               PIC 9(02).                              
010900     05  WKS-FV-DIA               PIC 9(02).                              
011000 01  WKS-FECHA-VENC-EDIT.                                                 
011100     05  FVE-DIA                  PIC 9(02).                              
011200     05  FILLER                   PIC X(01) VALUE '/'.                    
011300     05  FVE-MES                  PIC 9(02).                              
011400     05  FILLER                   PIC X(01) VALUE '/'.                    
011500     05  FVE-ANIO                 PIC 9(04).                              
011600 01  LK-FUNCION-CTOFECH           PIC X(02) VALUE 'VC'.                   
011700 01  LK-FECHA-ENTRADA-CTOFECH     PIC 9(08).                              
011800 01  LK-FECHA-SALIDA-CTOFECH      PIC 9(08).                              
011900 01  WKS-LINEA-ENCABEZADO.                                                
012000     05  FILLER                   PIC X(20) VALUE 'AVISO DE FACTUR        
012100-    'ACION'.                                                             
012200     05  FILLER                   PIC X(10) VALUE SPACES.                 
012300     05  ENC-DISTRIBUIDOR         PIC X(30).                              
012400     05  FILLER                   PIC X(72) VALUE SPACES.                 
012500 01  WKS-LINEA-FACTURA.                                                   
012600     05  FILLER                   PIC X(4) VALUE 'FACT'.                  
012700     05  LIF-NUMERO-FACTURA       PIC 9(09).                              
012800     05  FILLER                   PIC X(3) VALUE 'CAM'.                   
012900     05  LIF-NUMERO-CAMION        PIC X(12).                              
013000     05  FILLER                   PIC X(94) VALUE SPACES.                 
013100 01  WKS-LINEA-GRADO.                                                     
013200     05  FILLER                   PIC X(4) VALUE SPACES.                  
013300     05  LIG-GRADO                PIC X(08).                              
013400     05  FILLER                   PIC X(02) VALUE SPACES.                 
013500     05  LIG-BULTOS               PIC ZZZ9.                               
013600     05  FILLER                   PIC X(7) VALUE ' BULTOS'.               
013700     05  FILLER                   PIC X(6) VALUE ' @ RS.'.                
013800     05  LIG-PRECIO               PIC ZZZ,ZZ9.99.                         
013900     05  FILLER                   PIC X(9) VALUE '/BULTO   '.             
014000     05  FILLER                   PIC X(85) VALUE SPACES.                 
014100 01  WKS-LINEA-TOTAL-DIST.                                                
014200     05  FILLER                   PIC X(20) VALUE 'TOTAL DISTRIBUI        
014300-    'DOR: '.                                                             
014400     05  LTD-TOTAL                PIC ZZZ,ZZZ,ZZ9.99.                     
014500     05  FILLER                   PIC X(20) VALUE '  VENCE: '.            
014600     05  LTD-FECHA-VENCE          PIC X(10).                              
014700     05  FILLER                   PIC X(72) VALUE SPACES.                 
014800 PROCEDURE DIVISION.                                                      
014900 000-PRINCIPAL SECTION.                                                   
015000     PERFORM 100-INICIO                                                   
015100     PERFORM 200-PROCESA-VTAMAE                                           
015200        UNTIL HAY-FIN-VTAMAE                                              
015300     IF WKS-CODIGO-ACTUAL NOT = ZEROS                                     
015400        PERFORM 400-CIERRA-DISTRIBUIDOR                                   
015500     END-IF                                                               
015600     MOVE SPACES TO WKS-DISTRIBUIDOR-ACTUAL                               
015700     MOVE ZEROS  TO WKS-CODIGO-ACTUAL WKS-TOTAL-DISTRIBUIDOR              
015800     PERFORM 300-PROCESA-VTAOTR                                           
015900        UNTIL HAY-FIN-VTAOTR                                              
016000     IF WKS-DISTRIBUIDOR-ACTUAL NOT = SPACES                              
016100        PERFORM 400-CIERRA-DISTRIBUIDOR                                   
016200     END-IF                                                               
016300     PERFORM 900-FIN                                                      
016400     STOP RUN.                                                            
016500 000-PRINCIPAL-E.                 EXIT.                                   
016600                                                                          
016700 100-INICIO SECTION.                                                      
016800     MOVE 'CTO8AVI' TO PROGRAMA                                           
016900     ACCEPT WKS-PARM-FECHAS FROM SYSIN                                    
017000     OPEN INPUT ARC-VTAMAE                                                
017100     IF FS-VTAMAE NOT = '00'                                              
017200        MOVE 'OPEN'   TO ACCION                                           
017300        MOVE SPACES   TO LLAVE                                            
017400        MOVE 'VTAMAE' TO ARCHIVO                                          
017500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
017600             LLAVE, FS-VTAMAE, FSE-VTAMAE                                 
017700        MOVE 91 TO RETURN-CODE                                            
017800        DISPLAY 'CTO8AVI - ERROR AL ABRIR VTAMAE ' FSE-VTAMAE             
017900           UPON CONSOLE                                                   
018000        PERFORM 900-FIN                                                   
018100        STOP RUN                                                          
018200     END-IF                                                               
018300     OPEN INPUT ARC-VTAOTR                                                
018400     IF FS-VTAOTR NOT = '00'                                              
018500        MOVE 'OPEN'   TO ACCION                                           
018600        MOVE SPACES   TO LLAVE                                            
018700        MOVE 'VTAOTR' TO ARCHIVO                                          
018800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
018900             LLAVE, FS-VTAOTR, FSE-VTAOTR                                 
019000        MOVE 91 TO RETURN-CODE                                            
019100        DISPLAY 'CTO8AVI - ERROR AL ABRIR VTAOTR ' FSE-VTAOTR             
019200           UPON CONSOLE                                                   
019300        PERFORM 900-FIN                                                   
019400        STOP RUN                                                          
019500     END-IF                                                               
019600     OPEN OUTPUT ARC-AVISOS                                               
019700     MOVE ZEROS TO WKS-CONTADORES                                         
019800     PERFORM 710-LEE-VTAMAE                                               
019900     PERFORM 720-LEE-VTAOTR.                                              
020000 100-INICIO-E.                    EXIT.                                   
020100******************************************************************        
020200*   FACTURACION DE DISTRIBUIDORES ACTIVOS: CONTROL POR CODIGO   *         
020300******************************************************************        
020400 200-PROCESA-VTAMAE SECTION.                                              
020500     IF MAE-FECHA-VENTA = PARM-FECHA-FACTURA                              
020600        IF MAE-CODIGO-DISTRIBUIDOR NOT = WKS-CODIGO-ACTUAL                
020700           IF WKS-CODIGO-ACTUAL NOT = ZEROS                               
020800              PERFORM 400-CIERRA-DISTRIBUIDOR                             
020900           END-IF                                                         
021000           PERFORM 210-ABRE-DISTRIBUIDOR-MAE                              
021100        END-IF                                                            
021200        PERFORM 220-IMPRIME-FACTURA-MAE                                   
021300     END-IF                                                               
021400     PERFORM 710-LEE-VTAMAE.                                              
021500 200-PROCESA-VTAMAE-E.            EXIT.                                   
021600                                                                          
021700 210-ABRE-DISTRIBUIDOR-MAE SECTION.                                       
021800     MOVE MAE-CODIGO-DISTRIBUIDOR TO WKS-CODIGO-ACTUAL                    
021900     MOVE MAE-NOMBRE-DISTRIBUIDOR TO WKS-DISTRIBUIDOR-ACTUAL              
022000     MOVE ZEROS TO WKS-TOTAL-DISTRIBUIDOR                                 
022100     MOVE SPACES TO LIN-AVISOS                                            
022200     MOVE WKS-DISTRIBUIDOR-ACTUAL TO ENC-DISTRIBUIDOR                     
022300     WRITE LIN-AVISOS FROM WKS-LINEA-ENCABEZADO                           
022400        AFTER ADVANCING TOP-OF-FORM.                                      
022500 210-ABRE-DISTRIBUIDOR-MAE-E.     EXIT.                                   
022600                                                                          
022700 220-IMPRIME-FACTURA-MAE SECTION.                                         
022800     MOVE SPACES TO LIN-AVISOS                                            
022900     MOVE MAE-NUMERO-FACTURA TO LIF-NUMERO-FACTURA                        
023000     MOVE MAE-NUMERO-CAMION  TO LIF-NUMERO-CAMION                         
023100     WRITE LIN-AVISOS FROM WKS-LINEA-FACTURA                              
023200        AFTER ADVANCING 1 LINES                                           
023300     IF MAE-CANT-PPC NOT = ZEROS                                          
023400        PERFORM 230-IMPRIME-GRADO-PPC-MAE                                 
023500     END-IF                                                               
023600     IF MAE-CANT-PREMIUM NOT = ZEROS                                      
023700        PERFORM 240-IMPRIME-GRADO-PREM-MAE                                
023800     END-IF                                                               
023900     IF MAE-CANT-OPC NOT = ZEROS                                          
024000        PERFORM 250-IMPRIME-GRADO-OPC-MAE                                 
024100     END-IF                                                               
024200     ADD MAE-VALOR-TOTAL TO WKS-TOTAL-DISTRIBUIDOR                        
024300     MOVE MAE-FECHA-VENTA TO LK-FECHA-ENTRADA-CTOFECH                     
024400     MOVE MAE-FECHA-VENTA TO WKS-FECHA-VENCIMIENTO.                       
024500 220-IMPRIME-FACTURA-MAE-E.       EXIT.                                   
024600                                                                          
024700 230-IMPRIME-GRADO-PPC-MAE SECTION.                                       
024800     COMPUTE WKS-BULTOS-CALC = MAE-CANT-PPC * 20                          
024900     IF WKS-BULTOS-CALC > ZEROS                                           
025000        COMPUTE WKS-PRECIO-BULTO ROUNDED =                                
025100              MAE-VALOR-PPC / WKS-BULTOS-CALC                             
025200     ELSE                                                                 
025300        MOVE ZEROS TO WKS-PRECIO-BULTO                                    
025400     END-IF                                                               
025500     MOVE 'PPC'    TO LIG-GRADO                                           
025600     MOVE WKS-BULTOS-CALC TO LIG-BULTOS                                   
025700     MOVE WKS-PRECIO-BULTO TO LIG-PRECIO                                  
025800     MOVE SPACES TO LIN-AVISOS                                            
025900     WRITE LIN-AVISOS FROM WKS-LINEA-GRADO                                
026000        AFTER ADVANCING 1 LINES.                                          
026100 230-IMPRIME-GRADO-PPC-MAE-E.     EXIT.                                   
026200                                                                          
026300 240-IMPRIME-GRADO-PREM-MAE SECTION.                                      
026400     COMPUTE WKS-BULTOS-CALC = MAE-CANT-PREMIUM * 20                      
026500     IF WKS-BULTOS-CALC > ZEROS                                           
026600        COMPUTE WKS-PRECIO-BULTO ROUNDED =                                
026700              MAE-VALOR-PREMIUM / WKS-BULTOS-CALC                         
026800     ELSE                                                                 
026900        MOVE ZEROS TO WKS-PRECIO-BULTO                                    
027000     END-IF                                                               
027100     MOVE 'PREMIUM' TO LIG-GRADO                                          
027200     MOVE WKS-BULTOS-CALC TO LIG-BULTOS                                   
027300     MOVE WKS-PRECIO-BULTO TO LIG-PRECIO                                  
027400     MOVE SPACES TO LIN-AVISOS                                            
027500     WRITE LIN-AVISOS FROM WKS-LINEA-GRADO                                
027600        AFTER ADVANCING 1 LINES.                                          
027700 240-IMPRIME-GRADO-PREM-MAE-E.    EXIT.                                   
027800                                                                          
027900 250-IMPRIME-GRADO-OPC-MAE SECTION.                                       
028000     COMPUTE WKS-BULTOS-CALC = MAE-CANT-OPC * 20                          
028100     IF WKS-BULTOS-CALC > ZEROS                                           
028200        COMPUTE WKS-PRECIO-BULTO ROUNDED =                                
028300              MAE-VALOR-OPC / WKS-BULTOS-CALC                             
028400     ELSE                                                                 
028500        MOVE ZEROS TO WKS-PRECIO-BULTO                                    
028600     END-IF                                                               
028700     MOVE 'OPC'    TO LIG-GRADO                                           
028800     MOVE WKS-BULTOS-CALC TO LIG-BULTOS                                   
028900     MOVE WKS-PRECIO-BULTO TO LIG-PRECIO                                  
029000     MOVE SPACES TO LIN-AVISOS                                            
029100     WRITE LIN-AVISOS FROM WKS-LINEA-GRADO                                
029200        AFTER ADVANCING 1 LINES.                                          
029300 250-IMPRIME-GRADO-OPC-MAE-E.     EXIT.                                   
029400******************************************************************        
029500*   FACTURACION A DISTRIBUIDORES FUERA DE ZONA: CONTROL POR      *        
029600*   NOMBRE (NO TIENEN CODIGO ASIGNADO)                           *        
029700******************************************************************        
029800 300-PROCESA-VTAOTR SECTION.                                              
029900     IF OTR-FECHA-VENTA = PARM-FECHA-FACTURA                              
030000        IF OTR-NOMBRE-DISTRIBUIDOR NOT = WKS-DISTRIBUIDOR-ACTUAL          
030100           IF WKS-DISTRIBUIDOR-ACTUAL NOT = SPACES                        
030200              PERFORM 400-CIERRA-DISTRIBUIDOR                             
030300           END-IF                                                         
030400           PERFORM 310-ABRE-DISTRIBUIDOR-OTR                              
030500        END-IF                                                            
030600        PERFORM 320-IMPRIME-FACTURA-OTR                                   
030700     END-IF                                                               
030800     PERFORM 720-LEE-VTAOTR.                                              
030900 300-PROCESA-VTAOTR-E.            EXIT.                                   
031000                                                                          
031100 310-ABRE-DISTRIBUIDOR-OTR SECTION.                                       
031200     MOVE OTR-NOMBRE-DISTRIBUIDOR TO WKS-DISTRIBUIDOR-ACTUAL              
031300     MOVE ZEROS TO WKS-TOTAL-DISTRIBUIDOR                                 
031400     MOVE SPACES TO LIN-AVISOS                                            
031500     MOVE WKS-DISTRIBUIDOR-ACTUAL TO ENC-DISTRIBUIDOR                     
031600     WRITE LIN-AVISOS FROM WKS-LINEA-ENCABEZADO                           
031700        AFTER ADVANCING TOP-OF-FORM.                                      
031800 310-ABRE-DISTRIBUIDOR-OTR-E.     EXIT.                                   
031900                                                                          
032000 320-IMPRIME-FACTURA-OTR SECTION.                                         
032100     MOVE SPACES TO LIN-AVISOS                                            
032200     MOVE ZEROS TO LIF-NUMERO-FACTURA                                     
032300     MOVE OTR-NUMERO-CAMION  TO LIF-NUMERO-CAMION                         
032400     WRITE LIN-AVISOS FROM WKS-LINEA-FACTURA                              
032500        AFTER ADVANCING 1 LINES                                           
032600     IF OTR-CANT-PPC NOT = ZEROS                                          
032700        COMPUTE WKS-BULTOS-CALC = OTR-CANT-PPC * 20                       
032800        IF WKS-BULTOS-CALC > ZEROS                                        
032900           COMPUTE WKS-PRECIO-BULTO ROUNDED =                             
033000                 OTR-VALOR-PPC / WKS-BULTOS-CALC                          
033100        ELSE                                                              
033200           MOVE ZEROS TO WKS-PRECIO-BULTO                                 
033300        END-IF                                                            
033400        MOVE 'PPC'    TO LIG-GRADO                                        
033500        MOVE WKS-BULTOS-CALC  TO LIG-BULTOS                               
033600        MOVE WKS-PRECIO-BULTO TO LIG-PRECIO                               
033700        MOVE SPACES TO LIN-AVISOS                                         
033800        WRITE LIN-AVISOS FROM WKS-LINEA-GRADO                             
033900           AFTER ADVANCING 1 LINES                                        
034000     END-IF                                                               
034100     IF OTR-CANT-PREMIUM NOT = ZEROS                                      
034200        COMPUTE WKS-BULTOS-CALC = OTR-CANT-PREMIUM * 20                   
034300        IF WKS-BULTOS-CALC > ZEROS                                        
034400           COMPUTE WKS-PRECIO-BULTO ROUNDED =                             
034500                 OTR-VALOR-PREMIUM / WKS-BULTOS-CALC                      
034600        ELSE                                                              
034700           MOVE ZEROS TO WKS-PRECIO-BULTO                                 
034800        END-IF                                                            
034900        MOVE 'PREMIUM' TO LIG-GRADO                                       
035000        MOVE WKS-BULTOS-CALC  TO LIG-BULTOS                               
035100        MOVE WKS-PRECIO-BULTO TO LIG-PRECIO                               
035200        MOVE SPACES TO LIN-AVISOS                                         
035300        WRITE LIN-AVISOS FROM WKS-LINEA-GRADO                             
035400           AFTER ADVANCING 1 LINES                                        
035500     END-IF                                                               
035600     IF OTR-CANT-OPC NOT = ZEROS                                          
035700        COMPUTE WKS-BULTOS-CALC = OTR-CANT-OPC * 20                       
035800        IF WKS-BULTOS-CALC > ZEROS                                        
035900           COMPUTE WKS-PRECIO-BULTO ROUNDED =                             
036000                 OTR-VALOR-OPC / WKS-BULTOS-CALC                          
036100        ELSE                                                              
036200           MOVE ZEROS TO WKS-PRECIO-BULTO                                 
036300        END-IF                                                            
036400        MOVE 'OPC'    TO LIG-GRADO                                        
036500        MOVE WKS-BULTOS-CALC  TO LIG-BULTOS                               
036600        MOVE WKS-PRECIO-BULTO TO LIG-PRECIO                               
036700        MOVE SPACES TO LIN-AVISOS                                         
036800        WRITE LIN-AVISOS FROM WKS-LINEA-GRADO                             
036900           AFTER ADVANCING 1 LINES                                        
037000     END-IF                                                               
037100     ADD OTR-VALOR-TOTAL TO WKS-TOTAL-DISTRIBUIDOR                        
037200     MOVE OTR-FECHA-VENTA TO LK-FECHA-ENTRADA-CTOFECH.                    
037300 320-IMPRIME-FACTURA-OTR-E.       EXIT.                                   
037400******************************************************************        
037500*   CIERRA EL DISTRIBUIDOR ACTUAL: TOTAL Y FECHA DE VENCIMIENTO  *        
037600*   (4 DIAS HABILES DESPUES DE LA FACTURACION, VIA CTOFECH)      *        
037700******************************************************************        
037800 400-CIERRA-DISTRIBUIDOR SECTION.                                         
037900     MOVE 'VC' TO LK-FUNCION-CTOFECH                                      
038000     MOVE PARM-FECHA-FACTURA TO LK-FECHA-ENTRADA-CTOFECH                  
038100     CALL 'CTOFECH' USING LK-FUNCION-CTOFECH,                             
038200                           LK-FECHA-ENTRADA-CTOFECH,                      
038300                           LK-FECHA-SALIDA-CTOFECH                        
038400     MOVE LK-FECHA-SALIDA-CTOFECH TO WKS-FECHA-VENCIMIENTO                
038500     MOVE WKS-FV-DIA  TO FVE-DIA                                          
038600     MOVE WKS-FV-MES  TO FVE-MES                                          
038700     MOVE WKS-FV-ANIO TO FVE-ANIO                                         
038800     MOVE SPACES TO LIN-AVISOS                                            
038900     MOVE WKS-TOTAL-DISTRIBUIDOR TO LTD-TOTAL                             
039000     MOVE WKS-FECHA-VENC-EDIT    TO LTD-FECHA-VENCE                       
039100     WRITE LIN-AVISOS FROM WKS-LINEA-TOTAL-DIST                           
039200        AFTER ADVANCING 2 LINES                                           
039300     ADD 1 TO WKS-CTR-AVISOS.                                             
039400 400-CIERRA-DISTRIBUIDOR-E.       EXIT.                                   
039500                                                                          
039600 710-LEE-VTAMAE SECTION.                                                  
039700     READ ARC-VTAMAE                                                      
039800        AT END                                                            
039900           MOVE 'S' TO WKS-FIN-VTAMAE                                     
040000        NOT AT END                                                        
040100           ADD 1 TO WKS-CTR-LEIDOS(1)                                     
040200     END-READ                                                             
040300     IF FS-VTAMAE NOT = '00' AND NOT = '10'                               
040400        MOVE 'READ'   TO ACCION                                           
040500        MOVE SPACES   TO LLAVE                                            
040600        MOVE 'VTAMAE' TO ARCHIVO                                          
040700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
040800             LLAVE, FS-VTAMAE, FSE-VTAMAE                                 
040900        MOVE 91 TO RETURN-CODE                                            
041000        DISPLAY 'CTO8AVI - ERROR AL LEER VTAMAE ' FSE-VTAMAE              
041100           UPON CONSOLE                                                   
041200        PERFORM 900-FIN                                                   
041300        STOP RUN                                                          
041400     END-IF.                                                              
041500 710-LEE-VTAMAE-E.                EXIT.                                   
041600                                                                          
041700 720-LEE-VTAOTR SECTION.                                                  
041800     READ ARC-VTAOTR                                                      
041900        AT END                                                            
042000           MOVE 'S' TO WKS-FIN-VTAOTR                                     
042100        NOT AT END                                                        
042200           ADD 1 TO WKS-CTR-LEIDOS(2)                                     
042300     END-READ                                                             
042400     IF FS-VTAOTR NOT = '00' AND NOT = '10'                               
042500        MOVE 'READ'   TO ACCION                                           
042600        MOVE SPACES   TO LLAVE                                            
042700        MOVE 'VTAOTR' TO ARCHIVO                                          
042800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
042900             LLAVE, FS-VTAOTR, FSE-VTAOTR                                 
043000        MOVE 91 TO RETURN-CODE                                            
043100        DISPLAY 'CTO8AVI - ERROR AL LEER VTAOTR ' FSE-VTAOTR              
043200           UPON CONSOLE                                                   
043300        PERFORM 900-FIN                                                   
043400        STOP RUN                                                          
043500     END-IF.                                                              
043600 720-LEE-VTAOTR-E.                EXIT.                                   
043700                                                                          
043800 900-FIN SECTION.                                                         
043900     CLOSE ARC-VTAMAE ARC-VTAOTR ARC-AVISOS.                              
044000 900-FIN-E.                       EXIT.                                   
