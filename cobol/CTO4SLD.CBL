000100******************************************************************        
000200* FECHA       : 20/03/1988                                       *        
000300* PROGRAMADOR : CARLOS ENRIQUE MENDOZA RUIZ (CEMR)                        
000400* APLICACION  : DISTRIBUCION CEMENTO                                      
000500* PROGRAMA    : CTO4SLD                                                   
000600* TIPO        : PROCESO BATCH - REPORTE                                   
000700* DESCRIPCION : ESTADO DE CUENTA FINANCIERO MENSUAL POR                   
000800*             : DISTRIBUIDOR. PARA CADA DISTRIBUIDOR CON VENTAS           
000900*             : EN EL MES: SALDO INICIAL + VENTAS DEL MES -               
001000*             : COBROS DEL MES + NOTA DEBITO - NOTA CREDITO =             
001100*             : SALDO FINAL. LA REGLA DEL SALDO INICIAL RESPALDA          
001200*             : UN NIVEL AL MES ANTERIOR CUANDO NO HAY REGISTRO           
001300*             : MANUAL DEL MES EN CURSO.                                  
001400* ARCHIVOS    : VTAMAE (ENTRADA), COBROS (ENTRADA), SLDINI                
001500*             : (ENTRADA), REPSLD (SALIDA - IMPRESO)                      
001600* PROGRAMA(S) : NO APLICA                                                 
001700******************************************************************        
001800*  R E G I S T R O   D E   C A M B I O S                                  
001900*                                                                         
002000* 20/03/1988 CEMR TK-00063 VERSION INICIAL.                               
002100* 14/02/1993 CEMR TK-00250 SE AGREGAN LAS COLUMNAS DE NOTA                
002200*                 DEBITO Y NOTA CREDITO AL ESTADO DE CUENTA.              
002300* 14/12/1998 EEDR TK-00705 REVISION Y2K: SLD-PERIODO Y CAMPOS             
002400*                 DE FECHA SON DE 6/8 DIGITOS. SIN CAMBIOS.               
002500* 19/06/2006 EEDR TK-01067 SE UNIFICA LA REGLA DE SALDO INICIAL           
002600*                 CON LA USADA EN CTO3DSR (MISMA LOGICA DE                
002700*                 RESPALDO A UN NIVEL DEL MES ANTERIOR).                  
002800* 21/02/2012 EEDR TK-01199 SE INTEGRA LA RUTINA DEBD1R00 EN LOS           
002900*                 ERRORES DE APERTURA/LECTURA DE VTAMAE, COBROS           
003000*                 Y SLDINI, IGUAL QUE EL RESTO DE LOS PROGRAMAS           
003100*                 DE DISTRIBUCION.                                        
003200******************************************************************        
003300 IDENTIFICATION DIVISION.                                                 
003400 PROGRAM-ID.                     CTO4SLD.                                 
003500 AUTHOR.                         CARLOS ENRIQUE MENDOZA RUIZ.             
003600 INSTALLATION.                   DISTRIBUCION CEMENTO - DPTO              
003700     SISTEMAS.                                                            
003800 DATE-WRITTEN.                   20/03/1988.                              
003900 DATE-COMPILED.                  20/03/1988.                              
004000 SECURITY.                       USO INTERNO DEPARTAMENTO                 
004100     SISTEMAS.                                                            
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM.                                                  
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT ARC-VTAMAE  ASSIGN TO VTAMAE                                  
004900            FILE STATUS IS FS-VTAMAE FSE-VTAMAE.                          
005000     SELECT ARC-COBROS  ASSIGN TO COBROS                                  
005100            FILE STATUS IS FS-COBROS FSE-COBROS.                          
005200     SELECT ARC-SLDINI  ASSIGN TO SLDINI                                  
005300            FILE STATUS IS FS-SLDINI FSE-SLDINI.                          
005400     SELECT ARC-REPSLD  ASSIGN TO REPSLD                                  
005500            FILE STATUS IS FS-REPSLD.                                     
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800 FD  ARC-VTAMAE                                                           
005900     RECORDING MODE IS F                                                  
006000     LABEL RECORDS ARE STANDARD.                                          
006100 COPY VTAMAE.                                                             
006200 FD  ARC-COBROS                                                           
006300     RECORDING MODE IS F                                                  
006400     LABEL RECORDS ARE STANDARD.                                          
006500 COPY COBROS.                                                             
006600 FD  ARC-SLDINI                                                           
006700     RECORDING MODE IS F                                                  
006800     LABEL RECORDS ARE STANDARD.                                          
006900 COPY SLDINI.                                                             
007000 FD  ARC-REPSLD                                                           
007100     RECORDING MODE IS F                                                  
007200     LABEL RECORDS ARE STANDARD.                                          
007300 01  LIN-REPSLD                  PIC X(132).                              
007400 WORKING-STORAGE SECTION.                                                 
007500 01  WKS-STATUS-ARCHIVOS.                                                 
007600     05  FS-VTAMAE                PIC X(02) VALUE SPACES.                 
007700     05  FSE-VTAMAE               PIC X(06) VALUE SPACES.                 
007800     05  FS-COBROS                PIC X(02) VALUE SPACES.                 
007900     05  FSE-COBROS               PIC X(06) VALUE SPACES.                 
008000     05  FS-SLDINI                PIC X(02) VALUE SPACES.                 
008100     05  FSE-SLDINI               PIC X(06) VALUE SPACES.                 
008200     05  FS-REPSLD                PIC X(02) VALUE SPACES.                 
008300******************************************************************        
008400*   VARIABLES DE LA RUTINA DEBD1R00 (CONTROL DE FILE STATUS)     *        
008500******************************************************************        
008600 01  PROGRAMA                     PIC X(08) VALUE SPACES.                 
008700 01  ARCHIVO                      PIC X(08) VALUE SPACES.                 
008800 01  ACCION                       PIC X(10) VALUE SPACES.                 
008900 01  LLAVE                        PIC X(32) VALUE SPACES.                 
009000 01  WKS-SWITCHES.                                                        
009100     05  WKS-FIN-VTAMAE           PIC X(01) VALUE 'N'.                    
009200         88  HAY-FIN-VTAMAE                  VALUE 'S'.                   
009300     05  WKS-FIN-COBROS           PIC X(01) VALUE 'N'.                    
009400         88  HAY-FIN-COBROS                  VALUE 'S'.                   
009500     05  WKS-FIN-SLDINI           PIC X(01) VALUE 'N'.                    
009600         88  HAY-FIN-SLDINI                  VALUE 'S'.                   
009700 01  WKS-PARM-PERIODO.                                                    
009800     05  PARM-PERIODO             PIC 9(06).                              
009900 01  WKS-PARM-PERIODO-R REDEFINES WKS-PARM-PERIODO.                       
010000     05  PARM-ANIO                PIC 9(04).                              
010100     05  PARM-MES                 PIC 9(02).                              
010200 01  WKS-PERIODO-ANTERIOR-CALC.                                           
010300     05  WKS-MA-ANIO              PIC 9(04) COMP.                         
010400     05  WKS-MA-MES               PIC 9(02) COMP.                         
010500 01  WKS-PERIODO-ANTERIOR         PIC 9(06).                              
010600 01  WKS-CONTADORES.                                                      
010700     05  WKS-CTR-VTAMAE-LEIDOS    PIC 9(07) COMP VALUE ZEROS.             
010800     05  WKS-CTR-COBROS-LEIDOS    PIC 9(07) COMP VALUE ZEROS.             
010900     05  WKS-CTR-SLDINI-LEIDOS    PIC 9(07) COMP VALUE ZEROS.             
011000     05  WKS-CTR-DISTRIBUIDORES   PIC 9(04) COMP VALUE ZEROS.             
011100 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.                           
011200     05  FILLER                   PIC 9(07) COMP OCCURS 3 TIMES.          
011300     05  FILLER                   PIC 9(04) COMP.                         
011400******************************************************************        
011500*   TABLA ACUMULADORA DE DISTRIBUIDORES DEL MES                  *        
011600******************************************************************        
011700 01  WKS-TABLA-DISTRIBUIDORES.                                            
011800     05  WKS-FILA-DIST OCCURS 1 TO 300 TIMES                              
011900              DEPENDING ON WKS-CTR-DISTRIBUIDORES                         
012000              INDEXED BY IDX-DIST.                                        
012100         10  TD-CODIGO            PIC 9(07).                              
012200         10  TD-NOMBRE            PIC X(30).                              
012300         10  TD-VENTA-MES         PIC S9(9)V99 VALUE ZEROS.               
012400         10  TD-COBRO-MES         PIC S9(9)V99 VALUE ZEROS.               
012500         10  TD-NOTA-CREDITO      PIC S9(9)V99 VALUE ZEROS.               
012600         10  TD-NOTA-DEBITO       PIC S9(9)V99 VALUE ZEROS.               
012700         10  TD-SALDO-INICIAL     PIC S9(9)V99 VALUE ZEROS.               
012800         10  TD-SALDO-FINAL       PIC S9(9)V99 VALUE ZEROS.               
012900         10  TD-VENTA-MESANT      PIC S9(9)V99 VALUE ZEROS.               
013000         10  TD-COBRO-MESANT      PIC S9(9)V99 VALUE ZEROS.               
013100         10  TD-SALDO-MAN         PIC X(01) VALUE 'N'.                    
013200             88  TD-HAY-SALDO-MAN            VALUE 'S'.                   
013300         10  TD-SALDO-MAN-VALOR   PIC S9(9)V99 VALUE ZEROS.               
013400         10  TD-SALDO-MANANT      PIC X(01) VALUE 'N'.                    
013500             88  TD-HAY-SALDO-MANANT         VALUE 'S'.                   
013600         10  TD-SALDO-MANANT-VALOR PIC S9(9)V99 VALUE ZEROS.              
013700 01  WKS-TOTALES-MES.                                                     
013800     05  WKS-TOT-VENTA            PIC S9(11)V99 COMP VALUE ZEROS.         
013900     05  WKS-TOT-COBRO            PIC S9(11)V99 COMP VALUE ZEROS.         
014000     05  WKS-TOT-SALDO-FINAL      PIC S9(11)V99 COMP VALUE ZEROS.         
014100 01  WKS-TOTALES-MES-R REDEFINES WKS-TOTALES-MES.                         
014200     05  WKS-TOT-TABLA            PIC S9(11)V99 COMP                      
014300                                  OCCURS 3 TIMES.                         
014400******************************************************************        
014500*   TABLA DE SALDOS INICIALES MANUALES (SLDINI, TODOS LOS MESES)*         
014600******************************************************************        
014700 01  WKS-TABLA-SLDINI.                                                    
014800     05  WKS-FILA-SLD OCCURS 1 TO 600 TIMES                               
014900              DEPENDING ON WKS-CTR-SLDINI-LEIDOS                          
015000              INDEXED BY IDX-SLD.                                         
015100         10  TS-PERIODO           PIC 9(06).                              
015200         10  TS-CODIGO            PIC 9(07).                              
015300         10  TS-SALDO-INICIAL     PIC S9(9)V99.                           
015400         10  TS-NOTA-CREDITO      PIC S9(9)V99.                           
015500         10  TS-NOTA-DEBITO       PIC S9(9)V99.                           
015600 01  WKS-ENCABEZADO-1.                                                    
015700     05  FILLER                   PIC X(45)                               
015800              VALUE 'CTO4SLD - ESTADO DE CUENTA FINANCIERO'.              
015900     05  FILLER                   PIC X(10) VALUE 'PERIODO: '.            
016000     05  ENC-PERIODO              PIC 9999/99.                            
016100     05  FILLER                   PIC X(70) VALUE SPACES.                 
016200 01  WKS-ENCABEZADO-2.                                                    
016300     05  FILLER                   PIC X(9)  VALUE 'CODIGO'.               
016400     05  FILLER                   PIC X(31) VALUE 'DISTRIBUIDOR'.         
016500     05  FILLER                   PIC X(15) VALUE 'SALDO-INICIAL'.        
016600     05  FILLER                   PIC X(15) VALUE 'VENTAS-MES'.           
016700     05  FILLER                   PIC X(15) VALUE 'COBROS-MES'.           
016800     05  FILLER                   PIC X(13) VALUE 'NOTA-DEB'.             
016900     05  FILLER                   PIC X(13) VALUE 'NOTA-CRED'.            
017000     05  FILLER                   PIC X(15) VALUE 'SALDO-FINAL'.          
017100 01  WKS-LINEA-DETALLE.                                                   
017200     05  DET-CODIGO               PIC ZZZZZZ9.                            
017300     05  FILLER                   PIC X(02) VALUE SPACES.                 
017400     05  DET-NOMBRE               PIC X(30).                              
017500     05  DET-SALDO-INI            PIC ZZZ,ZZZ,ZZ9.99-.                    
017600     05  DET-VENTA-MES            PIC ZZZ,ZZZ,ZZ9.99-.                    
017700     05  DET-COBRO-MES            PIC ZZZ,ZZZ,ZZ9.99-.                    
017800     05  DET-NOTA-DEB             PIC ZZ,ZZ9.99-.                         
017900     05  DET-NOTA-CRED            PIC ZZ,ZZ9.99-.                         
018000     05  DET-SALDO-FIN            PIC ZZZ,ZZZ,ZZ9.99-.                    
018100 01  WKS-LINEA-TOTALES.                                                   
018200     05  FILLER                   PIC X(40)                               
018300              VALUE 'TOTALES DEL PERIODO ................ '.              
018400     05  TOT-VENTA                PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.                
018500     05  FILLER                   PIC X(4) VALUE SPACES.                  
018600     05  TOT-COBRO                PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.                
018700     05  FILLER                   PIC X(4) VALUE SPACES.                  
018800     05  TOT-SALDO-FINAL          PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.                
018900 PROCEDURE DIVISION.                                                      
019000 000-PRINCIPAL SECTION.                                                   
019100     PERFORM 100-INICIO                                                   
019200     PERFORM 200-CARGA-SLDINI                                             
019300        UNTIL HAY-FIN-SLDINI                                              
019400     PERFORM 300-ACUMULA-VENTAS                                           
019500        UNTIL HAY-FIN-VTAMAE                                              
019600     PERFORM 400-ACUMULA-COBROS                                           
019700        UNTIL HAY-FIN-COBROS                                              
019800     PERFORM 500-CALCULA-SALDOS                                           
019900        VARYING IDX-DIST FROM 1 BY 1                                      
020000        UNTIL IDX-DIST > WKS-CTR-DISTRIBUIDORES                           
020100     PERFORM 600-IMPRIME-REPORTE                                          
020200     PERFORM 900-FIN                                                      
020300     STOP RUN.                                                            
020400 000-PRINCIPAL-E.                 EXIT.                                   
020500                                                                          
020600 100-INICIO SECTION.                                                      
020700     MOVE 'CTO4SLD' TO PROGRAMA                                           
020800     ACCEPT WKS-PARM-PERIODO FROM SYSIN                                   
020900     MOVE PARM-ANIO TO WKS-MA-ANIO                                        
021000     MOVE PARM-MES  TO WKS-MA-MES                                         
021100     IF WKS-MA-MES = 1                                                    
021200        MOVE 12 TO WKS-MA-MES                                             
021300        SUBTRACT 1 FROM WKS-MA-ANIO                                       
021400     ELSE                                                                 
021500        SUBTRACT 1 FROM WKS-MA-MES                                        
021600     END-IF                                                               
021700     MOVE WKS-MA-ANIO TO WKS-PERIODO-ANTERIOR(1:4)                        
021800     MOVE WKS-MA-MES  TO WKS-PERIODO-ANTERIOR(5:2)                        
021900     OPEN INPUT ARC-VTAMAE                                                
022000     IF FS-VTAMAE NOT = '00'                                              
022100        MOVE 'OPEN'   TO ACCION                                           
022200        MOVE SPACES   TO LLAVE                                            
022300        MOVE 'VTAMAE' TO ARCHIVO                                          
022400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
022500             LLAVE, FS-VTAMAE, FSE-VTAMAE                                 
022600        MOVE 91 TO RETURN-CODE                                            
022700        DISPLAY 'CTO4SLD - ERROR AL ABRIR VTAMAE ' FSE-VTAMAE             
022800           UPON CONSOLE                                                   
022900        PERFORM 900-FIN                                                   
023000        STOP RUN                                                          
023100     END-IF                                                               
023200     OPEN INPUT ARC-COBROS                                                
023300     IF FS-COBROS NOT = '00'                                              
023400        MOVE 'OPEN'   TO ACCION                                           
023500        MOVE SPACES   TO LLAVE                                            
023600        MOVE 'COBROS' TO ARCHIVO                                          
023700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
023800             LLAVE, FS-COBROS, FSE-COBROS                                 
023900        MOVE 91 TO RETURN-CODE                                            
024000        DISPLAY 'CTO4SLD - ERROR AL ABRIR COBROS ' FSE-COBROS             
024100           UPON CONSOLE                                                   
024200        PERFORM 900-FIN                                                   
024300        STOP RUN                                                          
024400     END-IF                                                               
024500     OPEN INPUT ARC-SLDINI                                                
024600     IF FS-SLDINI NOT = '00'                                              
024700        MOVE 'OPEN'   TO ACCION                                           
024800        MOVE SPACES   TO LLAVE                                            
024900        MOVE 'SLDINI' TO ARCHIVO                                          
025000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
025100             LLAVE, FS-SLDINI, FSE-SLDINI                                 
025200        MOVE 91 TO RETURN-CODE                                            
025300        DISPLAY 'CTO4SLD - ERROR AL ABRIR SLDINI ' FSE-SLDINI             
025400           UPON CONSOLE                                                   
025500        PERFORM 900-FIN                                                   
025600        STOP RUN                                                          
025700     END-IF                                                               
025800     OPEN OUTPUT ARC-REPSLD                                               
025900     MOVE ZEROS TO WKS-CONTADORES                                         
026000     MOVE ZEROS TO WKS-TOTALES-MES                                        
026100     PERFORM 710-LEE-VTAMAE                                               
026200     PERFORM 720-LEE-COBROS                                               
026300     PERFORM 730-LEE-SLDINI.                                              
026400 100-INICIO-E.                    EXIT.                                   
026500                                                                          
026600 200-CARGA-SLDINI SECTION.                                                
026700     ADD 1 TO WKS-CTR-SLDINI-LEIDOS                                       
026800     SET IDX-SLD TO WKS-CTR-SLDINI-LEIDOS                                 
026900     MOVE SLD-PERIODO             TO TS-PERIODO(IDX-SLD)                  
027000     MOVE SLD-CODIGO-DISTRIBUIDOR TO TS-CODIGO(IDX-SLD)                   
027100     MOVE SLD-SALDO-INICIAL       TO TS-SALDO-INICIAL(IDX-SLD)            
027200     MOVE SLD-NOTA-CREDITO        TO TS-NOTA-CREDITO(IDX-SLD)             
027300     MOVE SLD-NOTA-DEBITO         TO TS-NOTA-DEBITO(IDX-SLD)              
027400     PERFORM 730-LEE-SLDINI.                                              
027500 200-CARGA-SLDINI-E.              EXIT.                                   
027600                                                                          
027700 300-ACUMULA-VENTAS SECTION.                                              
027800     IF MAE-FECHA-VENTA(1:6) = PARM-PERIODO                               
027900        PERFORM 310-LOCALIZA-DISTRIBUIDOR                                 
028000        ADD MAE-VALOR-TOTAL TO TD-VENTA-MES(IDX-DIST)                     
028100     END-IF                                                               
028200     IF MAE-FECHA-VENTA(1:6) = WKS-PERIODO-ANTERIOR                       
028300        PERFORM 310-LOCALIZA-DISTRIBUIDOR                                 
028400        ADD MAE-VALOR-TOTAL TO TD-VENTA-MESANT(IDX-DIST)                  
028500     END-IF                                                               
028600     PERFORM 710-LEE-VTAMAE.                                              
028700 300-ACUMULA-VENTAS-E.            EXIT.                                   
028800                                                                          
028900 310-LOCALIZA-DISTRIBUIDOR SECTION.                                       
029000     SET IDX-DIST TO 1                                                    
029100     SEARCH WKS-FILA-DIST                                                 
029200        AT END                                                            
029300           PERFORM 320-ABRE-DISTRIBUIDOR-VTA                              
029400        WHEN TD-CODIGO(IDX-DIST) = MAE-CODIGO-DISTRIBUIDOR                
029500           CONTINUE                                                       
029600     END-SEARCH.                                                          
029700 310-LOCALIZA-DISTRIBUIDOR-E.     EXIT.                                   
029800                                                                          
029900 320-ABRE-DISTRIBUIDOR-VTA SECTION.                                       
030000     ADD 1 TO WKS-CTR-DISTRIBUIDORES                                      
030100     SET IDX-DIST TO WKS-CTR-DISTRIBUIDORES                               
030200     MOVE MAE-CODIGO-DISTRIBUIDOR TO TD-CODIGO(IDX-DIST)                  
030300     MOVE MAE-NOMBRE-DISTRIBUIDOR TO TD-NOMBRE(IDX-DIST).                 
030400 320-ABRE-DISTRIBUIDOR-VTA-E.     EXIT.                                   
030500                                                                          
030600 400-ACUMULA-COBROS SECTION.                                              
030700     IF COB-FECHA-CONTABLE(1:6) = PARM-PERIODO                            
030800        PERFORM 410-LOCALIZA-DIST-COBRO                                   
030900        ADD COB-VALOR-COBRO TO TD-COBRO-MES(IDX-DIST)                     
031000     END-IF                                                               
031100     IF COB-FECHA-CONTABLE(1:6) = WKS-PERIODO-ANTERIOR                    
031200        PERFORM 410-LOCALIZA-DIST-COBRO                                   
031300        ADD COB-VALOR-COBRO TO TD-COBRO-MESANT(IDX-DIST)                  
031400     END-IF                                                               
031500     PERFORM 720-LEE-COBROS.                                              
031600 400-ACUMULA-COBROS-E.            EXIT.                                   
031700                                                                          
031800 410-LOCALIZA-DIST-COBRO SECTION.                                         
031900     SET IDX-DIST TO 1                                                    
032000     SEARCH WKS-FILA-DIST                                                 
032100        AT END                                                            
032200           PERFORM 420-ABRE-DISTRIBUIDOR-COB                              
032300        WHEN TD-CODIGO(IDX-DIST) = COB-CODIGO-DISTRIBUIDOR                
032400           CONTINUE                                                       
032500     END-SEARCH.                                                          
032600 410-LOCALIZA-DIST-COBRO-E.       EXIT.                                   
032700                                                                          
032800 420-ABRE-DISTRIBUIDOR-COB SECTION.                                       
032900     ADD 1 TO WKS-CTR-DISTRIBUIDORES                                      
033000     SET IDX-DIST TO WKS-CTR-DISTRIBUIDORES                               
033100     MOVE COB-CODIGO-DISTRIBUIDOR TO TD-CODIGO(IDX-DIST)                  
033200     MOVE COB-NOMBRE-DISTRIBUIDOR TO TD-NOMBRE(IDX-DIST).                 
033300 420-ABRE-DISTRIBUIDOR-COB-E.     EXIT.                                   
033400******************************************************************        
033500*   REGLA DE SALDO INICIAL Y FORMULA DE SALDO FINAL              *        
033600******************************************************************        
033700 500-CALCULA-SALDOS SECTION.                                              
033800     PERFORM 510-BUSCA-SALDO-MANUAL                                       
033900     EVALUATE TRUE                                                        
034000        WHEN TD-HAY-SALDO-MAN(IDX-DIST)                                   
034100           MOVE TD-SALDO-MAN-VALOR(IDX-DIST)                              
034200                TO TD-SALDO-INICIAL(IDX-DIST)                             
034300        WHEN TD-HAY-SALDO-MANANT(IDX-DIST)                                
034400           COMPUTE TD-SALDO-INICIAL(IDX-DIST) ROUNDED =                   
034500              TD-SALDO-MANANT-VALOR(IDX-DIST)                             
034600              + TD-VENTA-MESANT(IDX-DIST)                                 
034700              - TD-COBRO-MESANT(IDX-DIST)                                 
034800        WHEN OTHER                                                        
034900           MOVE ZEROS TO TD-SALDO-INICIAL(IDX-DIST)                       
035000     END-EVALUATE                                                         
035100     COMPUTE TD-SALDO-FINAL(IDX-DIST) ROUNDED =                           
035200        TD-SALDO-INICIAL(IDX-DIST) + TD-VENTA-MES(IDX-DIST)               
035300        - TD-COBRO-MES(IDX-DIST) + TD-NOTA-DEBITO(IDX-DIST)               
035400        - TD-NOTA-CREDITO(IDX-DIST).                                      
035500 500-CALCULA-SALDOS-E.            EXIT.                                   
035600                                                                          
035700 510-BUSCA-SALDO-MANUAL SECTION.                                          
035800     MOVE 'N' TO TD-SALDO-MAN(IDX-DIST)                                   
035900     MOVE 'N' TO TD-SALDO-MANANT(IDX-DIST)                                
036000     SET IDX-SLD TO 1                                                     
036100     SEARCH WKS-FILA-SLD                                                  
036200        AT END                                                            
036300           CONTINUE                                                       
036400        WHEN TS-CODIGO(IDX-SLD) = TD-CODIGO(IDX-DIST)                     
036500             AND TS-PERIODO(IDX-SLD) = PARM-PERIODO                       
036600           MOVE 'S' TO TD-SALDO-MAN(IDX-DIST)                             
036700           MOVE TS-SALDO-INICIAL(IDX-SLD)                                 
036800                TO TD-SALDO-MAN-VALOR(IDX-DIST)                           
036900           MOVE TS-NOTA-CREDITO(IDX-SLD)                                  
037000                TO TD-NOTA-CREDITO(IDX-DIST)                              
037100           MOVE TS-NOTA-DEBITO(IDX-SLD)                                   
037200                TO TD-NOTA-DEBITO(IDX-DIST)                               
037300     END-SEARCH                                                           
037400     SET IDX-SLD TO 1                                                     
037500     SEARCH WKS-FILA-SLD                                                  
037600        AT END                                                            
037700           CONTINUE                                                       
037800        WHEN TS-CODIGO(IDX-SLD) = TD-CODIGO(IDX-DIST)                     
037900             AND TS-PERIODO(IDX-SLD) = WKS-PERIODO-ANTERIOR               
038000           MOVE 'S' TO TD-SALDO-MANANT(IDX-DIST)                          
038100           MOVE TS-SALDO-INICIAL(IDX-SLD)                                 
038200                TO TD-SALDO-MANANT-VALOR(IDX-DIST)                        
038300     END-SEARCH.                                                          
038400 510-BUSCA-SALDO-MANUAL-E.        EXIT.                                   
038500                                                                          
038600 600-IMPRIME-REPORTE SECTION.                                             
038700     MOVE PARM-PERIODO TO ENC-PERIODO                                     
038800     MOVE WKS-ENCABEZADO-1 TO LIN-REPSLD                                  
038900     WRITE LIN-REPSLD                                                     
039000     MOVE WKS-ENCABEZADO-2 TO LIN-REPSLD                                  
039100     WRITE LIN-REPSLD                                                     
039200     PERFORM 610-IMPRIME-DETALLE                                          
039300        VARYING IDX-DIST FROM 1 BY 1                                      
039400        UNTIL IDX-DIST > WKS-CTR-DISTRIBUIDORES                           
039500     MOVE WKS-TOT-VENTA       TO TOT-VENTA                                
039600     MOVE WKS-TOT-COBRO       TO TOT-COBRO                                
039700     MOVE WKS-TOT-SALDO-FINAL TO TOT-SALDO-FINAL                          
039800     MOVE WKS-LINEA-TOTALES   TO LIN-REPSLD                               
039900     WRITE LIN-REPSLD.                                                    
040000 600-IMPRIME-REPORTE-E.           EXIT.                                   
040100                                                                          
040200 610-IMPRIME-DETALLE SECTION.                                             
040300     MOVE TD-CODIGO(IDX-DIST)        TO DET-CODIGO                        
040400     MOVE TD-NOMBRE(IDX-DIST)        TO DET-NOMBRE                        
040500     MOVE TD-SALDO-INICIAL(IDX-DIST) TO DET-SALDO-INI                     
040600     MOVE TD-VENTA-MES(IDX-DIST)     TO DET-VENTA-MES                     
040700     MOVE TD-COBRO-MES(IDX-DIST)     TO DET-COBRO-MES                     
040800     MOVE TD-NOTA-DEBITO(IDX-DIST)   TO DET-NOTA-DEB                      
040900     MOVE TD-NOTA-CREDITO(IDX-DIST)  TO DET-NOTA-CRED                     
041000     MOVE TD-SALDO-FINAL(IDX-DIST)   TO DET-SALDO-FIN                     
041100     MOVE WKS-LINEA-DETALLE          TO LIN-REPSLD                        
041200     WRITE LIN-REPSLD                                                     
041300     ADD TD-VENTA-MES(IDX-DIST)   TO WKS-TOT-VENTA                        
041400     ADD TD-COBRO-MES(IDX-DIST)   TO WKS-TOT-COBRO                        
041500     ADD TD-SALDO-FINAL(IDX-DIST) TO WKS-TOT-SALDO-FINAL.                 
041600 610-IMPRIME-DETALLE-E.           EXIT.                                   
041700                                                                          
041800 710-LEE-VTAMAE SECTION.                                                  
041900     READ ARC-VTAMAE                                                      
042000        AT END                                                            
042100           MOVE 'S' TO WKS-FIN-VTAMAE                                     
042200        NOT AT END                                                        
042300           ADD 1 TO WKS-CTR-VTAMAE-LEIDOS                                 
042400     END-READ                                                             
042500     IF FS-VTAMAE NOT = '00' AND NOT = '10'                               
042600        MOVE 'READ'   TO ACCION                                           
042700        MOVE SPACES   TO LLAVE                                            
042800        MOVE 'VTAMAE' TO ARCHIVO                                          
042900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
043000             LLAVE, FS-VTAMAE, FSE-VTAMAE                                 
043100        MOVE 91 TO RETURN-CODE                                            
043200        DISPLAY 'CTO4SLD - ERROR AL LEER VTAMAE ' FSE-VTAMAE              
043300           UPON CONSOLE                                                   
043400        PERFORM 900-FIN                                                   
043500        STOP RUN                                                          
043600     END-IF.                                                              
043700 710-LEE-VTAMAE-E.                EXIT.                                   
043800                                                                          
043900 720-LEE-COBROS SECTION.                                                  
044000     READ ARC-COBROS                                                      
044100        AT END                                                            
044200           MOVE 'S' TO WKS-FIN-COBROS                                     
044300        NOT AT END                                                        
044400           ADD 1 TO WKS-CTR-COBROS-LEIDOS                                 
044500     END-READ                                                             
044600     IF FS-COBROS NOT = '00' AND NOT = '10'                               
044700        MOVE 'READ'   TO ACCION                                           
044800        MOVE SPACES   TO LLAVE                                            
044900        MOVE 'COBROS' TO ARCHIVO                                          
045000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
045100             LLAVE, FS-COBROS, FSE-COBROS                                 
045200        MOVE 91 TO RETURN-CODE                                            
045300        DISPLAY 'CTO4SLD - ERROR AL LEER COBROS ' FSE-COBROS              
045400           UPON CONSOLE                                                   
045500        PERFORM 900-FIN                                                   
045600        STOP RUN                                                          
045700     END-IF.                                                              
045800 720-LEE-COBROS-E.                EXIT.                                   
045900                                                                          
046000 730-LEE-SLDINI SECTION.                                                  
046100     READ ARC-SLDINI                                                      
046200        AT END                                                            
046300           MOVE 'S' TO WKS-FIN-SLDINI                                     
046400     END-READ                                                             
046500     IF FS-SLDINI NOT = '00' AND NOT = '10'                               
046600        MOVE 'READ'   TO ACCION                                           
046700        MOVE SPACES   TO LLAVE                                            
046800        MOVE 'SLDINI' TO ARCHIVO                                          
046900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
047000             LLAVE, FS-SLDINI, FSE-SLDINI                                 
047100        MOVE 91 TO RETURN-CODE                                            
047200        DISPLAY 'CTO4SLD - ERROR AL LEER SLDINI ' FSE-SLDINI              
047300           UPON CONSOLE                                                   
047400        PERFORM 900-FIN                                                   
047500        STOP RUN                                                          
047600     END-IF.                                                              
047700 730-LEE-SLDINI-E.                EXIT.                                   
047800                                                                          
047900 900-FIN SECTION.                                                         
048000     CLOSE ARC-VTAMAE ARC-COBROS ARC-SLDINI ARC-REPSLD.                   
048100 900-FIN-E.                       EXIT.                                   
