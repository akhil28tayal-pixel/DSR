000100******************************************************************        
000200*              COPY CAMPEN - CARGA PENDIENTE DE CAMION (APERTURA)*        
000300*              APLICACION  : DISTRIBUCION CEMENTO                *        
000400*              ARCHIVO DD  : CAMPEN  (PS ENTRADA, 60 BYTES)      *        
000500*              CREADO      : 02/05/1991  (CEMR)                  *        
000600*              DESCRIPCION : CARGA QUE UN CAMION TRAIA A BORDO   *        
000700*              AL INICIO DEL MES (FACTURADA EL MES ANTERIOR Y    *        
000800*              TODAVIA NO DESCARGADA). LLAVE POR CAMION.         *        
000900******************************************************************        
001000 01  REG-CAMPEN.                                                          
001100     88  FIN-CAMPEN                  VALUE HIGH-VALUES.                   
001200     05  PEN-PERIODO                 PIC 9(06).                           
001300     05  PEN-NUMERO-CAMION           PIC X(12).                           
001400     05  PEN-FECHA-FACTURA           PIC 9(08).                           
001500     05  PEN-CODIGO-DISTRIBUIDOR     PIC 9(07).                           
001600     05  PEN-CANTIDADES.                                                  
001700         10  PEN-CANT-PPC            PIC S9(5)V99.                        
001800         10  PEN-CANT-PREMIUM        PIC S9(5)V99.                        
001900         10  PEN-CANT-OPC            PIC S9(5)V99.                        
002000     05  FILLER                      PIC X(06).                           
