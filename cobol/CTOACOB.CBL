000100******************************************************************        
000200* FECHA       : 15/07/1991                                       *        
000300* PROGRAMADOR : CARLOS ENRIQUE MENDOZA RUIZ (CEMR)                        
000400* APLICACION  : DISTRIBUCION CEMENTO                                      
000500* PROGRAMA    : CTOACOB                                                   
000600* TIPO        : PROCESO BATCH - REPORTE ESTADISTICO                       
000700* DESCRIPCION : ESTADISTICAS DE COBROS DEL ARCHIVO COBROS: POR            
000800*             : FECHA DE CONTABILIZACION Y GENERALES (CANTIDAD            
000900*             : DE DISTRIBUIDORES DISTINTOS, NUMERO DE ABONOS,            
001000*             : TOTAL, PROMEDIO, MINIMO Y MAXIMO), MAS UN                 
001100*             : RESUMEN POR DISTRIBUIDOR ORDENADO DE MAYOR A              
001200*             : MENOR TOTAL COBRADO, NUMERADO DESDE 1.                    
001300* ARCHIVOS    : COBROS (ENTRADA), REPACOB (SALIDA)                        
001400******************************************************************        
001500*  R E G I S T R O   D E   C A M B I O S                                  
001600*                                                                         
001700* 15/07/1991 CEMR TK-00171 VERSION INICIAL.                               
001800* 08/03/1995 CEMR TK-00259 SE AGREGA EL RESUMEN POR                       
001900*                 DISTRIBUIDOR AL FINAL DEL REPORTE.                      
002000* 17/12/1998 EEDR TK-00713 REVISION Y2K: LA FECHA CONTABLE SE             
002100*                 IMPRIME CON ANIO DE 4 DIGITOS.                          
002200* 25/06/2004 EEDR TK-00922 SE AGREGA EL ORDENAMIENTO DEL                  
002300*                 RESUMEN POR DISTRIBUIDOR, DE MAYOR A MENOR              
002400*                 TOTAL COBRADO, CON NUMERO DE SERIE.                     
002500* 21/02/2012 EEDR TK-01199 SE INTEGRA LA RUTINA DEBD1R00 EN LOS           
002600*                 ERRORES DE APERTURA/LECTURA DE COBROS, IGUAL            
002700*                 QUE EL RESTO DE LOS PROGRAMAS DE DISTRIBUCION.          
002800******************************************************************        
002900 IDENTIFICATION DIVISION.                                                 
003000 PROGRAM-ID.                     CTOACOB.                                 
003100 AUTHOR.                         CARLOS ENRIQUE MENDOZA RUIZ.             
003200 INSTALLATION.                   DISTRIBUCION CEMENTO - DPTO              
003300     SISTEMAS.                                                            
003400 DATE-WRITTEN.                   15/07/1991.                              
003500 DATE-COMPILED.                  15/07/1991.                              
003600 SECURITY.                       USO INTERNO DEPARTAMENTO                 
003700     SISTEMAS.                                                            
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT ARC-COBROS   ASSIGN TO COBROS                                 
004500            FILE STATUS IS FS-COBROS FSE-COBROS.                          
004600     SELECT ARC-REPACOB  ASSIGN TO REPACOB                                
004700            FILE STATUS IS FS-REPACOB.                                    
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000 FD  ARC-COBROS                                                           
005100     RECORDING MODE IS F                                                  
005200     LABEL RECORDS ARE STANDARD.                                          
005300 COPY COBROS.                                                             
005400 FD  ARC-REPACOB                                                          
005500     RECORDING MODE IS F                                                  
005600     LABEL RECORDS ARE STANDARD.                                          
005700 01  LIN-REPACOB                  PIC X(132).                             
005800 WORKING-STORAGE SECTION.                                                 
005900 01  WKS-STATUS-ARCHIVOS.                                                 
006000     05  FS-COBROS                PIC X(02) VALUE SPACES.                 
006100     05  FSE-COBROS               PIC X(06) VALUE SPACES.                 
006200     05  FS-REPACOB               PIC X(02) VALUE SPACES.                 
006300******************************************************************        
006400*   VARIABLES DE LA RUTINA DEBD1R00 (CONTROL DE FILE STATUS)     *        
006500******************************************************************        
006600 01  PROGRAMA                     PIC X(08) VALUE SPACES.                 
006700 01  ARCHIVO                      PIC X(08) VALUE SPACES.                 
006800 01  ACCION                       PIC X(10) VALUE SPACES.                 
006900 01  LLAVE                        PIC X(32) VALUE SPACES.                 
007000 01  WKS-SWITCHES.                                                        
007100     05  WKS-FIN-COBROS           PIC X(01) VALUE 'N'.                    
007200         88  HAY-FIN-COBROS                  VALUE 'S'.                   
007300*    77-LEVEL: CONTADORES Y ACUMULADORES GENERALES DEL PROCESO            
007400 77  WKS-CTR-LEIDOS               PIC 9(07) COMP VALUE ZEROS.             
007500 77  WKS-CTR-DIST-GENERAL         PIC 9(05) COMP VALUE ZEROS.             
007600 77  WKS-CTR-FECHAS               PIC 9(05) COMP VALUE ZEROS.             
007700 77  WKS-CTR-DISTRIBUIDORES       PIC 9(05) COMP VALUE ZEROS.             
007800 01  WKS-FECHA-ACTUAL             PIC 9(08) VALUE ZEROS.                  
007900 01  WKS-TOTAL-GENERAL            PIC S9(9)V99 VALUE ZEROS.               
008000 01  WKS-CTR-ABONOS-GENERAL       PIC 9(07) COMP VALUE ZEROS.             
008100 01  WKS-MINIMO-GENERAL           PIC S9(9)V99 VALUE ZEROS.               
008200 01  WKS-MAXIMO-GENERAL           PIC S9(9)V99 VALUE ZEROS.               
008300 01  WKS-PROMEDIO-GENERAL         PIC S9(9)V99 VALUE ZEROS.               
008400*    TABLA DE ESTADISTICAS POR FECHA DE CONTABILIZACION                   
008500 01  WKS-TABLA-FECHAS.                                                    
008600     05  TFE-FILA OCCURS 1 TO 400 TIMES                                   
008700                  DEPENDING ON WKS-CTR-FECHAS                             
008800                  INDEXED BY IDX-FEC.                                     
008900         10  TFE-FECHA            PIC 9(08).                              
009000         10  TFE-CTR-ABONOS       PIC 9(07) COMP.                         
009100         10  TFE-TOTAL            PIC S9(9)V99.                           
009200         10  TFE-MINIMO           PIC S9(9)V99.                           
009300         10  TFE-MAXIMO           PIC S9(9)V99.                           
009400         10  TFE-DIST-DISTINTOS   PIC 9(05) COMP.                         
009500 01  WKS-TABLA-FECHAS-R REDEFINES WKS-TABLA-FECHAS.                       
009600     05  TFE-FILA-R OCCURS 1 TO 400 TIMES                                 
009700                  DEPENDING ON WKS-CTR-FECHAS.                            
009800         10  FILLER               PIC 9(08).                              
009900         10  FILLER               PIC 9(07) COMP.                         
010000         10  FILLER               PIC S9(9)V99.                           
010100         10  FILLER               PIC S9(9)V99.                           
010200         10  FILLER               PIC S9(9)V99.                           
010300         10  FILLER               PIC 9(05) COMP.                         
010400*    TABLA DE CODIGOS DE DISTRIBUIDOR DISTINTOS VISTOS (GENERAL)          
010500*    Y POR FECHA (SE REUTILIZA, RESET AL CAMBIAR DE FECHA)                
010600 01  WKS-TABLA-DIST-VISTOS.                                               
010700     05  TDV-FILA OCCURS 1 TO 500 TIMES                                   
010800                  DEPENDING ON WKS-CTR-DIST-GENERAL                       
010900                  INDEXED BY IDX-DV.                                      
011000         10  TDV-CODIGO           PIC 9(07).                              
011100 01  WKS-TABLA-DIST-VISTOS-R REDEFINES WKS-TABLA-DIST-VISTOS.             
011200     05  TDV-FILA-R OCCURS 1 TO 500 TIMES                                 
011300                  DEPENDING ON WKS-CTR-DIST-GENERAL                       
011400                  PIC 9(07).                                              
011500*    RESUMEN POR DISTRIBUIDOR: TOTAL, ABONOS, PRIMERA/ULTIMA              
011600*    FECHA Y DIAS DE CONTABILIZACION DISTINTOS                            
011700 01  WKS-TABLA-DISTRIBUIDORES.                                            
011800     05  TDI-FILA OCCURS 1 TO 500 TIMES                                   
011900                  DEPENDING ON WKS-CTR-DISTRIBUIDORES                     
012000                  INDEXED BY IDX-DI IDX-DI2.                              
012100         10  TDI-CODIGO           PIC 9(07).                              
012200         10  TDI-NOMBRE           PIC X(30).                              
012300         10  TDI-TOTAL            PIC S9(9)V99.                           
012400         10  TDI-CTR-ABONOS       PIC 9(07) COMP.                         
012500         10  TDI-PRIMERA-FECHA    PIC 9(08).                              
012600         10  TDI-ULTIMA-FECHA     PIC 9(08).                              
012700         10  TDI-CTR-DIAS         PIC 9(05) COMP.                         
012800         10  TDI-SERIE            PIC 9(05) COMP.                         
012900 01  WKS-TABLA-DISTRIBUIDORES-R                                           
013000         REDEFINES WKS-TABLA-DISTRIBUIDORES.                              
013100     05  TDI-FILA-R OCCURS 1 TO 500 TIMES                                 
013200                  DEPENDING ON WKS-CTR-DISTRIBUIDORES.                    
013300         10  FILLER               PIC 9(07).                              
013400         10  FILLER               PIC X(30).                              
013500         10  FILLER               PIC S9(9)V99.                           
013600         10  FILLER               PIC 9(07) COMP.                         
013700         10  FILLER               PIC 9(08).                              
013800         10  FILLER               PIC 9(08).                              
013900         10  FILLER               PIC 9(05) COMP.                         
014000         10  FILLER               PIC 9(05) COMP.                         
014100 01  WKS-HUBO-CAMBIO-ORDEN        PIC X(01) VALUE 'N'.                    
014200     88  HUBO-CAMBIO-ORDEN                 VALUE 'S'.                     
014300 01  WKS-TDI-TEMPORAL.                                                    
014400     05  TDI-T-CODIGO             PIC 9(07).                              
014500     05  TDI-T-NOMBRE             PIC X(30).                              
014600     05  TDI-T-TOTAL              PIC S9(9)V99.                           
014700     05  TDI-T-CTR-ABONOS         PIC 9(07) COMP.                         
014800     05  TDI-T-PRIMERA-FECHA      PIC 9(08).                              
014900     05  TDI-T-ULTIMA-FECHA       PIC 9(08).                              
015000     05  TDI-T-CTR-DIAS           PIC 9(05) COMP.                         
015100     05  TDI-T-SERIE              PIC 9(05) COMP.                         
015200 01  WKS-LINEA-ENCABEZADO-FECHA.                                          
015300     05  FILLER                   PIC X(20)                               
015400             VALUE 'ESTADISTICAS DE COBROS POR FECHA'.                    
015500     05  FILLER                   PIC X(92) VALUE SPACES.                 
015600 01  WKS-LINEA-DETALLE-FECHA.                                             
015700     05  LDF-FECHA                PIC 9(08).                              
015800     05  FILLER                   PIC X(02) VALUE SPACES.                 
015900     05  LDF-DISTRIB              PIC ZZZ9.                               
016000     05  FILLER                   PIC X(02) VALUE SPACES.                 
016100     05  LDF-ABONOS               PIC ZZZ,ZZ9.                            
016200     05  FILLER                   PIC X(02) VALUE SPACES.                 
016300     05  LDF-TOTAL                PIC ZZZ,ZZZ,ZZ9.99.                     
016400     05  FILLER                   PIC X(02) VALUE SPACES.                 
016500     05  LDF-MINIMO               PIC ZZZ,ZZZ,ZZ9.99.                     
016600     05  FILLER                   PIC X(02) VALUE SPACES.                 
016700     05  LDF-MAXIMO               PIC ZZZ,ZZZ,ZZ9.99.                     
016800     05  FILLER                   PIC X(20) VALUE SPACES.                 
016900 01  WKS-LINEA-GENERAL.                                                   
017000     05  FILLER                   PIC X(20) VALUE 'TOTALES GENERAL        
017100-    'ES: '.                                                              
017200     05  LGE-DISTRIB              PIC ZZZ9.                               
017300     05  FILLER                   PIC X(12) VALUE ' DISTRIB.  '.          
017400     05  LGE-ABONOS               PIC ZZZ,ZZ9.                            
017500     05  FILLER                   PIC X(9) VALUE ' ABONOS  '.             
017600     05  LGE-TOTAL                PIC ZZZ,ZZZ,ZZ9.99.                     
017700     05  FILLER                   PIC X(43) VALUE SPACES.                 
017800 01  WKS-LINEA-PROMEDIO.                                                  
017900     05  FILLER                   PIC X(20) VALUE 'PROMEDIO GENERA        
018000-    'L:   '.                                                             
018100     05  LPR-PROMEDIO             PIC ZZZ,ZZZ,ZZ9.99.                     
018200     05  FILLER                   PIC X(16) VALUE '   MIN:                
018300-    ' '.                                                                 
018400     05  LPR-MINIMO               PIC ZZZ,ZZZ,ZZ9.99.                     
018500     05  FILLER                   PIC X(10) VALUE '   MAX:   '.           
018600     05  LPR-MAXIMO               PIC ZZZ,ZZZ,ZZ9.99.                     
018700     05  FILLER                   PIC X(28) VALUE SPACES.                 
018800 01  WKS-LINEA-ENCABEZADO-DIST.                                           
018900     05  FILLER                   PIC X(20)                               
019000             VALUE 'RESUMEN POR DISTRIBUIDOR'.                            
019100     05  FILLER                   PIC X(92) VALUE SPACES.                 
019200 01  WKS-LINEA-DETALLE-DIST.                                              
019300     05  LDD-SERIE                PIC ZZZ9.                               
019400     05  FILLER                   PIC X(02) VALUE SPACES.                 
019500     05  LDD-CODIGO               PIC 9(07).                              
019600     05  FILLER                   PIC X(02) VALUE SPACES.                 
019700     05  LDD-NOMBRE               PIC X(30).                              
019800     05  FILLER                   PIC X(02) VALUE SPACES.                 
019900     05  LDD-ABONOS               PIC ZZZ,ZZ9.                            
020000     05  FILLER                   PIC X(02) VALUE SPACES.                 
020100     05  LDD-TOTAL                PIC ZZZ,ZZZ,ZZ9.99.                     
020200     05  FILLER                   PIC X(02) VALUE SPACES.                 
020300     05  LDD-DIAS                 PIC ZZ9.                                
020400     05  FILLER                   PIC X(02) VALUE SPACES.                 
020500     05  LDD-PRIMERA              PIC 9(08).                              
020600     05  FILLER                   PIC X(02) VALUE SPACES.                 
020700     05  LDD-ULTIMA               PIC 9(08).                              
020800     05  FILLER                   PIC X(14) VALUE SPACES.                 
020900 PROCEDURE DIVISION.                                                      
021000 000-PRINCIPAL SECTION.                                                   
021100     PERFORM 100-INICIO                                                   
021200     PERFORM 200-PROCESA-COBRO                                            
021300        UNTIL HAY-FIN-COBROS                                              
021400     PERFORM 400-CALCULA-GENERALES                                        
021500     PERFORM 500-ORDENA-DISTRIBUIDORES                                    
021600     PERFORM 600-IMPRIME-REPORTE                                          
021700     PERFORM 900-FIN                                                      
021800     STOP RUN.                                                            
021900 000-PRINCIPAL-E.                 EXIT.                                   
022000                                                                          
022100 100-INICIO SECTION.                                                      
022200     MOVE 'CTOACOB' TO PROGRAMA                                           
022300     OPEN INPUT ARC-COBROS                                                
022400     IF FS-COBROS NOT = '00'                                              
022500        MOVE 'OPEN'   TO ACCION                                           
022600        MOVE SPACES   TO LLAVE                                            
022700        MOVE 'COBROS' TO ARCHIVO                                          
022800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
022900             LLAVE, FS-COBROS, FSE-COBROS                                 
023000        MOVE 91 TO RETURN-CODE                                            
023100        DISPLAY 'CTOACOB - ERROR AL ABRIR COBROS ' FSE-COBROS             
023200           UPON CONSOLE                                                   
023300        PERFORM 900-FIN                                                   
023400        STOP RUN                                                          
023500     END-IF                                                               
023600     OPEN OUTPUT ARC-REPACOB                                              
023700     MOVE ZEROS TO WKS-CTR-FECHAS WKS-CTR-DIST-GENERAL                    
023800                   WKS-CTR-DISTRIBUIDORES                                 
023900     MOVE 999999999.99 TO WKS-MINIMO-GENERAL                              
024000     MOVE ZEROS         TO WKS-MAXIMO-GENERAL                             
024100     PERFORM 730-LEE-COBROS.                                              
024200 100-INICIO-E.                    EXIT.                                   
024300******************************************************************        
024400*   ACUMULA EL COBRO EN LA FILA DE SU FECHA Y EN LA FILA DE SU            
024500*   DISTRIBUIDOR, CREANDO UNA U OTRA SI ES LA PRIMERA VEZ QUE             
024600*   SE VE ESA FECHA O ESE DISTRIBUIDOR                                    
024700******************************************************************        
024800 200-PROCESA-COBRO SECTION.                                               
024900     PERFORM 210-LOCALIZA-FECHA                                           
025000     PERFORM 220-LOCALIZA-DISTRIBUIDOR                                    
025100     ADD 1 TO WKS-CTR-ABONOS-GENERAL                                      
025200     ADD COB-VALOR-COBRO TO WKS-TOTAL-GENERAL                             
025300     IF COB-VALOR-COBRO < WKS-MINIMO-GENERAL                              
025400        MOVE COB-VALOR-COBRO TO WKS-MINIMO-GENERAL                        
025500     END-IF                                                               
025600     IF COB-VALOR-COBRO > WKS-MAXIMO-GENERAL                              
025700        MOVE COB-VALOR-COBRO TO WKS-MAXIMO-GENERAL                        
025800     END-IF                                                               
025900     PERFORM 230-MARCA-DIST-DEL-DIA                                       
026000     PERFORM 730-LEE-COBROS.                                              
026100 200-PROCESA-COBRO-E.             EXIT.                                   
026200                                                                          
026300 210-LOCALIZA-FECHA SECTION.                                              
026400     SET IDX-FEC TO 1                                                     
026500     SEARCH TFE-FILA                                                      
026600        AT END                                                            
026700           PERFORM 215-CREA-FECHA                                         
026800        WHEN TFE-FECHA(IDX-FEC) = COB-FECHA-CONTABLE                      
026900           PERFORM 218-ACUMULA-FECHA                                      
027000     END-SEARCH.                                                          
027100 210-LOCALIZA-FECHA-E.            EXIT.                                   
027200                                                                          
027300 215-CREA-FECHA SECTION.                                                  
027400     ADD 1 TO WKS-CTR-FECHAS                                              
027500     SET IDX-FEC TO WKS-CTR-FECHAS                                        
027600     MOVE COB-FECHA-CONTABLE  TO TFE-FECHA(IDX-FEC)                       
027700     MOVE ZEROS               TO TFE-CTR-ABONOS(IDX-FEC)                  
027800                                 TFE-TOTAL(IDX-FEC)                       
027900                                 TFE-DIST-DISTINTOS(IDX-FEC)              
028000     MOVE 999999999.99        TO TFE-MINIMO(IDX-FEC)                      
028100     MOVE ZEROS               TO TFE-MAXIMO(IDX-FEC)                      
028200     PERFORM 218-ACUMULA-FECHA.                                           
028300 215-CREA-FECHA-E.                EXIT.                                   
028400                                                                          
028500 218-ACUMULA-FECHA SECTION.                                               
028600     ADD 1 TO TFE-CTR-ABONOS(IDX-FEC)                                     
028700     ADD COB-VALOR-COBRO TO TFE-TOTAL(IDX-FEC)                            
028800     IF COB-VALOR-COBRO < TFE-MINIMO(IDX-FEC)                             
028900        MOVE COB-VALOR-COBRO TO TFE-MINIMO(IDX-FEC)                       
029000     END-IF                                                               
029100     IF COB-VALOR-COBRO > TFE-MAXIMO(IDX-FEC)                             
029200        MOVE COB-VALOR-COBRO TO TFE-MAXIMO(IDX-FEC)                       
029300     END-IF.                                                              
029400 218-ACUMULA-FECHA-E.             EXIT.                                   
029500******************************************************************        
029600*   LOCALIZA O CREA LA FILA DEL DISTRIBUIDOR EN EL RESUMEN                
029700******************************************************************        
029800 220-LOCALIZA-DISTRIBUIDOR SECTION.                                       
029900     SET IDX-DI TO 1                                                      
030000     SEARCH TDI-FILA                                                      
030100        AT END                                                            
030200           PERFORM 225-CREA-DISTRIBUIDOR                                  
030300        WHEN TDI-CODIGO(IDX-DI) = COB-CODIGO-DISTRIBUIDOR                 
030400           PERFORM 228-ACUMULA-DISTRIBUIDOR                               
030500     END-SEARCH.                                                          
030600 220-LOCALIZA-DISTRIBUIDOR-E.     EXIT.                                   
030700                                                                          
030800 225-CREA-DISTRIBUIDOR SECTION.                                           
030900     ADD 1 TO WKS-CTR-DISTRIBUIDORES                                      
031000     SET IDX-DI TO WKS-CTR-DISTRIBUIDORES                                 
031100     MOVE COB-CODIGO-DISTRIBUIDOR   TO TDI-CODIGO(IDX-DI)                 
031200     MOVE COB-NOMBRE-DISTRIBUIDOR   TO TDI-NOMBRE(IDX-DI)                 
031300     MOVE ZEROS                     TO TDI-TOTAL(IDX-DI)                  
031400                                       TDI-CTR-ABONOS(IDX-DI)             
031500                                       TDI-CTR-DIAS(IDX-DI)               
031600     MOVE ZEROS                     TO TDI-PRIMERA-FECHA(IDX-DI)          
031700                                       TDI-ULTIMA-FECHA(IDX-DI)           
031800     PERFORM 228-ACUMULA-DISTRIBUIDOR.                                    
031900 225-CREA-DISTRIBUIDOR-E.         EXIT.                                   
032000                                                                          
032100 228-ACUMULA-DISTRIBUIDOR SECTION.                                        
032200     ADD 1 TO TDI-CTR-ABONOS(IDX-DI)                                      
032300     ADD COB-VALOR-COBRO TO TDI-TOTAL(IDX-DI)                             
032400     IF TDI-PRIMERA-FECHA(IDX-DI) = ZEROS                                 
032500        OR COB-FECHA-CONTABLE < TDI-PRIMERA-FECHA(IDX-DI)                 
032600        MOVE COB-FECHA-CONTABLE TO TDI-PRIMERA-FECHA(IDX-DI)              
032700     END-IF                                                               
032800     IF COB-FECHA-CONTABLE > TDI-ULTIMA-FECHA(IDX-DI)                     
032900        MOVE COB-FECHA-CONTABLE TO TDI-ULTIMA-FECHA(IDX-DI)               
033000     END-IF                                                               
033100     IF COB-FECHA-CONTABLE NOT = TDI-ULTIMA-FECHA(IDX-DI)                 
033200        AND COB-FECHA-CONTABLE NOT = TDI-PRIMERA-FECHA(IDX-DI)            
033300        ADD 1 TO TDI-CTR-DIAS(IDX-DI)                                     
033400     END-IF.                                                              
033500 228-ACUMULA-DISTRIBUIDOR-E.      EXIT.                                   
033600******************************************************************        
033700*   CUENTA LOS DISTRIBUIDORES DISTINTOS QUE APARECIERON EN LA             
033800*   FECHA CONTABLE ACTUAL, PARA LA COLUMNA DE LA FECHA                    
033900******************************************************************        
034000 230-MARCA-DIST-DEL-DIA SECTION.                                          
034100     MOVE 'N' TO WKS-HUBO-CAMBIO-ORDEN                                    
034200     SET IDX-DV TO 1                                                      
034300     PERFORM 235-BUSCA-DIST-DEL-DIA                                       
034400        VARYING IDX-DV FROM 1 BY 1                                        
034500        UNTIL IDX-DV > WKS-CTR-DIST-GENERAL                               
034600           OR HUBO-CAMBIO-ORDEN                                           
034700     IF NOT HUBO-CAMBIO-ORDEN                                             
034800        ADD 1 TO WKS-CTR-DIST-GENERAL                                     
034900        SET IDX-DV TO WKS-CTR-DIST-GENERAL                                
035000        MOVE COB-CODIGO-DISTRIBUIDOR TO TDV-CODIGO(IDX-DV)                
035100        ADD 1 TO TFE-DIST-DISTINTOS(IDX-FEC)                              
035200     END-IF.                                                              
035300 230-MARCA-DIST-DEL-DIA-E.        EXIT.                                   
035400                                                                          
035500 235-BUSCA-DIST-DEL-DIA SECTION.                                          
035600     IF TDV-CODIGO(IDX-DV) = COB-CODIGO-DISTRIBUIDOR                      
035700        MOVE 'S' TO WKS-HUBO-CAMBIO-ORDEN                                 
035800     END-IF.                                                              
035900 235-BUSCA-DIST-DEL-DIA-E.        EXIT.                                   
036000******************************************************************        
036100*   PROMEDIO GENERAL: TOTAL ENTRE NUMERO DE ABONOS, REDONDEADO            
036200******************************************************************        
036300 400-CALCULA-GENERALES SECTION.                                           
036400     IF WKS-CTR-ABONOS-GENERAL > ZEROS                                    
036500        COMPUTE WKS-PROMEDIO-GENERAL ROUNDED =                            
036600              WKS-TOTAL-GENERAL / WKS-CTR-ABONOS-GENERAL                  
036700     ELSE                                                                 
036800        MOVE ZEROS TO WKS-PROMEDIO-GENERAL                                
036900        MOVE ZEROS TO WKS-MINIMO-GENERAL                                  
037000     END-IF.                                                              
037100 400-CALCULA-GENERALES-E.         EXIT.                                   
037200******************************************************************        
037300*   ORDENA EL RESUMEN POR DISTRIBUIDOR DE MAYOR A MENOR TOTAL             
037400*   COBRADO (BURBUJA, IGUAL CONVENCION QUE CTO6PEN) Y NUMERA              
037500*   LAS FILAS DEL RESULTADO A PARTIR DE 1                                 
037600******************************************************************        
037700 500-ORDENA-DISTRIBUIDORES SECTION.                                       
037800     MOVE 'S' TO WKS-HUBO-CAMBIO-ORDEN                                    
037900     PERFORM 510-PASADA-BURBUJA                                           
038000        UNTIL NOT HUBO-CAMBIO-ORDEN                                       
038100     PERFORM 520-NUMERA-FILAS                                             
038200        VARYING IDX-DI FROM 1 BY 1                                        
038300        UNTIL IDX-DI > WKS-CTR-DISTRIBUIDORES.                            
038400 500-ORDENA-DISTRIBUIDORES-E.     EXIT.                                   
038500                                                                          
038600 510-PASADA-BURBUJA SECTION.                                              
038700     MOVE 'N' TO WKS-HUBO-CAMBIO-ORDEN                                    
038800     IF WKS-CTR-DISTRIBUIDORES > 1                                        
038900        PERFORM 512-COMPARA-VECINOS                                       
039000           VARYING IDX-DI FROM 1 BY 1                                     
039100           UNTIL IDX-DI > WKS-CTR-DISTRIBUIDORES - 1                      
039200     END-IF.                                                              
039300 510-PASADA-BURBUJA-E.            EXIT.                                   
039400                                                                          
039500 512-COMPARA-VECINOS SECTION.                                             
039600     SET IDX-DI2 TO IDX-DI                                                
039700     SET IDX-DI2 UP BY 1                                                  
039800     IF TDI-TOTAL(IDX-DI) < TDI-TOTAL(IDX-DI2)                            
039900        PERFORM 514-INTERCAMBIA-FILAS                                     
040000        MOVE 'S' TO WKS-HUBO-CAMBIO-ORDEN                                 
040100     END-IF.                                                              
040200 512-COMPARA-VECINOS-E.           EXIT.                                   
040300                                                                          
040400 514-INTERCAMBIA-FILAS SECTION.                                           
040500     MOVE TDI-FILA(IDX-DI)  TO WKS-TDI-TEMPORAL                           
040600     MOVE TDI-FILA(IDX-DI2) TO TDI-FILA(IDX-DI)                           
040700     MOVE WKS-TDI-TEMPORAL  TO TDI-FILA(IDX-DI2)                          
040800 514-INTERCAMBIA-FILAS-E.         EXIT.                                   
040900                                                                          
041000 520-NUMERA-FILAS SECTION.                                                
041100     MOVE IDX-DI TO TDI-SERIE(IDX-DI).                                    
041200 520-NUMERA-FILAS-E.              EXIT.                                   
041300******************************************************************        
041400*   IMPRIME EL REPORTE: ESTADISTICAS POR FECHA, GENERALES Y               
041500*   RESUMEN POR DISTRIBUIDOR                                              
041600******************************************************************        
041700 600-IMPRIME-REPORTE SECTION.                                             
041800     WRITE LIN-REPACOB FROM WKS-LINEA-ENCABEZADO-FECHA                    
041900        AFTER ADVANCING TOP-OF-FORM                                       
042000     PERFORM 610-IMPRIME-UNA-FECHA                                        
042100        VARYING IDX-FEC FROM 1 BY 1                                       
042200        UNTIL IDX-FEC > WKS-CTR-FECHAS                                    
042300     MOVE WKS-CTR-DIST-GENERAL   TO LGE-DISTRIB                           
042400     MOVE WKS-CTR-ABONOS-GENERAL TO LGE-ABONOS                            
042500     MOVE WKS-TOTAL-GENERAL      TO LGE-TOTAL                             
042600     WRITE LIN-REPACOB FROM WKS-LINEA-GENERAL                             
042700        AFTER ADVANCING 2 LINES                                           
042800     MOVE WKS-PROMEDIO-GENERAL TO LPR-PROMEDIO                            
042900     MOVE WKS-MINIMO-GENERAL   TO LPR-MINIMO                              
043000     MOVE WKS-MAXIMO-GENERAL   TO LPR-MAXIMO                              
043100     WRITE LIN-REPACOB FROM WKS-LINEA-PROMEDIO                            
043200        AFTER ADVANCING 1 LINES                                           
043300     WRITE LIN-REPACOB FROM WKS-LINEA-ENCABEZADO-DIST                     
043400        AFTER ADVANCING TOP-OF-FORM                                       
043500     PERFORM 620-IMPRIME-UN-DISTRIBUIDOR                                  
043600        VARYING IDX-DI FROM 1 BY 1                                        
043700        UNTIL IDX-DI > WKS-CTR-DISTRIBUIDORES.                            
043800 600-IMPRIME-REPORTE-E.           EXIT.                                   
043900                                                                          
044000 610-IMPRIME-UNA-FECHA SECTION.                                           
044100     MOVE TFE-FECHA(IDX-FEC)          TO LDF-FECHA                        
044200     MOVE TFE-DIST-DISTINTOS(IDX-FEC) TO LDF-DISTRIB                      
044300     MOVE TFE-CTR-ABONOS(IDX-FEC)     TO LDF-ABONOS                       
044400     MOVE TFE-TOTAL(IDX-FEC)          TO LDF-TOTAL                        
044500     MOVE TFE-MINIMO(IDX-FEC)         TO LDF-MINIMO                       
044600     MOVE TFE-MAXIMO(IDX-FEC)         TO LDF-MAXIMO                       
044700     WRITE LIN-REPACOB FROM WKS-LINEA-DETALLE-FECHA                       
044800        AFTER ADVANCING 1 LINES.                                          
044900 610-IMPRIME-UNA-FECHA-E.         EXIT.                                   
045000                                                                          
045100 620-IMPRIME-UN-DISTRIBUIDOR SECTION.                                     
045200     MOVE TDI-SERIE(IDX-DI)        TO LDD-SERIE                           
045300     MOVE TDI-CODIGO(IDX-DI)       TO LDD-CODIGO                          
045400     MOVE TDI-NOMBRE(IDX-DI)       TO LDD-NOMBRE                          
045500     MOVE TDI-CTR-ABONOS(IDX-DI)   TO LDD-ABONOS                          
045600     MOVE TDI-TOTAL(IDX-DI)        TO LDD-TOTAL                           
045700     MOVE TDI-CTR-DIAS(IDX-DI)     TO LDD-DIAS                            
045800     MOVE TDI-PRIMERA-FECHA(IDX-DI) TO LDD-PRIMERA                        
045900     MOVE TDI-ULTIMA-FECHA(IDX-DI)  TO LDD-ULTIMA                         
046000     WRITE LIN-REPACOB FROM WKS-LINEA-DETALLE-DIST                        
046100        AFTER ADVANCING 1 LINES.                                          
046200 620-IMPRIME-UN-DISTRIBUIDOR-E.   EXIT.                                   
046300                                                                          
046400 730-LEE-COBROS SECTION.                                                  
046500     READ ARC-COBROS                                                      
046600        AT END                                                            
046700           MOVE 'S' TO WKS-FIN-COBROS                                     
046800        NOT AT END                                                        
046900           ADD 1 TO WKS-CTR-LEIDOS                                        
047000     END-READ                                                             
047100     IF FS-COBROS NOT = '00' AND NOT = '10'                               
047200        MOVE 'READ'   TO ACCION                                           
047300        MOVE SPACES   TO LLAVE                                            
047400        MOVE 'COBROS' TO ARCHIVO                                          
047500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
047600             LLAVE, FS-COBROS, FSE-COBROS                                 
047700        MOVE 91 TO RETURN-CODE                                            
047800        DISPLAY 'CTOACOB - ERROR AL LEER COBROS ' FSE-COBROS              
047900           UPON CONSOLE                                                   
048000        PERFORM 900-FIN                                                   
048100        STOP RUN                                                          
048200     END-IF.                                                              
048300 730-LEE-COBROS-E.                EXIT.                                   
048400                                                                          
048500 900-FIN SECTION.                                                         
048600     CLOSE ARC-COBROS ARC-REPACOB.                                        
048700 900-FIN-E.                       EXIT.                                   
