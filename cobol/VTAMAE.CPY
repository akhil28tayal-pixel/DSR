000100******************************************************************        
000200*              COPY VTAMAE - MAESTRO DE FACTURAS DE VENTA        *        
000300*              APLICACION  : DISTRIBUCION CEMENTO                *        
000400*              ARCHIVO DD  : VTAMAE  (PS E/S, 140+ BYTES)        *        
000500*              CREADO      : 14/03/1988  (CEMR)                  *        
000600*              DESCRIPCION : UNA FACTURA POR DISTRIBUIDOR POR    *        
000700*              DIA, GENERADA POR CTO1ING A PARTIR DE VTALIN.     *        
000800*              ORDENADO POR DISTRIBUIDOR/FECHA.                  *        
000900******************************************************************        
001000 01  REG-VTAMAE.                                                          
001100     88  FIN-VTAMAE                  VALUE HIGH-VALUES.                   
001200     05  MAE-FECHA-VENTA             PIC 9(08).                           
001300     05  MAE-CODIGO-DISTRIBUIDOR     PIC 9(07).                           
001400     05  MAE-NOMBRE-DISTRIBUIDOR     PIC X(30).                           
001500     05  MAE-NUMERO-FACTURA          PIC 9(09).                           
001600     05  MAE-NUMERO-CAMION           PIC X(12).                           
001700     05  MAE-PLANTA-DEPOSITO         PIC X(06).                           
001800     05  MAE-CANTIDADES.                                                  
001900         10  MAE-CANT-PPC            PIC S9(5)V99.                        
002000         10  MAE-CANT-PREMIUM        PIC S9(5)V99.                        
002100         10  MAE-CANT-OPC            PIC S9(5)V99.                        
002200     05  MAE-CANTIDAD-TOTAL          PIC S9(5)V99.                        
002300     05  MAE-VALORES.                                                     
002400         10  MAE-VALOR-PPC           PIC S9(9)V99.                        
002500         10  MAE-VALOR-PREMIUM       PIC S9(9)V99.                        
002600         10  MAE-VALOR-OPC           PIC S9(9)V99.                        
002700     05  MAE-VALOR-TOTAL             PIC S9(9)V99.                        
002800     05  FILLER                      PIC X(01).                           
