000100******************************************************************        
000200* FECHA       : 02/05/1991                                       *        
000300* PROGRAMADOR : CARLOS ENRIQUE MENDOZA RUIZ (CEMR)                        
000400* APLICACION  : DISTRIBUCION CEMENTO                                      
000500* PROGRAMA    : CTOCLAS                                                   
000600* TIPO        : RUTINA (CALLED)                                           
000700* DESCRIPCION : CLASIFICA LA DESCRIPCION LIBRE DE UN RENGLON DE           
000800*             : FACTURA DENTRO DE LOS TRES GRADOS DE PRODUCTO             
000900*             : MANEJADOS POR EL SISTEMA (PPC, PREMIUM, OPC).             
001000*             : LA REGLA DE NEGOCIO ES: SI LA DESCRIPCION (EN             
001100*             : MAYUSCULAS) CONTIENE 'OPC' SE CLASIFICA OPC; SI           
001200*             : CONTIENE 'PREM' SE CLASIFICA PREMIUM; EN CUALQUIER        
001300*             : OTRO CASO SE CLASIFICA COMO PPC (GRADO POR                
001400*             : DEFECTO DE LA EMPRESA).                                   
001500* ARCHIVOS    : NO APLICA                                                 
001600* PROGRAMA(S) : NO APLICA - LLAMADA DESDE CTO1ING                         
001700******************************************************************        
001800*  R E G I S T R O   D E   C A M B I O S                                  
001900*                                                                         
002000* 02/05/1991 CEMR TK-00115 VERSION INICIAL.                               
002100* 30/10/1993 CEMR TK-00299 SE ESTANDARIZA LA ENTRADA A MAYUSCULAS         
002200*                 ANTES DE EVALUAR (VENIAN DESCRIPCIONES MEZCLADAS        
002300*                 DE MINUSCULA/MAYUSCULA DESDE VENTAS).                   
002400* 14/12/1998 EEDR TK-00700 REVISION Y2K: RUTINA NO MANEJA FECHAS,         
002500*                 SIN CAMBIOS. SE DEJA CONSTANCIA DE LA REVISION.         
002600* 02/07/2003 EEDR TK-00951 SE AGREGA CODIGO DE RESPUESTA PARA             
002700*                 DESCRIPCIONES EN BLANCO (RC-04).                        
002800******************************************************************        
002900 IDENTIFICATION DIVISION.                                                 
003000 PROGRAM-ID.                     CTOCLAS.                                 
003100 AUTHOR.                         CARLOS ENRIQUE MENDOZA RUIZ.             
003200 INSTALLATION.                   DISTRIBUCION CEMENTO - DPTO              
003300     SISTEMAS.                                                            
003400 DATE-WRITTEN.                   02/05/1991.                              
003500 DATE-COMPILED.                  02/05/1991.                              
003600 SECURITY.                       USO INTERNO DEPARTAMENTO                 
003700     SISTEMAS.                                                            
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200 DATA DIVISION.                                                           
004300 WORKING-STORAGE SECTION.                                                 
004400 01  WKS-DESCRIPCION-MAY          PIC X(40) VALUE SPACES.                 
004500 01  WKS-DESCRIPCION-R REDEFINES WKS-DESCRIPCION-MAY.                     
004600     05  WKS-DESC-TABLA           PIC X(01) OCCURS 40 TIMES.              
004700 01  WKS-CONTADORES.                                                      
004800     05  WKS-POS-OPC              PIC 9(02) COMP VALUE ZEROS.             
004900     05  WKS-POS-PREM             PIC 9(02) COMP VALUE ZEROS.             
005000 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.                           
005100     05  WKS-CTR-TABLA            PIC 9(02) COMP OCCURS 2 TIMES.          
005200 01  WKS-CODIGO-RC                PIC 9(02) VALUE ZEROS.                  
005300     88  RC-CLASIFICADO-OPC                  VALUE 01.                    
005400     88  RC-CLASIFICADO-PREMIUM              VALUE 02.                    
005500     88  RC-CLASIFICADO-PPC                  VALUE 03.                    
005600     88  RC-DESCRIPCION-VACIA                VALUE 04.                    
005700 LINKAGE SECTION.                                                         
005800 01  LK-DESCRIPCION-PRODUCTO      PIC X(40).                              
005900 01  LK-DESCRIPCION-PRODUCTO-R REDEFINES LK-DESCRIPCION-PRODUCTO.         
006000     05  LK-DESC-TABLA            PIC X(01) OCCURS 40 TIMES.              
006100 01  LK-GRADO-PRODUCTO            PIC X(08).                              
006200     88  LK-GRADO-PPC                        VALUE 'PPC'.                 
006300     88  LK-GRADO-PREMIUM                     VALUE 'PREMIUM'.            
006400     88  LK-GRADO-OPC                        VALUE 'OPC'.                 
006500 01  LK-CODIGO-RESPUESTA          PIC 9(02).                              
006600 PROCEDURE DIVISION USING LK-DESCRIPCION-PRODUCTO,                        
006700                           LK-GRADO-PRODUCTO,                             
006800                           LK-CODIGO-RESPUESTA.                           
006900 100-PRINCIPAL SECTION.                                                   
007000     MOVE SPACES TO LK-GRADO-PRODUCTO                                     
007100     MOVE ZEROS TO WKS-CODIGO-RC                                          
007200     IF LK-DESCRIPCION-PRODUCTO = SPACES                                  
007300        SET RC-DESCRIPCION-VACIA TO TRUE                                  
007400        MOVE 'PPC' TO LK-GRADO-PRODUCTO                                   
007500     ELSE                                                                 
007600        PERFORM 200-CONVIERTE-MAYUSCULAS                                  
007700        PERFORM 300-CLASIFICA-GRADO                                       
007800     END-IF                                                               
007900     MOVE WKS-CODIGO-RC TO LK-CODIGO-RESPUESTA                            
008000     GOBACK.                                                              
008100 100-PRINCIPAL-E.                 EXIT.                                   
008200******************************************************************        
008300*   CONVIERTE LA DESCRIPCION DEL RENGLON A MAYUSCULAS CARACTER   *        
008400*   POR CARACTER (LA MAQUINA DE VENTAS NO ESTANDARIZA CASE)      *        
008500******************************************************************        
008600 200-CONVIERTE-MAYUSCULAS SECTION.                                        
008700     MOVE LK-DESCRIPCION-PRODUCTO TO WKS-DESCRIPCION-MAY                  
008800     INSPECT WKS-DESCRIPCION-MAY                                          
008900        CONVERTING 'abcdefghijklmnopqrstuvwxyz'                           
009000                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                          
009100 200-CONVIERTE-MAYUSCULAS-E.      EXIT.                                   
009200******************************************************************        
009300*   REGLA DE CLASIFICACION: BUSCA 'OPC' PRIMERO, LUEGO 'PREM',   *        
009400*   EN CUALQUIER OTRO CASO EL GRADO POR DEFECTO ES PPC.          *        
009500******************************************************************        
009600 300-CLASIFICA-GRADO SECTION.                                             
009700     INSPECT WKS-DESCRIPCION-MAY TALLYING WKS-POS-OPC                     
009800        FOR ALL 'OPC'                                                     
009900     IF WKS-POS-OPC > 0                                                   
010000        SET RC-CLASIFICADO-OPC TO TRUE                                    
010100        MOVE 'OPC' TO LK-GRADO-PRODUCTO                                   
010200     ELSE                                                                 
010300        INSPECT WKS-DESCRIPCION-MAY TALLYING WKS-POS-PREM                 
010400           FOR ALL 'PREM'                                                 
010500        IF WKS-POS-PREM > 0                                               
010600           SET RC-CLASIFICADO-PREMIUM TO TRUE                             
010700           MOVE 'PREMIUM' TO LK-GRADO-PRODUCTO                            
010800        ELSE                                                              
010900           SET RC-CLASIFICADO-PPC TO TRUE                                 
011000           MOVE 'PPC' TO LK-GRADO-PRODUCTO                                
011100        END-IF                                                            
011200     END-IF.                                                              
011300 300-CLASIFICA-GRADO-E.           EXIT.                                   
