000100******************************************************************        
000200* FECHA       : 14/03/1988                                       *        
000300* PROGRAMADOR : CARLOS ENRIQUE MENDOZA RUIZ (CEMR)                        
000400* APLICACION  : DISTRIBUCION CEMENTO                                      
000500* PROGRAMA    : CTO5MAT                                                   
000600* TIPO        : PROCESO BATCH - REPORTE                                   
000700* DESCRIPCION : BALANCE DE MATERIAL PENDIENTE EN PODER DEL                
000800*             : DISTRIBUIDOR, POR GRADO, A UNA FECHA DE CORTE.            
000900*             : ABIERTO = SALDO MANUAL DEL MES + FACTURADO ANTES          
001000*             : DE LA FECHA - DESCARGADO ANTES DE LA FECHA.               
001100*             : CERRADO = ABIERTO + FACTURADO HOY - DESCARGADO            
001200*             : HOY. LOS DISTRIBUIDORES FUERA DE ZONA (OTHER) SE          
001300*             : ACUMULAN EN UNA SOLA LINEA DE RESUMEN.                    
001400* ARCHIVOS    : VTAMAE, VTAOTR, DESCAR, MATINI (ENTRADA),                 
001500*             : REPMAT (SALIDA - IMPRESO)                        *        
001600* PROGRAMA(S) : NO APLICA                                                 
001700******************************************************************        
001800*  R E G I S T R O   D E   C A M B I O S                                  
001900*                                                                         
002000* 14/03/1988 CEMR TK-00051 VERSION INICIAL (SOLO DISTRIBUIDORES           
002100*                 ACTIVOS, SIN EL RESUMEN DE OTROS).                      
002200* 06/12/1990 CEMR TK-00128 SE AGREGA LA LINEA ACUMULADA DE                
002300*                 DISTRIBUIDORES FUERA DE ZONA (OTHER).                   
002400* 14/12/1998 EEDR TK-00706 REVISION Y2K: MAT-PERIODO Y FECHAS             
002500*                 DE VENTA/DESCARGA SON DE 6/8 DIGITOS.                   
002600* 25/08/2008 EEDR TK-01158 SE AJUSTA LA IMPRESION PARA OMITIR             
002700*                 DISTRIBUIDORES SIN MOVIMIENTO HOY Y SALDO               
002800*                 CERRADO MENOR A 0.01 TM (RUIDO DE REDONDEO).            
002900* 21/02/2012 EEDR TK-01199 SE INTEGRA LA RUTINA DEBD1R00 EN LOS           
003000*                 ERRORES DE APERTURA/LECTURA DE VTAMAE, VTAOTR,          
003100*                 DESCAR Y MATINI, IGUAL QUE EL RESTO DE LOS              
003200*                 PROGRAMAS DE DISTRIBUCION.                              
003300******************************************************************        
003400 IDENTIFICATION DIVISION.                                                 
003500 PROGRAM-ID.                     CTO5MAT.                                 
003600 AUTHOR.                         CARLOS ENRIQUE MENDOZA RUIZ.             
003700 INSTALLATION.                   DISTRIBUCION CEMENTO - DPTO              
003800     SISTEMAS.                                                            
003900 DATE-WRITTEN.                   14/03/1988.                              
004000 DATE-COMPILED.                  14/03/1988.                              
004100 SECURITY.                       USO INTERNO DEPARTAMENTO                 
004200     SISTEMAS.                                                            
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM.                                                  
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT ARC-VTAMAE  ASSIGN TO VTAMAE                                  
005000            FILE STATUS IS FS-VTAMAE FSE-VTAMAE.                          
005100     SELECT ARC-VTAOTR  ASSIGN TO VTAOTR                                  
005200            FILE STATUS IS FS-VTAOTR FSE-VTAOTR.                          
005300     SELECT ARC-DESCAR  ASSIGN TO DESCAR                                  
005400            FILE STATUS IS FS-DESCAR FSE-DESCAR.                          
005500     SELECT ARC-MATINI  ASSIGN TO MATINI                                  
005600            FILE STATUS IS FS-MATINI FSE-MATINI.                          
005700     SELECT ARC-REPMAT  ASSIGN TO REPMAT                                  
005800            FILE STATUS IS FS-REPMAT.                                     
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100 FD  ARC-VTAMAE                                                           
006200     RECORDING MODE IS F                                                  
006300     LABEL RECORDS ARE STANDARD.                                          
006400 COPY VTAMAE.                                                             
006500 FD  ARC-VTAOTR                                                           
006600     RECORDING MODE IS F                                                  
006700     LABEL RECORDS ARE STANDARD.                                          
006800 COPY VTAOTR.                                                             
006900 FD  ARC-DESCAR                                                           
007000     RECORDING MODE IS F                                                  
007100     LABEL RECORDS ARE STANDARD.                                          
007200 COPY DESCAR.                                                             
007300 FD  ARC-MATINI                                                           
007400     RECORDING MODE IS F                                                  
007500     LABEL RECORDS ARE STANDARD.                                          
007600 COPY MATINI.                                                             
007700 FD  ARC-REPMAT                                                           
007800     RECORDING MODE IS F                                                  
007900     LABEL RECORDS ARE STANDARD.                                          
008000 01  LIN-REPMAT                  PIC X(132).                              
008100 WORKING-STORAGE SECTION.                                                 
008200 01  WKS-STATUS-ARCHIVOS.                                                 
008300     05  FS-VTAMAE                PIC X(02) VALUE SPACES.                 
008400     05  FSE-VTAMAE               PIC X(06) VALUE SPACES.                 
008500     05  FS-VTAOTR                PIC X(02) VALUE SPACES.                 
008600     05  FSE-VTAOTR               PIC X(06) VALUE SPACES.                 
008700     05  FS-DESCAR                PIC X(02) VALUE SPACES.                 
008800     05  FSE-DESCAR               PIC X(06) VALUE SPACES.                 
008900     05  FS-MATINI                PIC X(02) VALUE SPACES.                 
009000     05  FSE-MATINI               PIC X(06) VALUE SPACES.                 
009100     05  FS-REPMAT                PIC X(02) VALUE SPACES.                 
009200******************************************************************        
009300*   VARIABLES DE LA RUTINA DEBD1R00 (CONTROL DE FILE STATUS)     *        
009400******************************************************************        
009500 01  PROGRAMA                     PIC X(08) VALUE SPACES.                 
009600 01  ARCHIVO                      PIC X(08) VALUE SPACES.                 
009700 01  ACCION                       PIC X(10) VALUE SPACES.                 
009800 01  LLAVE                        PIC X(32) VALUE SPACES.                 
009900 01  WKS-SWITCHES.                                                        
010000     05  WKS-FIN-VTAMAE           PIC X(01) VALUE 'N'.                    
010100         88  HAY-FIN-VTAMAE                  VALUE 'S'.                   
010200     05  WKS-FIN-VTAOTR           PIC X(01) VALUE 'N'.                    
010300         88  HAY-FIN-VTAOTR                  VALUE 'S'.                   
010400     05  WKS-FIN-DESCAR           PIC X(01) VALUE 'N'.                    
010500         88  HAY-FIN-DESCAR                  VALUE 'S'.                   
010600     05  WKS-FIN-MATINI           PIC X(01) VALUE 'N'.                    
010700         88  HAY-FIN-MATINI                  VALUE 'S'.                   
010800 01  WKS-PARM-FECHAS.                                                     
010900     05  PARM-FECHA-CORTE         PIC 9(08).                              
011000 01  WKS-PARM-FECHAS-R REDEFINES WKS-PARM-FECHAS.                         
011100     05  PARM-ANIO-CORTE          PIC 9(04).                              
011200     05  PARM-MES-CORTE           PIC 9(02).                              
011300     05  PARM-DIA-CORTE           PIC 9(02).                              
011400 01  WKS-INICIO-MES               PIC 9(08).                              
011500 01  WKS-PERIODO-CORTE            PIC 9(06).                              
011600 01  WKS-CONTADORES.                                                      
011700     05  WKS-CTR-LEIDOS           PIC 9(07) COMP OCCURS 4 TIMES.          
011800     05  WKS-CTR-DISTRIBUIDORES   PIC 9(04) COMP VALUE ZEROS.             
011900     05  WKS-CTR-IMPRESOS         PIC 9(04) COMP VALUE ZEROS.             
012000******************************************************************        
012100*   TABLA DE DISTRIBUIDORES ACTIVOS (CODIGO), CADA UNO CON SU   *         
012200*   ABIERTO, FACTURADO/DESCARGADO ANTES DE LA FECHA Y HOY       *         
012300******************************************************************        
012400 01  WKS-TABLA-DISTRIBUIDORES.                                            
012500     05  WKS-FILA-DIST OCCURS 1 TO 300 TIMES                              
012600              DEPENDING ON WKS-CTR-DISTRIBUIDORES                         
012700              INDEXED BY IDX-DIST.                                        
012800         10  TD-CODIGO            PIC X(07).                              
012900         10  TD-NOMBRE            PIC X(30).                              
013000         10  TD-MOVS-GRADO OCCURS 3 TIMES INDEXED BY IDX-GR.              
013100             15  TD-ABIERTO       PIC S9(5)V99 VALUE ZEROS.               
013200             15  TD-HOY-FACT      PIC S9(5)V99 VALUE ZEROS.               
013300             15  TD-HOY-DESC      PIC S9(5)V99 VALUE ZEROS.               
013400             15  TD-CERRADO       PIC S9(5)V99 VALUE ZEROS.               
013500 01  WKS-TABLA-DIST-R REDEFINES WKS-TABLA-DISTRIBUIDORES.                 
013600     05  WKS-FILA-DIST-R OCCURS 1 TO 300 TIMES                            
013700              DEPENDING ON WKS-CTR-DISTRIBUIDORES                         
013800              INDEXED BY IDX-DIST-R.                                      
013900         10  FILLER               PIC X(37).                              
014000         10  TD-VALORES-PLANOS    PIC S9(5)V99 OCCURS 12 TIMES.           
014100 01  WKS-FILA-OTROS.                                                      
014200     05  TO-MOVS-GRADO OCCURS 3 TIMES INDEXED BY IDX-OTR-GR.              
014300         10  TO-ABIERTO           PIC S9(7)V99 VALUE ZEROS.               
014400         10  TO-HOY-FACT          PIC S9(7)V99 VALUE ZEROS.               
014500         10  TO-HOY-DESC          PIC S9(7)V99 VALUE ZEROS.               
014600         10  TO-CERRADO           PIC S9(7)V99 VALUE ZEROS.               
014700 01  WKS-FILA-OTROS-R REDEFINES WKS-FILA-OTROS.                           
014800     05  TO-VALORES-PLANOS        PIC S9(7)V99 OCCURS 12 TIMES.           
014900 01  WKS-ACUM-GRADO.                                                      
015000     05  WKS-ABIERTO-GR           PIC S9(9)V99 COMP VALUE ZEROS.          
015100     05  WKS-FACT-GR              PIC S9(9)V99 COMP VALUE ZEROS.          
015200     05  WKS-DESC-GR              PIC S9(9)V99 COMP VALUE ZEROS.          
015300     05  WKS-CERRADO-GR           PIC S9(9)V99 COMP VALUE ZEROS.          
015400 01  WKS-TOTALES.                                                         
015500     05  WKS-TOT-ABIERTO          PIC S9(9)V99 COMP VALUE ZEROS.          
015600     05  WKS-TOT-FACTURADO        PIC S9(9)V99 COMP VALUE ZEROS.          
015700     05  WKS-TOT-DESCARGADO       PIC S9(9)V99 COMP VALUE ZEROS.          
015800     05  WKS-TOT-CERRADO          PIC S9(9)V99 COMP VALUE ZEROS.          
015900 01  WKS-ENCABEZADO-1.                                                    
016000     05  FILLER                   PIC X(45)                               
016100              VALUE 'CTO5MAT - BALANCE DE MATERIAL PENDIENTE'.            
016200     05  FILLER                   PIC X(15) VALUE 'FECHA CORTE: '.        
016300     05  ENC-FECHA                PIC 9(08) VALUE ZEROS.                  
016400     05  FILLER                   PIC X(64) VALUE SPACES.                 
016500 01  WKS-LINEA-DETALLE.                                                   
016600     05  DET-CODIGO               PIC X(07).                              
016700     05  FILLER                   PIC X(02) VALUE SPACES.                 
016800     05  DET-NOMBRE               PIC X(30).                              
016900     05  DET-ABIERTO              PIC ZZ,ZZ9.99-.                         
017000     05  DET-FACTURADO            PIC ZZ,ZZ9.99-.                         
017100     05  DET-DESCARGADO           PIC ZZ,ZZ9.99-.                         
017200     05  DET-CERRADO              PIC ZZ,ZZ9.99-.                         
017300 01  WKS-LINEA-OTROS.                                                     
017400     05  FILLER                   PIC X(9) VALUE SPACES.                  
017500     05  FILLER                   PIC X(30)                               
017600              VALUE 'OTHER DEALERS (CUMULATIVE)'.                         
017700     05  OTR-ABIERTO              PIC ZZZ,ZZ9.99-.                        
017800     05  OTR-FACTURADO            PIC ZZZ,ZZ9.99-.                        
017900     05  OTR-DESCARGADO           PIC ZZZ,ZZ9.99-.                        
018000     05  OTR-CERRADO              PIC ZZZ,ZZ9.99-.                        
018100 01  WKS-LINEA-TOTALES.                                                   
018200     05  FILLER                   PIC X(39)                               
018300              VALUE 'TOTALES ............................ '.              
018400     05  TOT-ABIERTO              PIC ZZZ,ZZZ,ZZ9.99-.                    
018500     05  TOT-FACTURADO            PIC ZZZ,ZZZ,ZZ9.99-.                    
018600     05  TOT-DESCARGADO           PIC ZZZ,ZZZ,ZZ9.99-.                    
018700     05  TOT-CERRADO              PIC ZZZ,ZZZ,ZZ9.99-.                    
018800 PROCEDURE DIVISION.                                                      
018900 000-PRINCIPAL SECTION.                                                   
019000     PERFORM 100-INICIO                                                   
019100     PERFORM 200-CARGA-MATINI                                             
019200        UNTIL HAY-FIN-MATINI                                              
019300     PERFORM 300-PROCESA-VTAMAE                                           
019400        UNTIL HAY-FIN-VTAMAE                                              
019500     PERFORM 310-PROCESA-VTAOTR                                           
019600        UNTIL HAY-FIN-VTAOTR                                              
019700     PERFORM 320-PROCESA-DESCAR                                           
019800        UNTIL HAY-FIN-DESCAR                                              
019900     PERFORM 400-CALCULA-BALANCE-MATERIAL                                 
020000        VARYING IDX-DIST FROM 1 BY 1                                      
020100        UNTIL IDX-DIST > WKS-CTR-DISTRIBUIDORES                           
020200     PERFORM 410-CALCULA-BALANCE-OTROS                                    
020300     PERFORM 600-IMPRIME-REPORTE                                          
020400     PERFORM 900-FIN                                                      
020500     STOP RUN.                                                            
020600 000-PRINCIPAL-E.                 EXIT.                                   
020700                                                                          
020800 100-INICIO SECTION.                                                      
020900     MOVE 'CTO5MAT' TO PROGRAMA                                           
021000     ACCEPT WKS-PARM-FECHAS FROM SYSIN                                    
021100     MOVE PARM-ANIO-CORTE TO WKS-INICIO-MES(1:4)                          
021200     MOVE PARM-MES-CORTE  TO WKS-INICIO-MES(5:2)                          
021300     MOVE '01'            TO WKS-INICIO-MES(7:2)                          
021400     MOVE PARM-FECHA-CORTE(1:6) TO WKS-PERIODO-CORTE                      
021500     MOVE PARM-FECHA-CORTE TO ENC-FECHA                                   
021600     OPEN INPUT ARC-VTAMAE                                                
021700     IF FS-VTAMAE NOT = '00'                                              
021800        MOVE 'OPEN'   TO ACCION                                           
021900        MOVE SPACES   TO LLAVE                                            
022000        MOVE 'VTAMAE' TO ARCHIVO                                          
022100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
022200             LLAVE, FS-VTAMAE, FSE-VTAMAE                                 
022300        MOVE 91 TO RETURN-CODE                                            
022400        DISPLAY 'CTO5MAT - ERROR AL ABRIR VTAMAE ' FSE-VTAMAE             
022500           UPON CONSOLE                                                   
022600        PERFORM 900-FIN                                                   
022700        STOP RUN                                                          
022800     END-IF                                                               
022900     OPEN INPUT ARC-VTAOTR                                                
023000     IF FS-VTAOTR NOT = '00'                                              
023100        MOVE 'OPEN'   TO ACCION                                           
023200        MOVE SPACES   TO LLAVE                                            
023300        MOVE 'VTAOTR' TO ARCHIVO                                          
023400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
023500             LLAVE, FS-VTAOTR, FSE-VTAOTR                                 
023600        MOVE 91 TO RETURN-CODE                                            
023700        DISPLAY 'CTO5MAT - ERROR AL ABRIR VTAOTR ' FSE-VTAOTR             
023800           UPON CONSOLE                                                   
023900        PERFORM 900-FIN                                                   
024000        STOP RUN                                                          
024100     END-IF                                                               
024200     OPEN INPUT ARC-DESCAR                                                
024300     IF FS-DESCAR NOT = '00'                                              
024400        MOVE 'OPEN'   TO ACCION                                           
024500        MOVE SPACES   TO LLAVE                                            
024600        MOVE 'DESCAR' TO ARCHIVO                                          
024700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
024800             LLAVE, FS-DESCAR, FSE-DESCAR                                 
024900        MOVE 91 TO RETURN-CODE                                            
025000        DISPLAY 'CTO5MAT - ERROR AL ABRIR DESCAR ' FSE-DESCAR             
025100           UPON CONSOLE                                                   
025200        PERFORM 900-FIN                                                   
025300        STOP RUN                                                          
025400     END-IF                                                               
025500     OPEN INPUT ARC-MATINI                                                
025600     IF FS-MATINI NOT = '00'                                              
025700        MOVE 'OPEN'   TO ACCION                                           
025800        MOVE SPACES   TO LLAVE                                            
025900        MOVE 'MATINI' TO ARCHIVO                                          
026000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
026100             LLAVE, FS-MATINI, FSE-MATINI                                 
026200        MOVE 91 TO RETURN-CODE                                            
026300        DISPLAY 'CTO5MAT - ERROR AL ABRIR MATINI ' FSE-MATINI             
026400           UPON CONSOLE                                                   
026500        PERFORM 900-FIN                                                   
026600        STOP RUN                                                          
026700     END-IF                                                               
026800     OPEN OUTPUT ARC-REPMAT                                               
026900     MOVE ZEROS TO WKS-CONTADORES WKS-TOTALES WKS-FILA-OTROS              
027000     PERFORM 730-LEE-VTAMAE                                               
027100     PERFORM 740-LEE-VTAOTR                                               
027200     PERFORM 750-LEE-DESCAR                                               
027300     PERFORM 760-LEE-MATINI.                                              
027400 100-INICIO-E.                    EXIT.                                   
027500******************************************************************        
027600*   CARGA LOS SALDOS MANUALES DEL MES (MATINI) COMO PUNTO DE     *        
027700*   PARTIDA DEL ABIERTO POR DISTRIBUIDOR (O ACUMULADO EN OTROS)  *        
027800******************************************************************        
027900 200-CARGA-MATINI SECTION.                                                
028000     IF MAT-PERIODO = WKS-PERIODO-CORTE                                   
028100        IF MAT-DIST-OTRO                                                  
028200           ADD MAT-CANT-PPC     TO TO-ABIERTO(1)                          
028300           ADD MAT-CANT-PREMIUM TO TO-ABIERTO(2)                          
028400           ADD MAT-CANT-OPC     TO TO-ABIERTO(3)                          
028500        ELSE                                                              
028600           PERFORM 210-LOCALIZA-DIST-MATINI                               
028700           ADD MAT-CANT-PPC     TO TD-ABIERTO(IDX-DIST 1)                 
028800           ADD MAT-CANT-PREMIUM TO TD-ABIERTO(IDX-DIST 2)                 
028900           ADD MAT-CANT-OPC     TO TD-ABIERTO(IDX-DIST 3)                 
029000        END-IF                                                            
029100     END-IF                                                               
029200     PERFORM 760-LEE-MATINI.                                              
029300 200-CARGA-MATINI-E.              EXIT.                                   
029400                                                                          
029500 210-LOCALIZA-DIST-MATINI SECTION.                                        
029600     SET IDX-DIST TO 1                                                    
029700     SEARCH WKS-FILA-DIST                                                 
029800        AT END                                                            
029900           PERFORM 220-ABRE-DISTRIBUIDOR                                  
030000           MOVE MAT-CODIGO-DISTRIBUIDOR TO TD-CODIGO(IDX-DIST)            
030100           MOVE MAT-NOMBRE-DISTRIBUIDOR TO TD-NOMBRE(IDX-DIST)            
030200        WHEN TD-CODIGO(IDX-DIST) = MAT-CODIGO-DISTRIBUIDOR                
030300           CONTINUE                                                       
030400     END-SEARCH.                                                          
030500 210-LOCALIZA-DIST-MATINI-E.      EXIT.                                   
030600                                                                          
030700 220-ABRE-DISTRIBUIDOR SECTION.                                           
030800     ADD 1 TO WKS-CTR-DISTRIBUIDORES                                      
030900     SET IDX-DIST TO WKS-CTR-DISTRIBUIDORES.                              
031000 220-ABRE-DISTRIBUIDOR-E.         EXIT.                                   
031100******************************************************************        
031200*   VENTAS FACTURADAS: ANTES DE LA FECHA (ABRE) Y HOY (CIERRA)   *        
031300******************************************************************        
031400 300-PROCESA-VTAMAE SECTION.                                              
031500     IF MAE-FECHA-VENTA >= WKS-INICIO-MES                                 
031600        AND MAE-FECHA-VENTA < PARM-FECHA-CORTE                            
031700        PERFORM 305-LOCALIZA-DIST-VTAMAE                                  
031800        ADD MAE-CANT-PPC     TO TD-ABIERTO(IDX-DIST 1)                    
031900        ADD MAE-CANT-PREMIUM TO TD-ABIERTO(IDX-DIST 2)                    
032000        ADD MAE-CANT-OPC     TO TD-ABIERTO(IDX-DIST 3)                    
032100     END-IF                                                               
032200     IF MAE-FECHA-VENTA = PARM-FECHA-CORTE                                
032300        PERFORM 305-LOCALIZA-DIST-VTAMAE                                  
032400        ADD MAE-CANT-PPC     TO TD-HOY-FACT(IDX-DIST 1)                   
032500        ADD MAE-CANT-PREMIUM TO TD-HOY-FACT(IDX-DIST 2)                   
032600        ADD MAE-CANT-OPC     TO TD-HOY-FACT(IDX-DIST 3)                   
032700     END-IF                                                               
032800     PERFORM 730-LEE-VTAMAE.                                              
032900 300-PROCESA-VTAMAE-E.            EXIT.                                   
033000                                                                          
033100 305-LOCALIZA-DIST-VTAMAE SECTION.                                        
033200     SET IDX-DIST TO 1                                                    
033300     SEARCH WKS-FILA-DIST                                                 
033400        AT END                                                            
033500           PERFORM 220-ABRE-DISTRIBUIDOR                                  
033600           MOVE MAE-CODIGO-DISTRIBUIDOR TO TD-CODIGO(IDX-DIST)            
033700           MOVE MAE-NOMBRE-DISTRIBUIDOR TO TD-NOMBRE(IDX-DIST)            
033800        WHEN TD-CODIGO(IDX-DIST) = MAE-CODIGO-DISTRIBUIDOR                
033900           CONTINUE                                                       
034000     END-SEARCH.                                                          
034100 305-LOCALIZA-DIST-VTAMAE-E.      EXIT.                                   
034200******************************************************************        
034300*   FACTURACION A DISTRIBUIDORES FUERA DE ZONA (VTAOTR)         *         
034400******************************************************************        
034500 310-PROCESA-VTAOTR SECTION.                                              
034600     IF OTR-FECHA-VENTA >= WKS-INICIO-MES                                 
034700        AND OTR-FECHA-VENTA < PARM-FECHA-CORTE                            
034800        ADD OTR-CANT-PPC     TO TO-ABIERTO(1)                             
034900        ADD OTR-CANT-PREMIUM TO TO-ABIERTO(2)                             
035000        ADD OTR-CANT-OPC     TO TO-ABIERTO(3)                             
035100     END-IF                                                               
035200     IF OTR-FECHA-VENTA = PARM-FECHA-CORTE                                
035300        ADD OTR-CANT-PPC     TO TO-HOY-FACT(1)                            
035400        ADD OTR-CANT-PREMIUM TO TO-HOY-FACT(2)                            
035500        ADD OTR-CANT-OPC     TO TO-HOY-FACT(3)                            
035600     END-IF                                                               
035700     PERFORM 740-LEE-VTAOTR.                                              
035800 310-PROCESA-VTAOTR-E.            EXIT.                                   
035900******************************************************************        
036000*   DESCARGAS EN PUNTO DE DISTRIBUIDOR (DESCAR). LOS RENGLONES   *        
036100*   OTHER SE ACUMULAN DIRECTO A LA FILA DE RESUMEN; LOS DE       *        
036200*   DISTRIBUIDORES ACTIVOS SE LOCALIZAN POR CODIGO.              *        
036300******************************************************************        
036400 320-PROCESA-DESCAR SECTION.                                              
036500     IF DES-ES-OTRO                                                       
036600        IF DES-FECHA-DESCARGA < PARM-FECHA-CORTE                          
036700           SUBTRACT DES-CANT-PPC     FROM TO-ABIERTO(1)                   
036800           SUBTRACT DES-CANT-PREMIUM FROM TO-ABIERTO(2)                   
036900           SUBTRACT DES-CANT-OPC     FROM TO-ABIERTO(3)                   
037000        END-IF                                                            
037100        IF DES-FECHA-DESCARGA = PARM-FECHA-CORTE                          
037200           ADD DES-CANT-PPC     TO TO-HOY-DESC(1)                         
037300           ADD DES-CANT-PREMIUM TO TO-HOY-DESC(2)                         
037400           ADD DES-CANT-OPC     TO TO-HOY-DESC(3)                         
037500        END-IF                                                            
037600     ELSE                                                                 
037700        IF DES-FECHA-DESCARGA < PARM-FECHA-CORTE                          
037800           PERFORM 325-LOCALIZA-DIST-DESCAR                               
037900           SUBTRACT DES-CANT-PPC     FROM TD-ABIERTO(IDX-DIST 1)          
038000           SUBTRACT DES-CANT-PREMIUM FROM TD-ABIERTO(IDX-DIST 2)          
038100           SUBTRACT DES-CANT-OPC     FROM TD-ABIERTO(IDX-DIST 3)          
038200        END-IF                                                            
038300        IF DES-FECHA-DESCARGA = PARM-FECHA-CORTE                          
038400           PERFORM 325-LOCALIZA-DIST-DESCAR                               
038500           ADD DES-CANT-PPC     TO TD-HOY-DESC(IDX-DIST 1)                
038600           ADD DES-CANT-PREMIUM TO TD-HOY-DESC(IDX-DIST 2)                
038700           ADD DES-CANT-OPC     TO TD-HOY-DESC(IDX-DIST 3)                
038800        END-IF                                                            
038900     END-IF                                                               
039000     PERFORM 750-LEE-DESCAR.                                              
039100 320-PROCESA-DESCAR-E.            EXIT.                                   
039200                                                                          
039300 325-LOCALIZA-DIST-DESCAR SECTION.                                        
039400     SET IDX-DIST TO 1                                                    
039500     SEARCH WKS-FILA-DIST                                                 
039600        AT END                                                            
039700           PERFORM 220-ABRE-DISTRIBUIDOR                                  
039800           MOVE DES-CODIGO-DISTRIBUIDOR TO TD-CODIGO(IDX-DIST)            
039900           MOVE DES-NOMBRE-DISTRIBUIDOR TO TD-NOMBRE(IDX-DIST)            
040000        WHEN TD-CODIGO(IDX-DIST) = DES-CODIGO-DISTRIBUIDOR                
040100           CONTINUE                                                       
040200     END-SEARCH.                                                          
040300 325-LOCALIZA-DIST-DESCAR-E.      EXIT.                                   
040400******************************************************************        
040500*   CIERRA CADA DISTRIBUIDOR: CERRADO = ABIERTO + FACT HOY -     *        
040600*   DESC HOY, POR GRADO                                          *        
040700******************************************************************        
040800 400-CALCULA-BALANCE-MATERIAL SECTION.                                    
040900     PERFORM 405-CIERRA-UN-GRADO                                          
041000        VARYING IDX-GR FROM 1 BY 1 UNTIL IDX-GR > 3.                      
041100 400-CALCULA-BALANCE-MATERIAL-E.  EXIT.                                   
041200                                                                          
041300 405-CIERRA-UN-GRADO SECTION.                                             
041400     COMPUTE TD-CERRADO(IDX-DIST IDX-GR) =                                
041500           TD-ABIERTO(IDX-DIST IDX-GR)                                    
041600         + TD-HOY-FACT(IDX-DIST IDX-GR)                                   
041700         - TD-HOY-DESC(IDX-DIST IDX-GR).                                  
041800 405-CIERRA-UN-GRADO-E.           EXIT.                                   
041900                                                                          
042000 410-CALCULA-BALANCE-OTROS SECTION.                                       
042100     PERFORM 415-CIERRA-UN-GRADO-OTROS                                    
042200        VARYING IDX-OTR-GR FROM 1 BY 1 UNTIL IDX-OTR-GR > 3.              
042300 410-CALCULA-BALANCE-OTROS-E.     EXIT.                                   
042400                                                                          
042500 415-CIERRA-UN-GRADO-OTROS SECTION.                                       
042600     COMPUTE TO-CERRADO(IDX-OTR-GR) =                                     
042700           TO-ABIERTO(IDX-OTR-GR)                                         
042800         + TO-HOY-FACT(IDX-OTR-GR)                                        
042900         - TO-HOY-DESC(IDX-OTR-GR).                                       
043000 415-CIERRA-UN-GRADO-OTROS-E.     EXIT.                                   
043100******************************************************************        
043200*   IMPRESION: SOLO DISTRIBUIDORES CON MOVIMIENTO HOY O SALDO    *        
043300*   CERRADO MAYOR A 0.01 TM (SUMANDO LOS TRES GRADOS)            *        
043400******************************************************************        
043500 600-IMPRIME-REPORTE SECTION.                                             
043600     MOVE SPACES TO LIN-REPMAT                                            
043700     WRITE LIN-REPMAT FROM WKS-ENCABEZADO-1                               
043800        AFTER ADVANCING TOP-OF-FORM                                       
043900     PERFORM 610-IMPRIME-DETALLE                                          
044000        VARYING IDX-DIST FROM 1 BY 1                                      
044100        UNTIL IDX-DIST > WKS-CTR-DISTRIBUIDORES                           
044200     PERFORM 620-IMPRIME-OTROS                                            
044300     MOVE SPACES TO LIN-REPMAT                                            
044400     WRITE LIN-REPMAT AFTER ADVANCING 2 LINES                             
044500     MOVE WKS-TOT-ABIERTO    TO TOT-ABIERTO                               
044600     MOVE WKS-TOT-FACTURADO  TO TOT-FACTURADO                             
044700     MOVE WKS-TOT-DESCARGADO TO TOT-DESCARGADO                            
044800     MOVE WKS-TOT-CERRADO    TO TOT-CERRADO                               
044900     WRITE LIN-REPMAT FROM WKS-LINEA-TOTALES                              
045000        AFTER ADVANCING 1 LINES.                                          
045100 600-IMPRIME-REPORTE-E.           EXIT.                                   
045200                                                                          
045300 610-IMPRIME-DETALLE SECTION.                                             
045400     COMPUTE WKS-ABIERTO-GR = TD-ABIERTO(IDX-DIST 1)                      
045500           + TD-ABIERTO(IDX-DIST 2) + TD-ABIERTO(IDX-DIST 3)              
045600     COMPUTE WKS-FACT-GR = TD-HOY-FACT(IDX-DIST 1)                        
045700           + TD-HOY-FACT(IDX-DIST 2) + TD-HOY-FACT(IDX-DIST 3)            
045800     COMPUTE WKS-DESC-GR = TD-HOY-DESC(IDX-DIST 1)                        
045900           + TD-HOY-DESC(IDX-DIST 2) + TD-HOY-DESC(IDX-DIST 3)            
046000     COMPUTE WKS-CERRADO-GR = TD-CERRADO(IDX-DIST 1)                      
046100           + TD-CERRADO(IDX-DIST 2) + TD-CERRADO(IDX-DIST 3)              
046200     IF (WKS-FACT-GR NOT = ZEROS) OR (WKS-DESC-GR NOT = ZEROS)            
046300        OR (WKS-CERRADO-GR > 0.01) OR (WKS-CERRADO-GR < -0.01)            
046400        MOVE TD-CODIGO(IDX-DIST) TO DET-CODIGO                            
046500        MOVE TD-NOMBRE(IDX-DIST) TO DET-NOMBRE                            
046600        MOVE WKS-ABIERTO-GR      TO DET-ABIERTO                           
046700        MOVE WKS-FACT-GR         TO DET-FACTURADO                         
046800        MOVE WKS-DESC-GR         TO DET-DESCARGADO                        
046900        MOVE WKS-CERRADO-GR      TO DET-CERRADO                           
047000        WRITE LIN-REPMAT FROM WKS-LINEA-DETALLE                           
047100           AFTER ADVANCING 1 LINES                                        
047200        ADD 1 TO WKS-CTR-IMPRESOS                                         
047300        ADD WKS-ABIERTO-GR  TO WKS-TOT-ABIERTO                            
047400        ADD WKS-FACT-GR     TO WKS-TOT-FACTURADO                          
047500        ADD WKS-DESC-GR     TO WKS-TOT-DESCARGADO                         
047600        ADD WKS-CERRADO-GR  TO WKS-TOT-CERRADO                            
047700     END-IF.                                                              
047800 610-IMPRIME-DETALLE-E.           EXIT.                                   
047900                                                                          
048000 620-IMPRIME-OTROS SECTION.                                               
048100     COMPUTE WKS-ABIERTO-GR = TO-ABIERTO(1)                               
048200           + TO-ABIERTO(2) + TO-ABIERTO(3)                                
048300     COMPUTE WKS-FACT-GR = TO-HOY-FACT(1)                                 
048400           + TO-HOY-FACT(2) + TO-HOY-FACT(3)                              
048500     COMPUTE WKS-DESC-GR = TO-HOY-DESC(1)                                 
048600           + TO-HOY-DESC(2) + TO-HOY-DESC(3)                              
048700     COMPUTE WKS-CERRADO-GR = TO-CERRADO(1)                               
048800           + TO-CERRADO(2) + TO-CERRADO(3)                                
048900     IF (WKS-FACT-GR NOT = ZEROS) OR (WKS-DESC-GR NOT = ZEROS)            
049000        OR (WKS-CERRADO-GR > 0.01) OR (WKS-CERRADO-GR < -0.01)            
049100        MOVE WKS-ABIERTO-GR      TO OTR-ABIERTO                           
049200        MOVE WKS-FACT-GR         TO OTR-FACTURADO                         
049300        MOVE WKS-DESC-GR         TO OTR-DESCARGADO                        
049400        MOVE WKS-CERRADO-GR      TO OTR-CERRADO                           
049500        WRITE LIN-REPMAT FROM WKS-LINEA-OTROS                             
049600           AFTER ADVANCING 1 LINES                                        
049700        ADD WKS-ABIERTO-GR  TO WKS-TOT-ABIERTO                            
049800        ADD WKS-FACT-GR     TO WKS-TOT-FACTURADO                          
049900        ADD WKS-DESC-GR     TO WKS-TOT-DESCARGADO                         
050000        ADD WKS-CERRADO-GR  TO WKS-TOT-CERRADO                            
050100     END-IF.                                                              
050200 620-IMPRIME-OTROS-E.             EXIT.                                   
050300                                                                          
050400 730-LEE-VTAMAE SECTION.                                                  
050500     READ ARC-VTAMAE                                                      
050600        AT END                                                            
050700           MOVE 'S' TO WKS-FIN-VTAMAE                                     
050800        NOT AT END                                                        
050900           ADD 1 TO WKS-CTR-LEIDOS(1)                                     
051000     END-READ                                                             
051100     IF FS-VTAMAE NOT = '00' AND NOT = '10'                               
051200        MOVE 'READ'   TO ACCION                                           
051300        MOVE SPACES   TO LLAVE                                            
051400        MOVE 'VTAMAE' TO ARCHIVO                                          
051500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
051600             LLAVE, FS-VTAMAE, FSE-VTAMAE                                 
051700        MOVE 91 TO RETURN-CODE                                            
051800        DISPLAY 'CTO5MAT - ERROR AL LEER VTAMAE ' FSE-VTAMAE              
051900           UPON CONSOLE                                                   
052000        PERFORM 900-FIN                                                   
052100        STOP RUN                                                          
052200     END-IF.                                                              
052300 730-LEE-VTAMAE-E.                EXIT.                                   
052400                                                                          
052500 740-LEE-VTAOTR SECTION.                                                  
052600     READ ARC-VTAOTR                                                      
052700        AT END                                                            
052800           MOVE 'S' TO WKS-FIN-VTAOTR                                     
052900        NOT AT END                                                        
053000           ADD 1 TO WKS-CTR-LEIDOS(2)                                     
053100     END-READ                                                             
053200     IF FS-VTAOTR NOT = '00' AND NOT = '10'                               
053300        MOVE 'READ'   TO ACCION                                           
053400        MOVE SPACES   TO LLAVE                                            
053500        MOVE 'VTAOTR' TO ARCHIVO                                          
053600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
053700             LLAVE, FS-VTAOTR, FSE-VTAOTR                                 
053800        MOVE 91 TO RETURN-CODE                                            
053900        DISPLAY 'CTO5MAT - ERROR AL LEER VTAOTR ' FSE-VTAOTR              
054000           UPON CONSOLE                                                   
054100        PERFORM 900-FIN                                                   
054200        STOP RUN                                                          
054300     END-IF.                                                              
054400 740-LEE-VTAOTR-E.                EXIT.                                   
054500                                                                          
054600 750-LEE-DESCAR SECTION.                                                  
054700     READ ARC-DESCAR                                                      
054800        AT END                                                            
054900           MOVE 'S' TO WKS-FIN-DESCAR                                     
055000        NOT AT END                                                        
055100           ADD 1 TO WKS-CTR-LEIDOS(3)                                     
055200     END-READ                                                             
055300     IF FS-DESCAR NOT = '00' AND NOT = '10'                               
055400        MOVE 'READ'   TO ACCION                                           
055500        MOVE SPACES   TO LLAVE                                            
055600        MOVE 'DESCAR' TO ARCHIVO                                          
055700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
055800             LLAVE, FS-DESCAR, FSE-DESCAR                                 
055900        MOVE 91 TO RETURN-CODE                                            
056000        DISPLAY 'CTO5MAT - ERROR AL LEER DESCAR ' FSE-DESCAR              
056100           UPON CONSOLE                                                   
056200        PERFORM 900-FIN                                                   
056300        STOP RUN                                                          
056400     END-IF.                                                              
056500 750-LEE-DESCAR-E.                EXIT.                                   
056600                                                                          
056700 760-LEE-MATINI SECTION.                                                  
056800     READ ARC-MATINI                                                      
056900        AT END                                                            
057000           MOVE 'S' TO WKS-FIN-MATINI                                     
057100        NOT AT END                                                        
057200           ADD 1 TO WKS-CTR-LEIDOS(4)                                     
057300     END-READ                                                             
057400     IF FS-MATINI NOT = '00' AND NOT = '10'                               
057500        MOVE 'READ'   TO ACCION                                           
057600        MOVE SPACES   TO LLAVE                                            
057700        MOVE 'MATINI' TO ARCHIVO                                          
057800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
057900             LLAVE, FS-MATINI, FSE-MATINI                                 
058000        MOVE 91 TO RETURN-CODE                                            
058100        DISPLAY 'CTO5MAT - ERROR AL LEER MATINI ' FSE-MATINI              
058200           UPON CONSOLE                                                   
058300        PERFORM 900-FIN                                                   
058400        STOP RUN                                                          
058500     END-IF.                                                              
058600 760-LEE-MATINI-E.                EXIT.                                   
058700                                                                          
058800 900-FIN SECTION.                                                         
058900     CLOSE ARC-VTAMAE ARC-VTAOTR ARC-DESCAR ARC-MATINI ARC-REPMAT.        
059000 900-FIN-E.                       EXIT.                                   
