000100******************************************************************        
000200* FECHA       : 02/05/1991                                       *        
000300* PROGRAMADOR : CARLOS ENRIQUE MENDOZA RUIZ (CEMR)                        
000400* APLICACION  : DISTRIBUCION CEMENTO                                      
000500* PROGRAMA    : CTO6PEN                                                   
000600* TIPO        : PROCESO BATCH - REPORTE                                   
000700* DESCRIPCION : REPORTE DE CAMIONES PENDIENTES DE DESCARGA A UNA          
000800*             : FECHA DE CORTE. POR CAMION SE ARMA UNA LISTA DE           
000900*             : CARGAS (LA CARGA DE APERTURA DEL MES, SEGUIDA DE          
001000*             : CADA FACTURACION EN ORDEN DE FECHA) Y SE ATRIBUYE         
001100*             : LO DESCARGADO EN ORDEN PEPS (PRIMERO EN ENTRAR,           
001200*             : PRIMERO EN SALIR) POR GRADO. SE IMPRIME CADA              
001300*             : CARGA CON REMANENTE MAYOR A 0.01 TM.                      
001400* ARCHIVOS    : CAMPEN, VTAMAE, VTAOTR, DESCAR (ENTRADA),                 
001500*             : REPPEN (SALIDA - IMPRESO)                        *        
001600* PROGRAMA(S) : NO APLICA                                                 
001700******************************************************************        
001800*  R E G I S T R O   D E   C A M B I O S                                  
001900*                                                                         
002000* 02/05/1991 CEMR TK-00131 VERSION INICIAL.                               
002100* 11/09/1993 CEMR TK-00201 SE ORDENA LA TABLA DE CARGAS POR               
002200*                 CAMION/FECHA ANTES DE ATRIBUIR LO DESCARGADO            
002300*                 (ANTES SE PROCESABA EN ORDEN DE LLEGADA).               
002400* 14/12/1998 EEDR TK-00707 REVISION Y2K: TODAS LAS FECHAS DE ESTE         
002500*                 PROGRAMA SON DE 6/8 DIGITOS, SIN CAMBIOS.               
002600* 19/02/2009 EEDR TK-01201 SE AGREGA LA TOLERANCIA DE 0.01 TM             
002700*                 PARA DECIDIR SI UNA CARGA SIGUE PENDIENTE.              
002800* 21/02/2012 EEDR TK-01199 SE INTEGRA LA RUTINA DEBD1R00 EN LOS           
002900*                 ERRORES DE APERTURA/LECTURA DE CAMPEN, VTAMAE,          
003000*                 VTAOTR Y DESCAR, IGUAL QUE EL RESTO DE LOS              
003100*                 PROGRAMAS DE DISTRIBUCION.                              
003200******************************************************************        
003300 IDENTIFICATION DIVISION.                                                 
003400 PROGRAM-ID.                     CTO6PEN.                                 
003500 AUTHOR.                         CARLOS ENRIQUE MENDOZA RUIZ.             
003600 INSTALLATION.                   DISTRIBUCION CEMENTO - DPTO              
003700     SISTEMAS.                                                            
003800 DATE-WRITTEN.                   02/05/1991.                              
003900 DATE-COMPILED.                  02/05/1991.                              
004000 SECURITY.                       USO INTERNO DEPARTAMENTO                 
004100     SISTEMAS.                                                            
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM.                                                  
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT ARC-CAMPEN  ASSIGN TO CAMPEN                                  
004900            FILE STATUS IS FS-CAMPEN FSE-CAMPEN.                          
005000     SELECT ARC-VTAMAE  ASSIGN TO VTAMAE                                  
005100            FILE STATUS IS FS-VTAMAE FSE-VTAMAE.                          
005200     SELECT ARC-VTAOTR  ASSIGN TO VTAOTR                                  
005300            FILE STATUS IS FS-VTAOTR FSE-VTAOTR.                          
005400     SELECT ARC-DESCAR  ASSIGN TO DESCAR                                  
005500            FILE STATUS IS FS-DESCAR FSE-DESCAR.                          
005600     SELECT ARC-REPPEN  ASSIGN TO REPPEN                                  
005700            FILE STATUS IS FS-REPPEN.                                     
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 FD  ARC-CAMPEN                                                           
006100     RECORDING MODE IS F                                                  
006200     LABEL RECORDS ARE STANDARD.                                          
006300 COPY CAMPEN.                                                             
006400 FD  ARC-VTAMAE                                                           
006500     RECORDING MODE IS F                                                  
006600     LABEL RECORDS ARE STANDARD.                                          
006700 COPY VTAMAE.                                                             
006800 FD  ARC-VTAOTR                                                           
006900     RECORDING MODE IS F                                                  
007000     LABEL RECORDS ARE STANDARD.                                          
007100 COPY VTAOTR.                                                             
007200 FD  ARC-DESCAR                                                           
007300     RECORDING MODE IS F                                                  
007400     LABEL RECORDS ARE STANDARD.                                          
007500 COPY DESCAR.                                                             
007600 FD  ARC-REPPEN                                                           
007700     RECORDING MODE IS F                                                  
007800     LABEL RECORDS ARE STANDARD.                                          
007900 01  LIN-REPPEN                  PIC X(132).                              
008000 WORKING-STORAGE SECTION.                                                 
008100 01  WKS-STATUS-ARCHIVOS.                                                 
008200     05  FS-CAMPEN                PIC X(02) VALUE SPACES.                 
008300     05  FSE-CAMPEN               PIC X(06) VALUE SPACES.                 
008400     05  FS-VTAMAE                PIC X(02) VALUE SPACES.                 
008500     05  FSE-VTAMAE               PIC X(06) VALUE SPACES.                 
008600     05  FS-VTAOTR                PIC X(02) VALUE SPACES.                 
008700     05  FSE-VTAOTR               PIC X(06) VALUE SPACES.                 
008800     05  FS-DESCAR                PIC X(02) VALUE SPACES.                 
008900     05  FSE-DESCAR               PIC X(06) VALUE SPACES.                 
009000     05  FS-REPPEN                PIC X(02) VALUE SPACES.                 
009100******************************************************************        
009200*   VARIABLES DE LA RUTINA DEBD1R00 (CONTROL DE FILE STATUS)     *        
009300******************************************************************        
009400 01  PROGRAMA                     PIC X(08) VALUE SPACES.                 
009500 01  ARCHIVO                      PIC X(08) VALUE SPACES.                 
009600 01  ACCION                       PIC X(10) VALUE SPACES.                 
009700 01  LLAVE                        PIC X(32) VALUE SPACES.                 
009800 01  WKS-SWITCHES.                                                        
009900     05  WKS-FIN-CAMPEN           PIC X(01) VALUE 'N'.                    
010000         88  HAY-FIN-CAMPEN                  VALUE 'S'.                   
010100     05  WKS-FIN-VTAMAE           PIC X(01) VALUE 'N'.                    
010200         88  HAY-FIN-VTAMAE                  VALUE 'S'.                   
010300     05  WKS-FIN-VTAOTR           PIC X(01) VALUE 'N'.                    
010400         88  HAY-FIN-VTAOTR                  VALUE 'S'.                   
010500     05  WKS-FIN-DESCAR           PIC X(01) VALUE 'N'.                    
010600         88  HAY-FIN-DESCAR                  VALUE 'S'.                   
010700     05  WKS-HUBO-CAMBIO          PIC X(01) VALUE 'N'.                    
010800         88  HUBO-CAMBIO-ORDEN               VALUE 'S'.                   
010900 01  WKS-PARM-FECHAS.                                                     
011000     05  PARM-FECHA-CORTE         PIC 9(08).                              
011100 01  WKS-PARM-FECHAS-R REDEFINES WKS-PARM-FECHAS.                         
011200     05  PARM-ANIO-CORTE          PIC 9(04).                              
011300     05  PARM-MES-CORTE           PIC 9(02).                              
011400     05  PARM-DIA-CORTE           PIC 9(02).                              
011500 01  WKS-INICIO-MES               PIC 9(08).                              
011600 01  WKS-PERIODO-CORTE            PIC 9(06).                              
011700 01  WKS-CONTADORES.                                                      
011800     05  WKS-CTR-LEIDOS           PIC 9(07) COMP OCCURS 4 TIMES.          
011900     05  WKS-CTR-CARGAS           PIC 9(04) COMP VALUE ZEROS.             
012000     05  WKS-CTR-CAMIONES         PIC 9(04) COMP VALUE ZEROS.             
012100     05  WKS-CTR-IMPRESOS         PIC 9(04) COMP VALUE ZEROS.             
012200******************************************************************        
012300*   TABLA DE CARGAS: UNA FILA POR APERTURA DE MES O FACTURACION *         
012400*   DE UN CAMION. AL FINAL SE ORDENA POR CAMION/FECHA.          *         
012500******************************************************************        
012600 01  WKS-TABLA-CARGAS.                                                    
012700     05  WKS-FILA-CARGA OCCURS 1 TO 500 TIMES                             
012800              DEPENDING ON WKS-CTR-CARGAS                                 
012900              INDEXED BY IDX-CAR.                                         
013000         10  CAR-CAMION           PIC X(12).                              
013100         10  CAR-FECHA            PIC 9(08).                              
013200         10  CAR-DISTRIBUIDOR     PIC 9(07).                              
013300         10  CAR-CANTIDADES.                                              
013400             15  CAR-CANT-PPC     PIC S9(5)V99.                           
013500             15  CAR-CANT-PREMIUM PIC S9(5)V99.                           
013600             15  CAR-CANT-OPC     PIC S9(5)V99.                           
013700         10  CAR-TOMADO.                                                  
013800             15  CAR-TOM-PPC      PIC S9(5)V99.                           
013900             15  CAR-TOM-PREMIUM  PIC S9(5)V99.                           
014000             15  CAR-TOM-OPC      PIC S9(5)V99.                           
014100         10  CAR-RESTANTE.                                                
014200             15  CAR-RES-PPC      PIC S9(5)V99.                           
014300             15  CAR-RES-PREMIUM  PIC S9(5)V99.                           
014400             15  CAR-RES-OPC      PIC S9(5)V99.                           
014500 01  WKS-TABLA-CARGAS-R REDEFINES WKS-TABLA-CARGAS.                       
014600     05  WKS-FILA-CARGA-R OCCURS 1 TO 500 TIMES                           
014700              DEPENDING ON WKS-CTR-CARGAS                                 
014800              INDEXED BY IDX-CAR-R.                                       
014900         10  FILLER               PIC X(27).                              
015000         10  CAR-VALORES-PLANOS   PIC S9(5)V99 OCCURS 9 TIMES.            
015100 01  WKS-FILA-CARGA-TEMP.                                                 
015200     05  TMP-CAMION               PIC X(12).                              
015300     05  TMP-FECHA                PIC 9(08).                              
015400     05  TMP-DISTRIBUIDOR         PIC 9(07).                              
015500     05  TMP-CANTIDADES           PIC S9(5)V99 OCCURS 9 TIMES.            
015600******************************************************************        
015700*   TABLA DE DESCARGAS ACUMULADAS POR CAMION HASTA LA FECHA      *        
015800******************************************************************        
015900 01  WKS-TABLA-CAMIONES.                                                  
016000     05  WKS-FILA-CAMION OCCURS 1 TO 500 TIMES                            
016100              DEPENDING ON WKS-CTR-CAMIONES                               
016200              INDEXED BY IDX-CAM.                                         
016300         10  CAM-NUMERO           PIC X(12).                              
016400         10  CAM-DISPONIBLE.                                              
016500             15  CAM-DISP-PPC     PIC S9(6)V99.                           
016600             15  CAM-DISP-PREMIUM PIC S9(6)V99.                           
016700             15  CAM-DISP-OPC     PIC S9(6)V99.                           
016800 01  WKS-TABLA-CAMIONES-R REDEFINES WKS-TABLA-CAMIONES.                   
016900     05  WKS-FILA-CAMION-R OCCURS 1 TO 500 TIMES                          
017000              DEPENDING ON WKS-CTR-CAMIONES                               
017100              INDEXED BY IDX-CAM-R.                                       
017200         10  FILLER               PIC X(12).                              
017300         10  CAM-VALORES-PLANOS   PIC S9(6)V99 OCCURS 3 TIMES.            
017400 01  WKS-DISPONIBLE-ACTUAL.                                               
017500     05  WKS-DISP-PPC             PIC S9(6)V99 VALUE ZEROS.               
017600     05  WKS-DISP-PREMIUM         PIC S9(6)V99 VALUE ZEROS.               
017700     05  WKS-DISP-OPC             PIC S9(6)V99 VALUE ZEROS.               
017800 01  WKS-CAMION-ACTUAL            PIC X(12) VALUE SPACES.                 
017900 01  WKS-ENCABEZADO-1.                                                    
018000     05  FILLER                   PIC X(45)                               
018100              VALUE 'CTO6PEN - CAMIONES PENDIENTES DE DESCARGA'.          
018200     05  FILLER                   PIC X(15) VALUE 'FECHA CORTE: '.        
018300     05  ENC-FECHA                PIC 9(08) VALUE ZEROS.                  
018400     05  FILLER                   PIC X(64) VALUE SPACES.                 
018500 01  WKS-LINEA-DETALLE.                                                   
018600     05  DET-CAMION               PIC X(12).                              
018700     05  FILLER                   PIC X(02) VALUE SPACES.                 
018800     05  DET-FECHA-EDIT           PIC X(08).                              
018900     05  FILLER                   PIC X(02) VALUE SPACES.                 
019000     05  DET-DISTRIBUIDOR         PIC 9(07).                              
019100     05  DET-BILLED               PIC ZZ,ZZ9.99-.                         
019200     05  DET-DESCARGADO           PIC ZZ,ZZ9.99-.                         
019300     05  DET-REMANENTE            PIC ZZ,ZZ9.99-.                         
019400 PROCEDURE DIVISION.                                                      
019500 000-PRINCIPAL SECTION.                                                   
019600     PERFORM 100-INICIO                                                   
019700     PERFORM 200-CARGA-CAMPEN                                             
019800        UNTIL HAY-FIN-CAMPEN                                              
019900     PERFORM 300-CARGA-VTAMAE                                             
020000        UNTIL HAY-FIN-VTAMAE                                              
020100     PERFORM 310-CARGA-VTAOTR                                             
020200        UNTIL HAY-FIN-VTAOTR                                              
020300     PERFORM 320-ACUMULA-DESCAR                                           
020400        UNTIL HAY-FIN-DESCAR                                              
020500     PERFORM 400-ORDENA-CARGAS                                            
020600     PERFORM 500-ATRIBUYE-DESCARGAS                                       
020700        VARYING IDX-CAR FROM 1 BY 1                                       
020800        UNTIL IDX-CAR > WKS-CTR-CARGAS                                    
020900     PERFORM 600-IMPRIME-REPORTE                                          
021000     PERFORM 900-FIN                                                      
021100     STOP RUN.                                                            
021200 000-PRINCIPAL-E.                 EXIT.                                   
021300                                                                          
021400 100-INICIO SECTION.                                                      
021500     MOVE 'CTO6PEN' TO PROGRAMA                                           
021600     ACCEPT WKS-PARM-FECHAS FROM SYSIN                                    
021700     MOVE PARM-ANIO-CORTE TO WKS-INICIO-MES(1:4)                          
021800     MOVE PARM-MES-CORTE  TO WKS-INICIO-MES(5:2)                          
021900     MOVE '01'            TO WKS-INICIO-MES(7:2)                          
022000     MOVE PARM-FECHA-CORTE(1:6) TO WKS-PERIODO-CORTE                      
022100     MOVE PARM-FECHA-CORTE TO ENC-FECHA                                   
022200     OPEN INPUT ARC-CAMPEN                                                
022300     IF FS-CAMPEN NOT = '00'                                              
022400        MOVE 'OPEN'   TO ACCION                                           
022500        MOVE SPACES   TO LLAVE                                            
022600        MOVE 'CAMPEN' TO ARCHIVO                                          
022700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
022800             LLAVE, FS-CAMPEN, FSE-CAMPEN                                 
022900        MOVE 91 TO RETURN-CODE                                            
023000        DISPLAY 'CTO6PEN - ERROR AL ABRIR CAMPEN ' FSE-CAMPEN             
023100           UPON CONSOLE                                                   
023200        PERFORM 900-FIN                                                   
023300        STOP RUN                                                          
023400     END-IF                                                               
023500     OPEN INPUT ARC-VTAMAE                                                
023600     IF FS-VTAMAE NOT = '00'                                              
023700        MOVE 'OPEN'   TO ACCION                                           
023800        MOVE SPACES   TO LLAVE                                            
023900        MOVE 'VTAMAE' TO ARCHIVO                                          
024000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
024100             LLAVE, FS-VTAMAE, FSE-VTAMAE                                 
024200        MOVE 91 TO RETURN-CODE                                            
024300        DISPLAY 'CTO6PEN - ERROR AL ABRIR VTAMAE ' FSE-VTAMAE             
024400           UPON CONSOLE                                                   
024500        PERFORM 900-FIN                                                   
024600        STOP RUN                                                          
024700     END-IF                                                               
024800     OPEN INPUT ARC-VTAOTR                                                
024900     IF FS-VTAOTR NOT = '00'                                              
025000        MOVE 'OPEN'   TO ACCION                                           
025100        MOVE SPACES   TO LLAVE                                            
025200        MOVE 'VTAOTR' TO ARCHIVO                                          
025300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
025400             LLAVE, FS-VTAOTR, FSE-VTAOTR                                 
025500        MOVE 91 TO RETURN-CODE                                            
025600        DISPLAY 'CTO6PEN - ERROR AL ABRIR VTAOTR ' FSE-VTAOTR             
025700           UPON CONSOLE                                                   
025800        PERFORM 900-FIN                                                   
025900        STOP RUN                                                          
026000     END-IF                                                               
026100     OPEN INPUT ARC-DESCAR                                                
026200     IF FS-DESCAR NOT = '00'                                              
026300        MOVE 'OPEN'   TO ACCION                                           
026400        MOVE SPACES   TO LLAVE                                            
026500        MOVE 'DESCAR' TO ARCHIVO                                          
026600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
026700             LLAVE, FS-DESCAR, FSE-DESCAR                                 
026800        MOVE 91 TO RETURN-CODE                                            
026900        DISPLAY 'CTO6PEN - ERROR AL ABRIR DESCAR ' FSE-DESCAR             
027000           UPON CONSOLE                                                   
027100        PERFORM 900-FIN                                                   
027200        STOP RUN                                                          
027300     END-IF                                                               
027400     OPEN OUTPUT ARC-REPPEN                                               
027500     MOVE ZEROS TO WKS-CONTADORES                                         
027600     PERFORM 730-LEE-CAMPEN                                               
027700     PERFORM 740-LEE-VTAMAE                                               
027800     PERFORM 750-LEE-VTAOTR                                               
027900     PERFORM 760-LEE-DESCAR.                                              
028000 100-INICIO-E.                    EXIT.                                   
028100******************************************************************        
028200*   CARGA DE APERTURA DE MES POR CAMION (CAMPEN)                *         
028300******************************************************************        
028400 200-CARGA-CAMPEN SECTION.                                                
028500     IF PEN-PERIODO = WKS-PERIODO-CORTE                                   
028600        ADD 1 TO WKS-CTR-CARGAS                                           
028700        SET IDX-CAR TO WKS-CTR-CARGAS                                     
028800        MOVE PEN-NUMERO-CAMION       TO CAR-CAMION(IDX-CAR)               
028900        MOVE PEN-FECHA-FACTURA       TO CAR-FECHA(IDX-CAR)                
029000        MOVE PEN-CODIGO-DISTRIBUIDOR TO CAR-DISTRIBUIDOR(IDX-CAR)         
029100        MOVE PEN-CANT-PPC            TO CAR-CANT-PPC(IDX-CAR)             
029200        MOVE PEN-CANT-PREMIUM        TO CAR-CANT-PREMIUM(IDX-CAR)         
029300        MOVE PEN-CANT-OPC            TO CAR-CANT-OPC(IDX-CAR)             
029400     END-IF                                                               
029500     PERFORM 730-LEE-CAMPEN.                                              
029600 200-CARGA-CAMPEN-E.              EXIT.                                   
029700******************************************************************        
029800*   FACTURACION DE DISTRIBUIDORES ACTIVOS EN EL MES A LA FECHA   *        
029900******************************************************************        
030000 300-CARGA-VTAMAE SECTION.                                                
030100     IF MAE-FECHA-VENTA >= WKS-INICIO-MES                                 
030200        AND MAE-FECHA-VENTA <= PARM-FECHA-CORTE                           
030300        AND MAE-NUMERO-CAMION NOT = SPACES                                
030400        ADD 1 TO WKS-CTR-CARGAS                                           
030500        SET IDX-CAR TO WKS-CTR-CARGAS                                     
030600        MOVE MAE-NUMERO-CAMION       TO CAR-CAMION(IDX-CAR)               
030700        MOVE MAE-FECHA-VENTA         TO CAR-FECHA(IDX-CAR)                
030800        MOVE MAE-CODIGO-DISTRIBUIDOR TO CAR-DISTRIBUIDOR(IDX-CAR)         
030900        MOVE MAE-CANT-PPC            TO CAR-CANT-PPC(IDX-CAR)             
031000        MOVE MAE-CANT-PREMIUM        TO CAR-CANT-PREMIUM(IDX-CAR)         
031100        MOVE MAE-CANT-OPC            TO CAR-CANT-OPC(IDX-CAR)             
031200     END-IF                                                               
031300     PERFORM 740-LEE-VTAMAE.                                              
031400 300-CARGA-VTAMAE-E.              EXIT.                                   
031500******************************************************************        
031600*   FACTURACION A DISTRIBUIDORES FUERA DE ZONA (VTAOTR)         *         
031700******************************************************************        
031800 310-CARGA-VTAOTR SECTION.                                                
031900     IF OTR-FECHA-VENTA >= WKS-INICIO-MES                                 
032000        AND OTR-FECHA-VENTA <= PARM-FECHA-CORTE                           
032100        AND OTR-NUMERO-CAMION NOT = SPACES                                
032200        ADD 1 TO WKS-CTR-CARGAS                                           
032300        SET IDX-CAR TO WKS-CTR-CARGAS                                     
032400        MOVE OTR-NUMERO-CAMION       TO CAR-CAMION(IDX-CAR)               
032500        MOVE OTR-FECHA-VENTA         TO CAR-FECHA(IDX-CAR)                
032600        MOVE ZEROS                   TO CAR-DISTRIBUIDOR(IDX-CAR)         
032700        MOVE OTR-CANT-PPC            TO CAR-CANT-PPC(IDX-CAR)             
032800        MOVE OTR-CANT-PREMIUM        TO CAR-CANT-PREMIUM(IDX-CAR)         
032900        MOVE OTR-CANT-OPC            TO CAR-CANT-OPC(IDX-CAR)             
033000     END-IF                                                               
033100     PERFORM 750-LEE-VTAOTR.                                              
033200 310-CARGA-VTAOTR-E.              EXIT.                                   
033300******************************************************************        
033400*   DESCARGAS ACUMULADAS POR CAMION HASTA LA FECHA DE CORTE      *        
033500******************************************************************        
033600 320-ACUMULA-DESCAR SECTION.                                              
033700     IF DES-FECHA-DESCARGA <= PARM-FECHA-CORTE                            
033800        PERFORM 325-LOCALIZA-CAMION                                       
033900        ADD DES-CANT-PPC     TO CAM-DISP-PPC(IDX-CAM)                     
034000        ADD DES-CANT-PREMIUM TO CAM-DISP-PREMIUM(IDX-CAM)                 
034100        ADD DES-CANT-OPC     TO CAM-DISP-OPC(IDX-CAM)                     
034200     END-IF                                                               
034300     PERFORM 760-LEE-DESCAR.                                              
034400 320-ACUMULA-DESCAR-E.            EXIT.                                   
034500                                                                          
034600 325-LOCALIZA-CAMION SECTION.                                             
034700     SET IDX-CAM TO 1                                                     
034800     SEARCH WKS-FILA-CAMION                                               
034900        AT END                                                            
035000           ADD 1 TO WKS-CTR-CAMIONES                                      
035100           SET IDX-CAM TO WKS-CTR-CAMIONES                                
035200           MOVE DES-NUMERO-CAMION TO CAM-NUMERO(IDX-CAM)                  
035300           MOVE ZEROS TO CAM-DISPONIBLE(IDX-CAM)                          
035400        WHEN CAM-NUMERO(IDX-CAM) = DES-NUMERO-CAMION                      
035500           CONTINUE                                                       
035600     END-SEARCH.                                                          
035700 325-LOCALIZA-CAMION-E.           EXIT.                                   
035800******************************************************************        
035900*   ORDENA LA TABLA DE CARGAS POR CAMION Y FECHA (BURBUJA)      *         
036000******************************************************************        
036100 400-ORDENA-CARGAS SECTION.                                               
036200     MOVE 'S' TO WKS-HUBO-CAMBIO                                          
036300     PERFORM 410-PASADA-BURBUJA                                           
036400        UNTIL NOT HUBO-CAMBIO-ORDEN.                                      
036500 400-ORDENA-CARGAS-E.             EXIT.                                   
036600                                                                          
036700 410-PASADA-BURBUJA SECTION.                                              
036800     MOVE 'N' TO WKS-HUBO-CAMBIO                                          
036900     PERFORM 420-COMPARA-VECINOS                                          
037000        VARYING IDX-CAR FROM 1 BY 1                                       
037100        UNTIL IDX-CAR > WKS-CTR-CARGAS - 1.                               
037200 410-PASADA-BURBUJA-E.            EXIT.                                   
037300                                                                          
037400 420-COMPARA-VECINOS SECTION.                                             
037500     SET IDX-CAR-R TO IDX-CAR                                             
037600     IF (CAR-CAMION(IDX-CAR) > CAR-CAMION(IDX-CAR + 1))                   
037700        OR (CAR-CAMION(IDX-CAR) = CAR-CAMION(IDX-CAR + 1)                 
037800            AND CAR-FECHA(IDX-CAR) > CAR-FECHA(IDX-CAR + 1))              
037900        PERFORM 430-INTERCAMBIA-FILAS                                     
038000        MOVE 'S' TO WKS-HUBO-CAMBIO                                       
038100     END-IF.                                                              
038200 420-COMPARA-VECINOS-E.           EXIT.                                   
038300                                                                          
038400 430-INTERCAMBIA-FILAS SECTION.                                           
038500     MOVE CAR-CAMION(IDX-CAR)         TO TMP-CAMION                       
038600     MOVE CAR-FECHA(IDX-CAR)          TO TMP-FECHA                        
038700     MOVE CAR-DISTRIBUIDOR(IDX-CAR)   TO TMP-DISTRIBUIDOR                 
038800     MOVE CAR-CANT-PPC(IDX-CAR)       TO TMP-CANTIDADES(1)                
038900     MOVE CAR-CANT-PREMIUM(IDX-CAR)   TO TMP-CANTIDADES(2)                
039000     MOVE CAR-CANT-OPC(IDX-CAR)       TO TMP-CANTIDADES(3)                
039100     MOVE CAR-CAMION(IDX-CAR + 1)   TO CAR-CAMION(IDX-CAR)                
039200     MOVE CAR-FECHA(IDX-CAR + 1)    TO CAR-FECHA(IDX-CAR)                 
039300     MOVE CAR-DISTRIBUIDOR(IDX-CAR + 1)                                   
039400        TO CAR-DISTRIBUIDOR(IDX-CAR)                                      
039500     MOVE CAR-CANT-PPC(IDX-CAR + 1) TO CAR-CANT-PPC(IDX-CAR)              
039600     MOVE CAR-CANT-PREMIUM(IDX-CAR + 1)                                   
039700        TO CAR-CANT-PREMIUM(IDX-CAR)                                      
039800     MOVE CAR-CANT-OPC(IDX-CAR + 1) TO CAR-CANT-OPC(IDX-CAR)              
039900     MOVE TMP-CAMION       TO CAR-CAMION(IDX-CAR + 1)                     
040000     MOVE TMP-FECHA        TO CAR-FECHA(IDX-CAR + 1)                      
040100     MOVE TMP-DISTRIBUIDOR TO CAR-DISTRIBUIDOR(IDX-CAR + 1)               
040200     MOVE TMP-CANTIDADES(1) TO CAR-CANT-PPC(IDX-CAR + 1)                  
040300     MOVE TMP-CANTIDADES(2)                                               
040400        TO CAR-CANT-PREMIUM(IDX-CAR + 1)                                  
040500     MOVE TMP-CANTIDADES(3) TO CAR-CANT-OPC(IDX-CAR + 1).                 
040600 430-INTERCAMBIA-FILAS-E.         EXIT.                                   
040700******************************************************************        
040800*   ATRIBUCION PEPS: AL CAMBIAR DE CAMION SE REINICIA LO         *        
040900*   DISPONIBLE CON EL TOTAL DESCARGADO DE ESE CAMION; CADA       *        
041000*   CARGA TOMA EL MENOR ENTRE LO FACTURADO Y LO DISPONIBLE.      *        
041100******************************************************************        
041200 500-ATRIBUYE-DESCARGAS SECTION.                                          
041300     IF CAR-CAMION(IDX-CAR) NOT = WKS-CAMION-ACTUAL                       
041400        MOVE CAR-CAMION(IDX-CAR) TO WKS-CAMION-ACTUAL                     
041500        PERFORM 510-INICIALIZA-DISPONIBLE                                 
041600     END-IF                                                               
041700     PERFORM 520-ATRIBUYE-UN-GRADO.                                       
041800 500-ATRIBUYE-DESCARGAS-E.        EXIT.                                   
041900                                                                          
042000 510-INICIALIZA-DISPONIBLE SECTION.                                       
042100     MOVE ZEROS TO WKS-DISP-PPC WKS-DISP-PREMIUM WKS-DISP-OPC             
042200     SET IDX-CAM TO 1                                                     
042300     SEARCH WKS-FILA-CAMION                                               
042400        AT END                                                            
042500           CONTINUE                                                       
042600        WHEN CAM-NUMERO(IDX-CAM) = WKS-CAMION-ACTUAL                      
042700           MOVE CAM-DISP-PPC(IDX-CAM)     TO WKS-DISP-PPC                 
042800           MOVE CAM-DISP-PREMIUM(IDX-CAM) TO WKS-DISP-PREMIUM             
042900           MOVE CAM-DISP-OPC(IDX-CAM)     TO WKS-DISP-OPC                 
043000     END-SEARCH.                                                          
043100 510-INICIALIZA-DISPONIBLE-E.     EXIT.                                   
043200                                                                          
043300 520-ATRIBUYE-UN-GRADO SECTION.                                           
043400     IF CAR-CANT-PPC(IDX-CAR) < WKS-DISP-PPC                              
043500        MOVE CAR-CANT-PPC(IDX-CAR) TO CAR-TOM-PPC(IDX-CAR)                
043600     ELSE                                                                 
043700        MOVE WKS-DISP-PPC          TO CAR-TOM-PPC(IDX-CAR)                
043800     END-IF                                                               
043900     SUBTRACT CAR-TOM-PPC(IDX-CAR) FROM WKS-DISP-PPC                      
044000     COMPUTE CAR-RES-PPC(IDX-CAR) =                                       
044100           CAR-CANT-PPC(IDX-CAR) - CAR-TOM-PPC(IDX-CAR)                   
044200     IF CAR-CANT-PREMIUM(IDX-CAR) < WKS-DISP-PREMIUM                      
044300        MOVE CAR-CANT-PREMIUM(IDX-CAR) TO CAR-TOM-PREMIUM(IDX-CAR)        
044400     ELSE                                                                 
044500        MOVE WKS-DISP-PREMIUM          TO CAR-TOM-PREMIUM(IDX-CAR)        
044600     END-IF                                                               
044700     SUBTRACT CAR-TOM-PREMIUM(IDX-CAR) FROM WKS-DISP-PREMIUM              
044800     COMPUTE CAR-RES-PREMIUM(IDX-CAR) =                                   
044900           CAR-CANT-PREMIUM(IDX-CAR) - CAR-TOM-PREMIUM(IDX-CAR)           
045000     IF CAR-CANT-OPC(IDX-CAR) < WKS-DISP-OPC                              
045100        MOVE CAR-CANT-OPC(IDX-CAR) TO CAR-TOM-OPC(IDX-CAR)                
045200     ELSE                                                                 
045300        MOVE WKS-DISP-OPC          TO CAR-TOM-OPC(IDX-CAR)                
045400     END-IF                                                               
045500     SUBTRACT CAR-TOM-OPC(IDX-CAR) FROM WKS-DISP-OPC                      
045600     COMPUTE CAR-RES-OPC(IDX-CAR) =                                       
045700           CAR-CANT-OPC(IDX-CAR) - CAR-TOM-OPC(IDX-CAR).                  
045800 520-ATRIBUYE-UN-GRADO-E.         EXIT.                                   
045900******************************************************************        
046000*   IMPRESION: SOLO CARGAS CON REMANENTE MAYOR A 0.01 TM         *        
046100******************************************************************        
046200 600-IMPRIME-REPORTE SECTION.                                             
046300     MOVE SPACES TO LIN-REPPEN                                            
046400     WRITE LIN-REPPEN FROM WKS-ENCABEZADO-1                               
046500        AFTER ADVANCING TOP-OF-FORM                                       
046600     PERFORM 610-IMPRIME-DETALLE                                          
046700        VARYING IDX-CAR FROM 1 BY 1                                       
046800        UNTIL IDX-CAR > WKS-CTR-CARGAS.                                   
046900 600-IMPRIME-REPORTE-E.           EXIT.                                   
047000                                                                          
047100 610-IMPRIME-DETALLE SECTION.                                             
047200     IF (CAR-RES-PPC(IDX-CAR) > 0.01)                                     
047300        OR (CAR-RES-PREMIUM(IDX-CAR) > 0.01)                              
047400        OR (CAR-RES-OPC(IDX-CAR) > 0.01)                                  
047500        MOVE CAR-CAMION(IDX-CAR) TO DET-CAMION                            
047600        IF CAR-FECHA(IDX-CAR) = ZEROS                                     
047700           MOVE 'OPENING ' TO DET-FECHA-EDIT                              
047800        ELSE                                                              
047900           MOVE CAR-FECHA(IDX-CAR) TO DET-FECHA-EDIT                      
048000        END-IF                                                            
048100        MOVE CAR-DISTRIBUIDOR(IDX-CAR) TO DET-DISTRIBUIDOR                
048200        COMPUTE DET-BILLED = CAR-CANT-PPC(IDX-CAR)                        
048300              + CAR-CANT-PREMIUM(IDX-CAR) + CAR-CANT-OPC(IDX-CAR)         
048400        COMPUTE DET-DESCARGADO = CAR-TOM-PPC(IDX-CAR)                     
048500              + CAR-TOM-PREMIUM(IDX-CAR) + CAR-TOM-OPC(IDX-CAR)           
048600        COMPUTE DET-REMANENTE = CAR-RES-PPC(IDX-CAR)                      
048700              + CAR-RES-PREMIUM(IDX-CAR) + CAR-RES-OPC(IDX-CAR)           
048800        WRITE LIN-REPPEN FROM WKS-LINEA-DETALLE                           
048900           AFTER ADVANCING 1 LINES                                        
049000        ADD 1 TO WKS-CTR-IMPRESOS                                         
049100     END-IF.                                                              
049200 610-IMPRIME-DETALLE-E.           EXIT.                                   
049300                                                                          
049400 730-LEE-CAMPEN SECTION.                                                  
049500     READ ARC-CAMPEN                                                      
049600        AT END                                                            
049700           MOVE 'S' TO WKS-FIN-CAMPEN                                     
049800        NOT AT END                                                        
049900           ADD 1 TO WKS-CTR-LEIDOS(1)                                     
050000     END-READ                                                             
050100     IF FS-CAMPEN NOT = '00' AND NOT = '10'                               
050200        MOVE 'READ'   TO ACCION                                           
050300        MOVE SPACES   TO LLAVE                                            
050400        MOVE 'CAMPEN' TO ARCHIVO                                          
050500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
050600             LLAVE, FS-CAMPEN, FSE-CAMPEN                                 
050700        MOVE 91 TO RETURN-CODE                                            
050800        DISPLAY 'CTO6PEN - ERROR AL LEER CAMPEN ' FSE-CAMPEN              
050900           UPON CONSOLE                                                   
051000        PERFORM 900-FIN                                                   
051100        STOP RUN                                                          
051200     END-IF.                                                              
051300 730-LEE-CAMPEN-E.                EXIT.                                   
051400                                                                          
051500 740-LEE-VTAMAE SECTION.                                                  
051600     READ ARC-VTAMAE                                                      
051700        AT END                                                            
051800           MOVE 'S' TO WKS-FIN-VTAMAE                                     
051900        NOT AT END                                                        
052000           ADD 1 TO WKS-CTR-LEIDOS(2)                                     
052100     END-READ                                                             
052200     IF FS-VTAMAE NOT = '00' AND NOT = '10'                               
052300        MOVE 'READ'   TO ACCION                                           
052400        MOVE SPACES   TO LLAVE                                            
052500        MOVE 'VTAMAE' TO ARCHIVO                                          
052600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
052700             LLAVE, FS-VTAMAE, FSE-VTAMAE                                 
052800        MOVE 91 TO RETURN-CODE                                            
052900        DISPLAY 'CTO6PEN - ERROR AL LEER VTAMAE ' FSE-VTAMAE              
053000           UPON CONSOLE                                                   
053100        PERFORM 900-FIN                                                   
053200        STOP RUN                                                          
053300     END-IF.                                                              
053400 740-LEE-VTAMAE-E.                EXIT.                                   
053500                                                                          
053600 750-LEE-VTAOTR SECTION.                                                  
053700     READ ARC-VTAOTR                                                      
053800        AT END                                                            
053900           MOVE 'S' TO WKS-FIN-VTAOTR                                     
054000        NOT AT END                                                        
054100           ADD 1 TO WKS-CTR-LEIDOS(3)                                     
054200     END-READ                                                             
054300     IF FS-VTAOTR NOT = '00' AND NOT = '10'                               
054400        MOVE 'READ'   TO ACCION                                           
054500        MOVE SPACES   TO LLAVE                                            
054600        MOVE 'VTAOTR' TO ARCHIVO                                          
054700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
054800             LLAVE, FS-VTAOTR, FSE-VTAOTR                                 
054900        MOVE 91 TO RETURN-CODE                                            
055000        DISPLAY 'CTO6PEN - ERROR AL LEER VTAOTR ' FSE-VTAOTR              
055100           UPON CONSOLE                                                   
055200        PERFORM 900-FIN                                                   
055300        STOP RUN                                                          
055400     END-IF.                                                              
055500 750-LEE-VTAOTR-E.                EXIT.                                   
055600                                                                          
055700 760-LEE-DESCAR SECTION.                                                  
055800     READ ARC-DESCAR                                                      
055900        AT END                                                            
056000           MOVE 'S' TO WKS-FIN-DESCAR                                     
056100        NOT AT END                                                        
056200           ADD 1 TO WKS-CTR-LEIDOS(4)                                     
056300     END-READ                                                             
056400     IF FS-DESCAR NOT = '00' AND NOT = '10'                               
056500        MOVE 'READ'   TO ACCION                                           
056600        MOVE SPACES   TO LLAVE                                            
056700        MOVE 'DESCAR' TO ARCHIVO                                          
056800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
056900             LLAVE, FS-DESCAR, FSE-DESCAR                                 
057000        MOVE 91 TO RETURN-CODE                                            
057100        DISPLAY 'CTO6PEN - ERROR AL LEER DESCAR ' FSE-DESCAR              
057200           UPON CONSOLE                                                   
057300        PERFORM 900-FIN                                                   
057400        STOP RUN                                                          
057500     END-IF.                                                              
057600 760-LEE-DESCAR-E.                EXIT.                                   
057700                                                                          
057800 900-FIN SECTION.                                                         
057900     CLOSE ARC-CAMPEN ARC-VTAMAE ARC-VTAOTR ARC-DESCAR ARC-REPPEN.        
058000 900-FIN-E.                       EXIT.                                   
