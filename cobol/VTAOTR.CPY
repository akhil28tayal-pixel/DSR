000100******************************************************************        
000200*              COPY VTAOTR - FACTURACION OTROS DISTRIBUIDORES    *        
000300*              APLICACION  : DISTRIBUCION CEMENTO                *        
000400*              ARCHIVO DD  : VTAOTR  (PS ENTRADA)                *        
000500*              CREADO      : 02/05/1991  (CEMR)                  *        
000600*              DESCRIPCION : FACTURACION A DISTRIBUIDORES FUERA  *        
000700*              DE ZONA, IDENTIFICADOS POR NOMBRE (NO TIENEN      *        
000800*              CODIGO DE DISTRIBUIDOR ASIGNADO).                 *        
000900******************************************************************        
001000 01  REG-VTAOTR.                                                          
001100     88  FIN-VTAOTR                  VALUE HIGH-VALUES.                   
001200     05  OTR-FECHA-VENTA             PIC 9(08).                           
001300     05  OTR-NOMBRE-DISTRIBUIDOR     PIC X(30).                           
001400     05  OTR-NUMERO-CAMION           PIC X(12).                           
001500     05  OTR-NUMERO-FACTURA          PIC X(15).                           
001600     05  OTR-PLANTA-DEPOSITO         PIC X(06).                           
001700     05  OTR-CANTIDADES.                                                  
001800         10  OTR-CANT-PPC            PIC S9(5)V99.                        
001900         10  OTR-CANT-PREMIUM        PIC S9(5)V99.                        
002000         10  OTR-CANT-OPC            PIC S9(5)V99.                        
002100     05  OTR-CANTIDAD-TOTAL          PIC S9(5)V99.                        
002200     05  OTR-VALORES.                                                     
002300         10  OTR-VALOR-PPC           PIC S9(9)V99.                        
002400         10  OTR-VALOR-PREMIUM       PIC S9(9)V99.                        
002500         10  OTR-VALOR-OPC           PIC S9(9)V99.                        
002600     05  OTR-VALOR-TOTAL             PIC S9(9)V99.                        
002700     05  FILLER                      PIC X(01).                           
