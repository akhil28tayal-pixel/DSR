000100******************************************************************        
000200* FECHA       : 09/06/1991                                       *        
000300* PROGRAMADOR : CARLOS ENRIQUE MENDOZA RUIZ (CEMR)                        
000400* APLICACION  : DISTRIBUCION CEMENTO                                      
000500* PROGRAMA    : CTO9PLA                                                   
000600* TIPO        : PROCESO BATCH - MANTENIMIENTO                             
000700* DESCRIPCION : COMPLETA LA PLANTA/DEPOSITO DE ORIGEN EN LOS              
000800*             : REGISTROS DE DESCARGA QUE LLEGAN SIN ESE DATO,            
000900*             : BUSCANDO EN EL HISTORICO DE FACTURACION (VTAMAE           
001000*             : Y VTAOTR) SEGUN LA CASCADA DE REGLAS DEL AREA:            
001100*             : 1RO. MISMO CAMION Y FECHA, 2DO. MISMO CAMION              
001200*             : DENTRO DE 3 DIAS, 3RO. HISTORICO COMPLETO DEL             
001300*             : CAMION; SI NADA RESUELVE, SE DEJA EN BLANCO.              
001400* ARCHIVOS    : DESCAR (ENTRADA/SALIDA - ACTUALIZACION), VTAMAE,          
001500*             : VTAOTR (SOLO LECTURA - HISTORICO DE FACTURACION)          
001600******************************************************************        
001700*  R E G I S T R O   D E   C A M B I O S                                  
001800*                                                                         
001900* 09/06/1991 CEMR TK-00151 VERSION INICIAL.                               
002000* 22/02/1994 CEMR TK-00201 SE AGREGA LA REGLA DE VENTANA DE 3             
002100*                 DIAS PARA CAMIONES SIN COINCIDENCIA EXACTA.             
002200* 30/07/1997 EEDR TK-00405 SE INCLUYE LA REGLA 3 (HISTORICO               
002300*                 COMPLETO DEL CAMION) COMO ULTIMO RECURSO.               
002400* 11/12/1998 EEDR TK-00711 REVISION Y2K: EL NUMERO ORDINAL DE             
002500*                 DIA (WKS-DIANUM) SE RECALCULA CON ANIO DE               
002600*                 4 DIGITOS, SIN CAMBIOS EN LA LOGICA DE LA               
002700*                 CASCADA.                                                
002800* 19/09/2003 EEDR TK-00888 SE AGREGAN LOS CONTADORES DE                   
002900*                 REGISTROS ACTUALIZADOS Y OMITIDOS AL FINAL              
003000*                 DEL PROCESO.                                            
003100* 21/02/2012 EEDR TK-01199 SE INTEGRA LA RUTINA DEBD1R00 EN LOS           
003200*                 ERRORES DE APERTURA/LECTURA/REESCRITURA DE              
003300*                 DESCAR, VTAMAE Y VTAOTR, IGUAL QUE EL RESTO             
003400*                 DE LOS PROGRAMAS DE DISTRIBUCION.                       
003500* 14/05/2012 EEDR TK-01214 CORRIGE LA REGLA 2: SI LA DESCARGA             
003600*                 TRAE CODIGO DE DISTRIBUIDOR PROPIO Y NO HAY             
003700*                 FACTURACION DENTRO DE LA VENTANA DE 3 DIAS,             
003800*                 SE DEJA EN BLANCO Y NO SE PASA A LA REGLA 3             
003900*                 (ANTES CAIA A LA REGLA 3 SIN DISTINGUIR SI              
004000*                 TENIA CODIGO PROPIO O NO).                              
004100******************************************************************        
004200 IDENTIFICATION DIVISION.                                                 
004300 PROGRAM-ID.                     CTO9PLA.                                 
004400 AUTHOR.                         CARLOS ENRIQUE MENDOZA RUIZ.             
004500 INSTALLATION.                   DISTRIBUCION CEMENTO - DPTO              
004600     SISTEMAS.                                                            
004700 DATE-WRITTEN.                   09/06/1991.                              
004800 DATE-COMPILED.                  09/06/1991.                              
004900 SECURITY.                       USO INTERNO DEPARTAMENTO                 
005000     SISTEMAS.                                                            
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM.                                                  
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT ARC-DESCAR  ASSIGN TO DESCAR                                  
005800            FILE STATUS IS FS-DESCAR FSE-DESCAR.                          
005900     SELECT ARC-VTAMAE  ASSIGN TO VTAMAE                                  
006000            FILE STATUS IS FS-VTAMAE FSE-VTAMAE.                          
006100     SELECT ARC-VTAOTR  ASSIGN TO VTAOTR                                  
006200            FILE STATUS IS FS-VTAOTR FSE-VTAOTR.                          
006300     SELECT ARC-REPPLA  ASSIGN TO REPPLA                                  
006400            FILE STATUS IS FS-REPPLA.                                     
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700 FD  ARC-DESCAR                                                           
006800     RECORDING MODE IS F                                                  
006900     LABEL RECORDS ARE STANDARD.                                          
007000 COPY DESCAR.                                                             
007100 FD  ARC-VTAMAE                                                           
007200     RECORDING MODE IS F                                                  
007300     LABEL RECORDS ARE STANDARD.                                          
007400 COPY VTAMAE.                                                             
007500 FD  ARC-VTAOTR                                                           
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD.                                          
007800 COPY VTAOTR.                                                             
007900 FD  ARC-REPPLA                                                           
008000     RECORDING MODE IS F                                                  
008100     LABEL RECORDS ARE STANDARD.                                          
008200 01  LIN-REPPLA                   PIC X(132).                             
008300 WORKING-STORAGE SECTION.                                                 
008400 01  WKS-STATUS-ARCHIVOS.                                                 
008500     05  FS-DESCAR                PIC X(02) VALUE SPACES.                 
008600     05  FSE-DESCAR               PIC X(06) VALUE SPACES.                 
008700     05  FS-VTAMAE                PIC X(02) VALUE SPACES.                 
008800     05  FSE-VTAMAE               PIC X(06) VALUE SPACES.                 
008900     05  FS-VTAOTR                PIC X(02) VALUE SPACES.                 
009000     05  FSE-VTAOTR               PIC X(06) VALUE SPACES.                 
009100     05  FS-REPPLA                PIC X(02) VALUE SPACES.                 
009200******************************************************************        
009300*   VARIABLES DE LA RUTINA DEBD1R00 (CONTROL DE FILE STATUS)     *        
009400******************************************************************        
009500 01  PROGRAMA                     PIC X(08) VALUE SPACES.                 
009600 01  ARCHIVO                      PIC X(08) VALUE SPACES.                 
009700 01  ACCION                       PIC X(10) VALUE SPACES.                 
009800 01  LLAVE                        PIC X(32) VALUE SPACES.                 
009900 01  WKS-SWITCHES.                                                        
010000     05  WKS-FIN-VTAMAE           PIC X(01) VALUE 'N'.                    
010100         88  HAY-FIN-VTAMAE                  VALUE 'S'.                   
010200     05  WKS-FIN-VTOTR            PIC X(01) VALUE 'N'.                    
010300         88  HAY-FIN-VTOTR                   VALUE 'S'.                   
010400     05  WKS-FIN-DESCAR           PIC X(01) VALUE 'N'.                    
010500         88  HAY-FIN-DESCAR                  VALUE 'S'.                   
010600*    77-LEVEL: CONTADORES Y SUBINDICES DE TRABAJO INDEPENDIENTES          
010700 77  WKS-CTR-ACTUALIZADOS         PIC 9(07) COMP VALUE ZEROS.             
010800 77  WKS-CTR-OMITIDOS             PIC 9(07) COMP VALUE ZEROS.             
010900 77  WKS-CTR-LEIDOS-DES           PIC 9(07) COMP VALUE ZEROS.             
011000 77  WKS-CTR-FACT                 PIC 9(05) COMP VALUE ZEROS.             
011100 01  WKS-TABLA-FACTURAS.                                                  
011200     05  FAC-FILA OCCURS 1 TO 4000 TIMES                                  
011300                  DEPENDING ON WKS-CTR-FACT                               
011400                  INDEXED BY IDX-FAC IDX-FAC2.                            
011500         10  FAC-CAMION           PIC X(12).                              
011600         10  FAC-FECHA            PIC 9(08).                              
011700         10  FAC-DIANUM           PIC 9(07) COMP.                         
011800         10  FAC-PLANTA           PIC X(06).                              
011900         10  FAC-CODIGO           PIC 9(07).                              
012000         10  FAC-CON-CODIGO       PIC X(01).                              
012100             88  FAC-TIENE-CODIGO         VALUE 'S'.                      
012200*    REDEFINES DE ANCHO EXACTO PARA VALIDACION DE LA TABLA EN             
012300*    LINEA (MISMO USO QUE EN LOS PROGRAMAS CTO5MAT Y CTO6PEN).            
012400 01  WKS-TABLA-FACTURAS-R REDEFINES WKS-TABLA-FACTURAS.                   
012500     05  FAC-FILA-R OCCURS 1 TO 4000 TIMES                                
012600                  DEPENDING ON WKS-CTR-FACT.                              
012700         10  FILLER               PIC X(20).                              
012800         10  FILLER               PIC 9(07) COMP.                         
012900         10  FILLER               PIC X(06).                              
013000         10  FILLER               PIC 9(07).                              
013100         10  FILLER               PIC X(01).                              
013200 01  WKS-DIANUM-DESCAR             PIC 9(07) COMP VALUE ZEROS.            
013300 01  WKS-DIANUM-FECHA-R.                                                  
013400     05  WKS-DFR-ANIO              PIC 9(04).                             
013500     05  WKS-DFR-MES               PIC 9(02).                             
013600     05  WKS-DFR-DIA               PIC 9(02).                             
013700 01  WKS-DIANUM-FECHA-R2 REDEFINES WKS-DIANUM-FECHA-R                     
013800                                   PIC 9(08).                             
013900 01  WKS-VARIABLES-CASCADA.                                               
014000     05  WKS-PLANTA-CANDIDATA      PIC X(06) VALUE SPACES.                
014100     05  WKS-RESUELTO              PIC X(01) VALUE 'N'.                   
014200         88  CASCADA-RESUELTA               VALUE 'S'.                    
014300     05  WKS-CTR-MATCH-EXACTO      PIC 9(05) COMP VALUE ZEROS.            
014400     05  WKS-CTR-DISTINTAS-PLANTAS PIC 9(05) COMP VALUE ZEROS.            
014500     05  WKS-PRIMERA-PLANTA        PIC X(06) VALUE SPACES.                
014600     05  WKS-PLANTA-CON-CODIGO     PIC X(06) VALUE SPACES.                
014700     05  WKS-HAY-CODIGO-MATCH      PIC X(01) VALUE 'N'.                   
014800         88  HAY-CODIGO-MATCH                VALUE 'S'.                   
014900     05  WKS-DES-CODIGO-EFECTIVO   PIC 9(07) VALUE ZEROS.                 
015000     05  WKS-DES-TIENE-CODIGO      PIC X(01) VALUE 'N'.                   
015100         88  DES-CON-CODIGO-PROPIO           VALUE 'S'.                   
015200     05  WKS-MEJOR-DIF-CODIGO      PIC 9(07) COMP VALUE ZEROS.            
015300     05  WKS-MEJOR-DIF-GENERAL     PIC 9(07) COMP VALUE ZEROS.            
015400     05  WKS-PLANTA-MEJOR-CODIGO   PIC X(06) VALUE SPACES.                
015500     05  WKS-PLANTA-MEJOR-GENERAL  PIC X(06) VALUE SPACES.                
015600     05  WKS-HAY-VENTANA           PIC X(01) VALUE 'N'.                   
015700         88  HAY-MATCH-VENTANA               VALUE 'S'.                   
015800     05  WKS-HAY-MEJOR-CODIGO      PIC X(01) VALUE 'N'.                   
015900         88  HAY-MEJOR-CODIGO                VALUE 'S'.                   
016000     05  WKS-DIF-DIAS              PIC S9(07) COMP VALUE ZEROS.           
016100     05  WKS-SALTAR-DESCARGA       PIC X(01) VALUE 'N'.                   
016200         88  SALTAR-CASCADA                  VALUE 'S'.                   
016300 01  WKS-ENCABEZADO-RESUMEN.                                              
016400     05  FILLER  PIC X(41)                                                
016500             VALUE 'RESUMEN DE COMPLETADO DE PLANTA/DEPOSITO'.            
016600     05  FILLER  PIC X(91) VALUE SPACES.                                  
016700 01  WKS-LINEA-RESUMEN.                                                   
016800     05  LRE-CANTIDAD              PIC ZZZ,ZZ9.                           
016900     05  FILLER                    PIC X(01) VALUE SPACES.                
017000     05  LRE-LEYENDA               PIC X(40).                             
017100     05  FILLER                    PIC X(84) VALUE SPACES.                
017200 PROCEDURE DIVISION.                                                      
017300 000-PRINCIPAL SECTION.                                                   
017400     PERFORM 100-INICIO                                                   
017500     PERFORM 200-CARGA-VTAMAE                                             
017600        UNTIL HAY-FIN-VTAMAE                                              
017700     PERFORM 210-CARGA-VTAOTR                                             
017800        UNTIL HAY-FIN-VTOTR                                               
017900     PERFORM 300-PROCESA-DESCAR                                           
018000        UNTIL HAY-FIN-DESCAR                                              
018100     PERFORM 800-IMPRIME-RESUMEN                                          
018200     PERFORM 900-FIN                                                      
018300     STOP RUN.                                                            
018400 000-PRINCIPAL-E.                 EXIT.                                   
018500                                                                          
018600 100-INICIO SECTION.                                                      
018700     MOVE 'CTO9PLA' TO PROGRAMA                                           
018800     OPEN INPUT ARC-VTAMAE                                                
018900     IF FS-VTAMAE NOT = '00'                                              
019000        MOVE 'OPEN'   TO ACCION                                           
019100        MOVE SPACES   TO LLAVE                                            
019200        MOVE 'VTAMAE' TO ARCHIVO                                          
019300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
019400             LLAVE, FS-VTAMAE, FSE-VTAMAE                                 
019500        MOVE 91 TO RETURN-CODE                                            
019600        DISPLAY 'CTO9PLA - ERROR AL ABRIR VTAMAE ' FSE-VTAMAE             
019700           UPON CONSOLE                                                   
019800        PERFORM 900-FIN                                                   
019900        STOP RUN                                                          
020000     END-IF                                                               
020100     OPEN INPUT ARC-VTAOTR                                                
020200     IF FS-VTAOTR NOT = '00'                                              
020300        MOVE 'OPEN'   TO ACCION                                           
020400        MOVE SPACES   TO LLAVE                                            
020500        MOVE 'VTAOTR' TO ARCHIVO                                          
020600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
020700             LLAVE, FS-VTAOTR, FSE-VTAOTR                                 
020800        MOVE 91 TO RETURN-CODE                                            
020900        DISPLAY 'CTO9PLA - ERROR AL ABRIR VTAOTR ' FSE-VTAOTR             
021000           UPON CONSOLE                                                   
021100        PERFORM 900-FIN                                                   
021200        STOP RUN                                                          
021300     END-IF                                                               
021400     OPEN I-O ARC-DESCAR                                                  
021500     IF FS-DESCAR NOT = '00'                                              
021600        MOVE 'OPEN'   TO ACCION                                           
021700        MOVE SPACES   TO LLAVE                                            
021800        MOVE 'DESCAR' TO ARCHIVO                                          
021900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
022000             LLAVE, FS-DESCAR, FSE-DESCAR                                 
022100        MOVE 91 TO RETURN-CODE                                            
022200        DISPLAY 'CTO9PLA - ERROR AL ABRIR DESCAR ' FSE-DESCAR             
022300           UPON CONSOLE                                                   
022400        PERFORM 900-FIN                                                   
022500        STOP RUN                                                          
022600     END-IF                                                               
022700     OPEN OUTPUT ARC-REPPLA                                               
022800     MOVE ZEROS TO WKS-CTR-FACT                                           
022900     PERFORM 730-LEE-VTAMAE                                               
023000     PERFORM 740-LEE-VTAOTR                                               
023100     PERFORM 750-LEE-DESCAR.                                              
023200 100-INICIO-E.                    EXIT.                                   
023300******************************************************************        
023400*   CARGA EN MEMORIA EL HISTORICO DE FACTURACION (AMBOS ARCHIVOS)         
023500*   PARA PODER CONSULTARLO REPETIDAS VECES POR CADA DESCARGA              
023600******************************************************************        
023700 200-CARGA-VTAMAE SECTION.                                                
023800     ADD 1 TO WKS-CTR-FACT                                                
023900     MOVE MAE-NUMERO-CAMION       TO FAC-CAMION(WKS-CTR-FACT)             
024000     MOVE MAE-FECHA-VENTA         TO FAC-FECHA(WKS-CTR-FACT)              
024100     MOVE MAE-FECHA-VENTA         TO WKS-DIANUM-FECHA-R2                  
024200     PERFORM 250-CALCULA-DIANUM                                           
024300     MOVE WKS-DIANUM-DESCAR       TO FAC-DIANUM(WKS-CTR-FACT)             
024400     MOVE MAE-PLANTA-DEPOSITO     TO FAC-PLANTA(WKS-CTR-FACT)             
024500     MOVE MAE-CODIGO-DISTRIBUIDOR TO FAC-CODIGO(WKS-CTR-FACT)             
024600     MOVE 'S'                     TO FAC-CON-CODIGO(WKS-CTR-FACT)         
024700     PERFORM 730-LEE-VTAMAE.                                              
024800 200-CARGA-VTAMAE-E.              EXIT.                                   
024900                                                                          
025000 210-CARGA-VTAOTR SECTION.                                                
025100     ADD 1 TO WKS-CTR-FACT                                                
025200     MOVE OTR-NUMERO-CAMION       TO FAC-CAMION(WKS-CTR-FACT)             
025300     MOVE OTR-FECHA-VENTA         TO FAC-FECHA(WKS-CTR-FACT)              
025400     MOVE OTR-FECHA-VENTA         TO WKS-DIANUM-FECHA-R2                  
025500     PERFORM 250-CALCULA-DIANUM                                           
025600     MOVE WKS-DIANUM-DESCAR       TO FAC-DIANUM(WKS-CTR-FACT)             
025700     MOVE OTR-PLANTA-DEPOSITO     TO FAC-PLANTA(WKS-CTR-FACT)             
025800     MOVE ZEROS                   TO FAC-CODIGO(WKS-CTR-FACT)             
025900     MOVE 'N'                     TO FAC-CON-CODIGO(WKS-CTR-FACT)         
026000     PERFORM 740-LEE-VTAOTR.                                              
026100 210-CARGA-VTAOTR-E.              EXIT.                                   
026200******************************************************************        
026300*   NUMERO ORDINAL DE DIA (ANIO*372 + MES*31 + DIA) - PERMITE             
026400*   COMPARAR DISTANCIA APROXIMADA ENTRE FECHAS SIN USAR FUNCIONES         
026500*   INTRINSECAS DE FECHA (LA PRECISION DE 3 DIAS QUE EXIGE LA             
026600*   REGLA DE VENTANA NO REQUIERE UN CALENDARIO JULIANO EXACTO).           
026700******************************************************************        
026800 250-CALCULA-DIANUM SECTION.                                              
026900     COMPUTE WKS-DIANUM-DESCAR =                                          
027000           (WKS-DFR-ANIO * 372) + (WKS-DFR-MES * 31)                      
027100           + WKS-DFR-DIA.                                                 
027200 250-CALCULA-DIANUM-E.            EXIT.                                   
027300******************************************************************        
027400*   RECORRE LAS DESCARGAS; SOLO LAS QUE LLEGAN SIN PLANTA/DEPOSITO        
027500*   ENTRAN EN LA CASCADA DE REGLAS                                        
027600******************************************************************        
027700 300-PROCESA-DESCAR SECTION.                                              
027800     IF DES-PLANTA-DEPOSITO = SPACES                                      
027900        PERFORM 310-PREPARA-DESCAR                                        
028000        PERFORM 320-REGLA-UNO                                             
028100        IF NOT CASCADA-RESUELTA                                           
028200           PERFORM 330-REGLA-DOS                                          
028300        END-IF                                                            
028400        IF NOT CASCADA-RESUELTA AND NOT SALTAR-CASCADA                    
028500           PERFORM 340-REGLA-TRES                                         
028600        END-IF                                                            
028700        IF CASCADA-RESUELTA                                               
028800           MOVE WKS-PLANTA-CANDIDATA TO DES-PLANTA-DEPOSITO               
028900           REWRITE REG-DESCAR                                             
029000           IF FS-DESCAR NOT = '00'                                        
029100              MOVE 'REWRITE'          TO ACCION                           
029200              MOVE DES-NUMERO-CAMION  TO LLAVE                            
029300              MOVE 'DESCAR'           TO ARCHIVO                          
029400              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,            
029500                   LLAVE, FS-DESCAR, FSE-DESCAR                           
029600              MOVE 91 TO RETURN-CODE                                      
029700              DISPLAY 'CTO9PLA - ERROR AL REESCRIBIR DESCAR '             
029800                 FSE-DESCAR UPON CONSOLE                                  
029900           END-IF                                                         
030000           ADD 1 TO WKS-CTR-ACTUALIZADOS                                  
030100        ELSE                                                              
030200           ADD 1 TO WKS-CTR-OMITIDOS                                      
030300        END-IF                                                            
030400     END-IF                                                               
030500     PERFORM 750-LEE-DESCAR.                                              
030600 300-PROCESA-DESCAR-E.            EXIT.                                   
030700                                                                          
030800 310-PREPARA-DESCAR SECTION.                                              
030900     MOVE 'N' TO WKS-RESUELTO WKS-SALTAR-DESCARGA                         
031000     MOVE SPACES TO WKS-PLANTA-CANDIDATA                                  
031100     MOVE DES-FECHA-DESCARGA TO WKS-DIANUM-FECHA-R2                       
031200     PERFORM 250-CALCULA-DIANUM                                           
031300     IF DES-ES-OTRO                                                       
031400        MOVE 'N' TO WKS-DES-TIENE-CODIGO                                  
031500        MOVE ZEROS TO WKS-DES-CODIGO-EFECTIVO                             
031600     ELSE                                                                 
031700        MOVE 'S' TO WKS-DES-TIENE-CODIGO                                  
031800        MOVE DES-CODIGO-DISTRIBUIDOR TO WKS-DES-CODIGO-EFECTIVO           
031900     END-IF.                                                              
032000 310-PREPARA-DESCAR-E.            EXIT.                                   
032100******************************************************************        
032200*   REGLA 1: MISMO CAMION Y MISMA FECHA DE FACTURACION                    
032300******************************************************************        
032400 320-REGLA-UNO SECTION.                                                   
032500     MOVE ZEROS  TO WKS-CTR-MATCH-EXACTO WKS-CTR-DISTINTAS-PLANTAS        
032600     MOVE SPACES TO WKS-PRIMERA-PLANTA WKS-PLANTA-CON-CODIGO              
032700     MOVE 'N'    TO WKS-HAY-CODIGO-MATCH                                  
032800     PERFORM 322-BUSCA-REGLA-UNO                                          
032900        VARYING IDX-FAC FROM 1 BY 1                                       
033000        UNTIL IDX-FAC > WKS-CTR-FACT                                      
033100     IF WKS-CTR-MATCH-EXACTO > ZEROS                                      
033200        IF WKS-CTR-DISTINTAS-PLANTAS = 1                                  
033300           MOVE WKS-PRIMERA-PLANTA TO WKS-PLANTA-CANDIDATA                
033400           MOVE 'S' TO WKS-RESUELTO                                       
033500        ELSE                                                              
033600           IF HAY-CODIGO-MATCH                                            
033700              MOVE WKS-PLANTA-CON-CODIGO TO WKS-PLANTA-CANDIDATA          
033800              MOVE 'S' TO WKS-RESUELTO                                    
033900           END-IF                                                         
034000        END-IF                                                            
034100     END-IF.                                                              
034200 320-REGLA-UNO-E.                 EXIT.                                   
034300                                                                          
034400 322-BUSCA-REGLA-UNO SECTION.                                             
034500     IF FAC-CAMION(IDX-FAC) = DES-NUMERO-CAMION                           
034600        AND FAC-FECHA(IDX-FAC) = DES-FECHA-DESCARGA                       
034700        ADD 1 TO WKS-CTR-MATCH-EXACTO                                     
034800        IF WKS-CTR-MATCH-EXACTO = 1                                       
034900           MOVE FAC-PLANTA(IDX-FAC) TO WKS-PRIMERA-PLANTA                 
035000           MOVE 1 TO WKS-CTR-DISTINTAS-PLANTAS                            
035100        ELSE                                                              
035200           IF FAC-PLANTA(IDX-FAC) NOT = WKS-PRIMERA-PLANTA                
035300              ADD 1 TO WKS-CTR-DISTINTAS-PLANTAS                          
035400           END-IF                                                         
035500        END-IF                                                            
035600        IF WKS-DES-TIENE-CODIGO                                           
035700           AND FAC-TIENE-CODIGO(IDX-FAC)                                  
035800           AND FAC-CODIGO(IDX-FAC) = WKS-DES-CODIGO-EFECTIVO              
035900           MOVE 'S' TO WKS-HAY-CODIGO-MATCH                               
036000           MOVE FAC-PLANTA(IDX-FAC) TO WKS-PLANTA-CON-CODIGO              
036100        END-IF                                                            
036200     END-IF.                                                              
036300 322-BUSCA-REGLA-UNO-E.           EXIT.                                   
036400******************************************************************        
036500*   REGLA 2: MISMO CAMION, VENTANA DE 3 DIAS, LA MAS CERCANA              
036600******************************************************************        
036700 330-REGLA-DOS SECTION.                                                   
036800     MOVE 'N' TO WKS-HAY-VENTANA WKS-HAY-MEJOR-CODIGO                     
036900     MOVE 999999 TO WKS-MEJOR-DIF-CODIGO WKS-MEJOR-DIF-GENERAL            
037000     MOVE SPACES TO WKS-PLANTA-MEJOR-CODIGO                               
037100        WKS-PLANTA-MEJOR-GENERAL                                          
037200     PERFORM 332-BUSCA-REGLA-DOS                                          
037300        VARYING IDX-FAC FROM 1 BY 1                                       
037400        UNTIL IDX-FAC > WKS-CTR-FACT                                      
037500     IF HAY-MEJOR-CODIGO                                                  
037600        MOVE WKS-PLANTA-MEJOR-CODIGO TO WKS-PLANTA-CANDIDATA              
037700        MOVE 'S' TO WKS-RESUELTO                                          
037800     ELSE                                                                 
037900        IF HAY-MATCH-VENTANA                                              
038000           MOVE WKS-PLANTA-MEJOR-GENERAL TO WKS-PLANTA-CANDIDATA          
038100           MOVE 'S' TO WKS-RESUELTO                                       
038200        ELSE                                                              
038300           IF DES-CON-CODIGO-PROPIO                                       
038400              MOVE 'S' TO WKS-SALTAR-DESCARGA                             
038500           END-IF                                                         
038600        END-IF                                                            
038700     END-IF.                                                              
038800 330-REGLA-DOS-E.                 EXIT.                                   
038900                                                                          
039000 332-BUSCA-REGLA-DOS SECTION.                                             
039100     IF FAC-CAMION(IDX-FAC) = DES-NUMERO-CAMION                           
039200        MOVE FAC-DIANUM(IDX-FAC) TO WKS-DIF-DIAS                          
039300        SUBTRACT WKS-DIANUM-DESCAR FROM WKS-DIF-DIAS                      
039400        IF WKS-DIF-DIAS < 0                                               
039500           MULTIPLY WKS-DIF-DIAS BY -1 GIVING WKS-DIF-DIAS                
039600        END-IF                                                            
039700        IF WKS-DIF-DIAS <= 3                                              
039800           MOVE 'S' TO WKS-HAY-VENTANA                                    
039900           IF WKS-DIF-DIAS < WKS-MEJOR-DIF-GENERAL                        
040000              MOVE WKS-DIF-DIAS TO WKS-MEJOR-DIF-GENERAL                  
040100              MOVE FAC-PLANTA(IDX-FAC) TO WKS-PLANTA-MEJOR-GENERAL        
040200           END-IF                                                         
040300           IF WKS-DES-TIENE-CODIGO                                        
040400              AND FAC-TIENE-CODIGO(IDX-FAC)                               
040500              AND FAC-CODIGO(IDX-FAC) = WKS-DES-CODIGO-EFECTIVO           
040600              IF WKS-DIF-DIAS < WKS-MEJOR-DIF-CODIGO                      
040700                 MOVE WKS-DIF-DIAS TO WKS-MEJOR-DIF-CODIGO                
040800                 MOVE FAC-PLANTA(IDX-FAC)                                 
040900                    TO WKS-PLANTA-MEJOR-CODIGO                            
041000                 MOVE 'S' TO WKS-HAY-MEJOR-CODIGO                         
041100              END-IF                                                      
041200           END-IF                                                         
041300        END-IF                                                            
041400     END-IF.                                                              
041500 332-BUSCA-REGLA-DOS-E.           EXIT.                                   
041600******************************************************************        
041700*   REGLA 3: HISTORICO COMPLETO DEL CAMION - SI TODA SU                   
041800*   FACTURACION USA UNA SOLA PLANTA/DEPOSITO, SE USA ESA;                 
041900*   SI NO, SE DEFAULTEA A 'PLANT '                                        
042000******************************************************************        
042100 340-REGLA-TRES SECTION.                                                  
042200     MOVE ZEROS  TO WKS-CTR-MATCH-EXACTO WKS-CTR-DISTINTAS-PLANTAS        
042300     MOVE SPACES TO WKS-PRIMERA-PLANTA                                    
042400     PERFORM 342-BUSCA-REGLA-TRES                                         
042500        VARYING IDX-FAC FROM 1 BY 1                                       
042600        UNTIL IDX-FAC > WKS-CTR-FACT                                      
042700     IF WKS-CTR-MATCH-EXACTO = ZEROS                                      
042800        MOVE SPACES TO WKS-PLANTA-CANDIDATA                               
042900        MOVE 'N' TO WKS-RESUELTO                                          
043000     ELSE                                                                 
043100        IF WKS-CTR-DISTINTAS-PLANTAS = 1                                  
043200           MOVE WKS-PRIMERA-PLANTA TO WKS-PLANTA-CANDIDATA                
043300        ELSE                                                              
043400           MOVE 'PLANT ' TO WKS-PLANTA-CANDIDATA                          
043500        END-IF                                                            
043600        MOVE 'S' TO WKS-RESUELTO                                          
043700     END-IF.                                                              
043800 340-REGLA-TRES-E.                EXIT.                                   
043900                                                                          
044000 342-BUSCA-REGLA-TRES SECTION.                                            
044100     IF FAC-CAMION(IDX-FAC) = DES-NUMERO-CAMION                           
044200        ADD 1 TO WKS-CTR-MATCH-EXACTO                                     
044300        IF WKS-CTR-MATCH-EXACTO = 1                                       
044400           MOVE FAC-PLANTA(IDX-FAC) TO WKS-PRIMERA-PLANTA                 
044500           MOVE 1 TO WKS-CTR-DISTINTAS-PLANTAS                            
044600        ELSE                                                              
044700           IF FAC-PLANTA(IDX-FAC) NOT = WKS-PRIMERA-PLANTA                
044800              ADD 1 TO WKS-CTR-DISTINTAS-PLANTAS                          
044900           END-IF                                                         
045000        END-IF                                                            
045100     END-IF.                                                              
045200 342-BUSCA-REGLA-TRES-E.          EXIT.                                   
045300                                                                          
045400 730-LEE-VTAMAE SECTION.                                                  
045500     READ ARC-VTAMAE                                                      
045600        AT END                                                            
045700           MOVE 'S' TO WKS-FIN-VTAMAE                                     
045800     END-READ                                                             
045900     IF FS-VTAMAE NOT = '00' AND NOT = '10'                               
046000        MOVE 'READ'   TO ACCION                                           
046100        MOVE SPACES   TO LLAVE                                            
046200        MOVE 'VTAMAE' TO ARCHIVO                                          
046300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
046400             LLAVE, FS-VTAMAE, FSE-VTAMAE                                 
046500        MOVE 91 TO RETURN-CODE                                            
046600        DISPLAY 'CTO9PLA - ERROR AL LEER VTAMAE ' FSE-VTAMAE              
046700           UPON CONSOLE                                                   
046800        PERFORM 900-FIN                                                   
046900        STOP RUN                                                          
047000     END-IF.                                                              
047100 730-LEE-VTAMAE-E.                EXIT.                                   
047200                                                                          
047300 740-LEE-VTAOTR SECTION.                                                  
047400     READ ARC-VTAOTR                                                      
047500        AT END                                                            
047600           MOVE 'S' TO WKS-FIN-VTOTR                                      
047700     END-READ                                                             
047800     IF FS-VTAOTR NOT = '00' AND NOT = '10'                               
047900        MOVE 'READ'   TO ACCION                                           
048000        MOVE SPACES   TO LLAVE                                            
048100        MOVE 'VTAOTR' TO ARCHIVO                                          
048200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
048300             LLAVE, FS-VTAOTR, FSE-VTAOTR                                 
048400        MOVE 91 TO RETURN-CODE                                            
048500        DISPLAY 'CTO9PLA - ERROR AL LEER VTAOTR ' FSE-VTAOTR              
048600           UPON CONSOLE                                                   
048700        PERFORM 900-FIN                                                   
048800        STOP RUN                                                          
048900     END-IF.                                                              
049000 740-LEE-VTAOTR-E.                EXIT.                                   
049100                                                                          
049200 750-LEE-DESCAR SECTION.                                                  
049300     READ ARC-DESCAR                                                      
049400        AT END                                                            
049500           MOVE 'S' TO WKS-FIN-DESCAR                                     
049600        NOT AT END                                                        
049700           ADD 1 TO WKS-CTR-LEIDOS-DES                                    
049800     END-READ                                                             
049900     IF FS-DESCAR NOT = '00' AND NOT = '10'                               
050000        MOVE 'READ'   TO ACCION                                           
050100        MOVE SPACES   TO LLAVE                                            
050200        MOVE 'DESCAR' TO ARCHIVO                                          
050300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
050400             LLAVE, FS-DESCAR, FSE-DESCAR                                 
050500        MOVE 91 TO RETURN-CODE                                            
050600        DISPLAY 'CTO9PLA - ERROR AL LEER DESCAR ' FSE-DESCAR              
050700           UPON CONSOLE                                                   
050800        PERFORM 900-FIN                                                   
050900        STOP RUN                                                          
051000     END-IF.                                                              
051100 750-LEE-DESCAR-E.                EXIT.                                   
051200                                                                          
051300 800-IMPRIME-RESUMEN SECTION.                                             
051400     WRITE LIN-REPPLA FROM WKS-ENCABEZADO-RESUMEN                         
051500        AFTER ADVANCING TOP-OF-FORM                                       
051600     MOVE WKS-CTR-LEIDOS-DES TO LRE-CANTIDAD                              
051700     MOVE 'DESCARGAS LEIDAS' TO LRE-LEYENDA                               
051800     WRITE LIN-REPPLA FROM WKS-LINEA-RESUMEN                              
051900        AFTER ADVANCING 2 LINES                                           
052000     MOVE WKS-CTR-ACTUALIZADOS TO LRE-CANTIDAD                            
052100     MOVE 'REGISTROS ACTUALIZADOS' TO LRE-LEYENDA                         
052200     WRITE LIN-REPPLA FROM WKS-LINEA-RESUMEN                              
052300        AFTER ADVANCING 1 LINES                                           
052400     MOVE WKS-CTR-OMITIDOS TO LRE-CANTIDAD                                
052500     MOVE 'REGISTROS OMITIDOS (SIN RESOLVER)' TO LRE-LEYENDA              
052600     WRITE LIN-REPPLA FROM WKS-LINEA-RESUMEN                              
052700        AFTER ADVANCING 1 LINES.                                          
052800 800-IMPRIME-RESUMEN-E.           EXIT.                                   
052900                                                                          
053000 900-FIN SECTION.                                                         
053100     CLOSE ARC-DESCAR ARC-VTAMAE ARC-VTAOTR ARC-REPPLA.                   
053200 900-FIN-E.                       EXIT.                                   
