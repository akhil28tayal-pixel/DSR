000100******************************************************************        
000200* FECHA       : 12/05/1988                                       *        
000300* PROGRAMADOR : CARLOS ENRIQUE MENDOZA RUIZ (CEMR)                        
000400* APLICACION  : DISTRIBUCION CEMENTO                                      
000500* PROGRAMA    : CTO3DSR                                                   
000600* TIPO        : PROCESO BATCH - REPORTE (REPORT WRITER)                   
000700* DESCRIPCION : REPORTE DIARIO DE VENTAS (DSR) PARA UNA FECHA DE          
000800*             : CORTE RECIBIDA POR TARJETA DE CONTROL (SYSIN).            
000900*             : ACUMULA POR DISTRIBUIDOR LAS CANTIDADES/VALORES           
001000*             : DEL DIA Y LO CORRIDO DEL MES (MTD), LOS COBROS            
001100*             : DEL DIA Y DEL MES, Y CALCULA EL SALDO INICIAL             
001200*             : DEL DISTRIBUIDOR SEGUN LA REGLA DE SALDOS. LAS            
001300*             : FILAS SE ORDENAN POR CODIGO DE DISTRIBUIDOR CON           
001400*             : SORT Y SE IMPRIMEN CON REPORT SECTION (MISMA              
001500*             : TECNICA DE EDU33016 - DEPTO EDUCACION).                   
001600* ARCHIVOS    : VTAMAE (ENTRADA), COBROS (ENTRADA), SLDINI                
001700*             : (ENTRADA), REPDSR (SALIDA - IMPRESO, REPORT               
001800*             : WRITER), WORKFILE-DSR (SORT INTERNO)                      
001900* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED                     
002000******************************************************************        
002100*  R E G I S T R O   D E   C A M B I O S                                  
002200*                                                                         
002300* 12/05/1988 CEMR TK-00071 VERSION INICIAL.                               
002400* 03/09/1991 CEMR TK-00171 SE AGREGA LA COLUMNA DE SALDO INICIAL          
002500*                 (ANTES SOLO SE IMPRIMIAN CANTIDADES Y COBROS).          
002600* 22/01/1995 CEMR TK-00340 SE AGREGA EL NIVEL DE RESPALDO DE              
002700*                 SALDO INICIAL (MES ANTERIOR) CUANDO NO HAY              
002800*                 REGISTRO MANUAL DEL MES EN CURSO.                       
002900* 14/12/1998 EEDR TK-00704 REVISION Y2K: PARM-FECHA-REPORTE Y             
003000*                 TODOS LOS CAMPOS DE PERIODO SON DE 6/8 DIGITOS,         
003100*                 SIN AREAS DE ANIO DE 2 DIGITOS. SIN CAMBIOS.            
003200* 30/11/2005 EEDR TK-01033 SE AJUSTA EL CALCULO DE FIN DE MES             
003300*                 ANTERIOR PARA DICIEMBRE/ENERO (CAMBIO DE ANIO).         
003400* 08/06/2011 EEDR TK-01188 SE REESCRIBE LA IMPRESION DEL REPORTE          
003500*                 CON SORT + REPORT SECTION (RD REPORTE-DSR),             
003600*                 IGUAL TECNICA QUE EL DEPTO DE EDUCACION USA EN          
003700*                 SUS MAESTROS PDI/PFP, PARA QUE LOS TOTALES DEL          
003800*                 DIA LOS CALCULE EL REPORT WRITER (SUM) EN LUGAR         
003900*                 DE ACUMULARLOS A MANO.                                  
004000* 21/02/2012 EEDR TK-01199 SE INTEGRA LA RUTINA DEBD1R00 EN LOS           
004100*                 ERRORES DE APERTURA/LECTURA, IGUAL QUE EL RESTO         
004200*                 DE LOS PROGRAMAS DE DISTRIBUCION.                       
004300******************************************************************        
004400 IDENTIFICATION DIVISION.                                                 
004500 PROGRAM-ID.                     CTO3DSR.                                 
004600 AUTHOR.                         CARLOS ENRIQUE MENDOZA RUIZ.             
004700 INSTALLATION.                   DISTRIBUCION CEMENTO - DPTO              
004800     SISTEMAS.                                                            
004900 DATE-WRITTEN.                   12/05/1988.                              
005000 DATE-COMPILED.                  12/05/1988.                              
005100 SECURITY.                       USO INTERNO DEPARTAMENTO                 
005200     SISTEMAS.                                                            
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT ARC-VTAMAE  ASSIGN TO VTAMAE                                  
006000            FILE STATUS IS FS-VTAMAE FSE-VTAMAE.                          
006100     SELECT ARC-COBROS  ASSIGN TO COBROS                                  
006200            FILE STATUS IS FS-COBROS FSE-COBROS.                          
006300     SELECT ARC-SLDINI  ASSIGN TO SLDINI                                  
006400            FILE STATUS IS FS-SLDINI FSE-SLDINI.                          
006500     SELECT ARC-REPDSR  ASSIGN TO REPDSR                                  
006600            FILE STATUS IS FS-REPDSR.                                     
006700     SELECT WORKFILE-DSR ASSIGN TO SORTWK1.                               
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000 FD  ARC-VTAMAE                                                           
007100     RECORDING MODE IS F                                                  
007200     LABEL RECORDS ARE STANDARD.                                          
007300 COPY VTAMAE.                                                             
007400 FD  ARC-COBROS                                                           
007500     RECORDING MODE IS F                                                  
007600     LABEL RECORDS ARE STANDARD.                                          
007700 COPY COBROS.                                                             
007800 FD  ARC-SLDINI                                                           
007900     RECORDING MODE IS F                                                  
008000     LABEL RECORDS ARE STANDARD.                                          
008100 COPY SLDINI.                                                             
008200 FD  ARC-REPDSR                                                           
008300     REPORT IS REPORTE-DSR.                                               
008400 SD  WORKFILE-DSR.                                                        
008500 01  WKS-REG-ORDEN.                                                       
008600     05  ORD-CODIGO               PIC 9(07).                              
008700     05  ORD-NOMBRE               PIC X(30).                              
008800     05  ORD-HOY-PPC              PIC S9(5)V99.                           
008900     05  ORD-HOY-PREMIUM          PIC S9(5)V99.                           
009000     05  ORD-HOY-OPC              PIC S9(5)V99.                           
009100     05  ORD-HOY-VALOR            PIC S9(9)V99.                           
009200     05  ORD-HOY-COBRO            PIC S9(9)V99.                           
009300     05  ORD-MES-VALOR            PIC S9(9)V99.                           
009400     05  ORD-MES-COBRO            PIC S9(9)V99.                           
009500     05  ORD-SALDO-INICIAL        PIC S9(9)V99.                           
009600 WORKING-STORAGE SECTION.                                                 
009700 01  WKS-STATUS-ARCHIVOS.                                                 
009800     05  FS-VTAMAE                PIC X(02) VALUE SPACES.                 
009900     05  FSE-VTAMAE               PIC X(06) VALUE SPACES.                 
010000     05  FS-COBROS                PIC X(02) VALUE SPACES.                 
010100     05  FSE-COBROS               PIC X(06) VALUE SPACES.                 
010200     05  FS-SLDINI                PIC X(02) VALUE SPACES.                 
010300     05  FSE-SLDINI               PIC X(06) VALUE SPACES.                 
010400     05  FS-REPDSR                PIC X(02) VALUE SPACES.                 
010500******************************************************************        
010600*   VARIABLES DE LA RUTINA DEBD1R00 (CONTROL DE FILE STATUS)     *        
010700******************************************************************        
010800 01  PROGRAMA                     PIC X(08) VALUE SPACES.                 
010900 01  ARCHIVO                      PIC X(08) VALUE SPACES.                 
011000 01  ACCION                       PIC X(10) VALUE SPACES.                 
011100 01  LLAVE                        PIC X(32) VALUE SPACES.                 
011200 01  WKS-SWITCHES.                                                        
011300     05  WKS-FIN-VTAMAE           PIC X(01) VALUE 'N'.                    
011400         88  HAY-FIN-VTAMAE                  VALUE 'S'.                   
011500     05  WKS-FIN-COBROS           PIC X(01) VALUE 'N'.                    
011600         88  HAY-FIN-COBROS                  VALUE 'S'.                   
011700     05  WKS-FIN-SLDINI           PIC X(01) VALUE 'N'.                    
011800         88  HAY-FIN-SLDINI                  VALUE 'S'.                   
011900     05  WKS-FIN-WORKFILE         PIC X(01) VALUE 'N'.                    
012000         88  HAY-FIN-WORKFILE                VALUE 'S'.                   
012100 01  WKS-PARM-FECHAS.                                                     
012200     05  PARM-FECHA-REPORTE       PIC 9(08).                              
012300 01  WKS-PARM-FECHAS-R REDEFINES WKS-PARM-FECHAS.                         
012400     05  PARM-ANIO-REPORTE        PIC 9(04).                              
012500     05  PARM-MES-REPORTE         PIC 9(02).                              
012600     05  PARM-DIA-REPORTE         PIC 9(02).                              
012700 01  WKS-FECHAS-CALCULADAS.                                               
012800     05  WKS-INICIO-MES           PIC 9(08).                              
012900     05  WKS-INICIO-MES-ANT       PIC 9(08).                              
013000     05  WKS-FIN-MES-ANT          PIC 9(08).                              
013100 01  WKS-FECHAS-CALCULADAS-R REDEFINES WKS-FECHAS-CALCULADAS.             
013200     05  WKS-FC-GRUPO OCCURS 3 TIMES.                                     
013300         10  WKS-FC-ANIO          PIC 9(04).                              
013400         10  WKS-FC-MES           PIC 9(02).                              
013500         10  WKS-FC-DIA           PIC 9(02).                              
013600 01  WKS-MES-ANTERIOR-CALC.                                               
013700     05  WKS-MA-ANIO              PIC 9(04) COMP.                         
013800     05  WKS-MA-MES               PIC 9(02) COMP.                         
013900 01  WKS-PERIODOS-BUSQUEDA.                                               
014000     05  WKS-PERIODO-REPORTE      PIC 9(06).                              
014100     05  WKS-PERIODO-ANTERIOR     PIC 9(06).                              
014200******************************************************************        
014300*          TABLA DE DIAS POR MES (NO CONTEMPLA BISIESTO,         *        
014400*          IGUAL QUE LA RUTINA CTOFECH DEL DEPARTAMENTO)         *        
014500******************************************************************        
014600 01  TABLA-DIAS-MES-DSR.                                                  
014700     05  FILLER               PIC X(24) VALUE '3128313031303131303        
014800-    '13031'.                                                             
014900 01  DIA-FIN-MES-DSR-R REDEFINES TABLA-DIAS-MES-DSR.                      
015000     05  DIA-FIN-MES-DSR      PIC 9(02) OCCURS 12 TIMES.                  
015100 01  WKS-CONTADORES.                                                      
015200     05  WKS-CTR-VTAMAE-LEIDOS    PIC 9(07) COMP VALUE ZEROS.             
015300     05  WKS-CTR-COBROS-LEIDOS    PIC 9(07) COMP VALUE ZEROS.             
015400     05  WKS-CTR-SLDINI-LEIDOS    PIC 9(07) COMP VALUE ZEROS.             
015500     05  WKS-CTR-DISTRIBUIDORES   PIC 9(04) COMP VALUE ZEROS.             
015600******************************************************************        
015700*   TABLA ACUMULADORA DE DISTRIBUIDORES (EN ORDEN DE LLEGADA,    *        
015800*   YA QUE VTAMAE Y COBROS VIENEN ORDENADOS POR DISTRIBUIDOR;    *        
015900*   EL ORDEN FINAL DE IMPRESION LO IMPONE EL SORT MAS ADELANTE)  *        
016000******************************************************************        
016100 01  WKS-TABLA-DISTRIBUIDORES.                                            
016200     05  WKS-FILA-DIST OCCURS 1 TO 300 TIMES                              
016300              DEPENDING ON WKS-CTR-DISTRIBUIDORES                         
016400              INDEXED BY IDX-DIST.                                        
016500         10  TD-CODIGO            PIC 9(07).                              
016600         10  TD-NOMBRE            PIC X(30).                              
016700         10  TD-HOY-PPC           PIC S9(5)V99 VALUE ZEROS.               
016800         10  TD-HOY-PREMIUM       PIC S9(5)V99 VALUE ZEROS.               
016900         10  TD-HOY-OPC           PIC S9(5)V99 VALUE ZEROS.               
017000         10  TD-HOY-VALOR         PIC S9(9)V99 VALUE ZEROS.               
017100         10  TD-HOY-COBRO         PIC S9(9)V99 VALUE ZEROS.               
017200         10  TD-MES-VALOR         PIC S9(9)V99 VALUE ZEROS.               
017300         10  TD-MES-COBRO         PIC S9(9)V99 VALUE ZEROS.               
017400         10  TD-MESANT-VALOR      PIC S9(9)V99 VALUE ZEROS.               
017500         10  TD-MESANT-COBRO      PIC S9(9)V99 VALUE ZEROS.               
017600         10  TD-SALDO-INICIAL     PIC S9(9)V99 VALUE ZEROS.               
017700         10  TD-SALDO-MAN         PIC X(01) VALUE 'N'.                    
017800             88  TD-HAY-SALDO-MAN            VALUE 'S'.                   
017900         10  TD-SALDO-MAN-VALOR   PIC S9(9)V99 VALUE ZEROS.               
018000         10  TD-SALDO-MANANT      PIC X(01) VALUE 'N'.                    
018100             88  TD-HAY-SALDO-MANANT         VALUE 'S'.                   
018200         10  TD-SALDO-MANANT-VALOR PIC S9(9)V99 VALUE ZEROS.              
018300 01  WKS-DIST-ANTERIOR            PIC 9(07) VALUE ZEROS.                  
018400******************************************************************        
018500*   TABLA DE SALDOS INICIALES MANUALES (SLDINI, TODOS LOS MESES)*         
018600******************************************************************        
018700 01  WKS-TABLA-SLDINI.                                                    
018800     05  WKS-FILA-SLD OCCURS 1 TO 600 TIMES                               
018900              DEPENDING ON WKS-CTR-SLDINI-LEIDOS                          
019000              INDEXED BY IDX-SLD.                                         
019100         10  TS-PERIODO           PIC 9(06).                              
019200         10  TS-CODIGO            PIC 9(07).                              
019300         10  TS-SALDO-INICIAL     PIC S9(9)V99.                           
019400 01  WKS-LINEAS-IMPRESAS          PIC 9(03) COMP VALUE ZEROS.             
019500 01  WKS-FECHA-REPORTE-EDIT       PIC X(10) VALUE SPACES.                 
019600******************************************************************        
019700*                  MAQUETACION REPORTE DE SALIDA                 *        
019800******************************************************************        
019900 REPORT SECTION.                                                          
020000 RD  REPORTE-DSR                                                          
020100     CONTROLS ARE ORD-CODIGO                                              
020200     PAGE LIMIT IS 60                                                     
020300     HEADING 1                                                            
020400     FIRST DETAIL 5                                                       
020500     LAST DETAIL 54                                                       
020600     FOOTING 56.                                                          
020700******************************************************************        
020800*                     MAQUETACION PAGE HEADER                    *        
020900******************************************************************        
021000 01  TYPE IS PH.                                                          
021100     02 LINE 1.                                                           
021200        03 COLUMN  1  PIC X(35)                                           
021300             VALUE 'CTO3DSR - REPORTE DIARIO DE VENTAS'.                  
021400        03 COLUMN 47  PIC X(13) VALUE 'FECHA CORTE: '.                    
021500        03 COLUMN 60  PIC X(10) SOURCE WKS-FECHA-REPORTE-EDIT.            
021600        03 COLUMN 90  PIC X(06) VALUE 'PAGINA'.                           
021700        03 COLUMN 97  PIC ZZZZ9 SOURCE                                    
021800                                PAGE-COUNTER IN REPORTE-DSR.              
021900     02 LINE 3.                                                           
022000        03 COLUMN  1  PIC X(09) VALUE 'CODIGO'.                           
022100        03 COLUMN 10  PIC X(31) VALUE 'DISTRIBUIDOR'.                     
022200        03 COLUMN 41  PIC X(09) VALUE 'PPC'.                              
022300        03 COLUMN 50  PIC X(09) VALUE 'PREMIUM'.                          
022400        03 COLUMN 59  PIC X(09) VALUE 'OPC'.                              
022500        03 COLUMN 68  PIC X(13) VALUE 'VALOR-DIA'.                        
022600        03 COLUMN 81  PIC X(13) VALUE 'COBRO-DIA'.                        
022700        03 COLUMN 94  PIC X(13) VALUE 'VENTA-MES'.                        
022800        03 COLUMN 107 PIC X(13) VALUE 'COBRO-MES'.                        
022900        03 COLUMN 120 PIC X(13) VALUE 'SALDO-INI'.                        
023000******************************************************************        
023100*                     MAQUETACION LINEA DETALLE                  *        
023200******************************************************************        
023300 01  DETAILLINE-DSR TYPE IS DETAIL.                                       
023400     02 LINE IS PLUS 1.                                                   
023500        03 COLUMN  1  PIC ZZZZZZ9 SOURCE ORD-CODIGO.                      
023600        03 COLUMN 10  PIC X(30)  SOURCE ORD-NOMBRE.                       
023700        03 COLUMN 41  PIC ZZZ,ZZ9.99- SOURCE ORD-HOY-PPC.                 
023800        03 COLUMN 50  PIC ZZZ,ZZ9.99- SOURCE ORD-HOY-PREMIUM.             
023900        03 COLUMN 59  PIC ZZZ,ZZ9.99- SOURCE ORD-HOY-OPC.                 
024000        03 COLUMN 68  PIC ZZZ,ZZZ,ZZ9.99- SOURCE ORD-HOY-VALOR.           
024100        03 COLUMN 81  PIC ZZZ,ZZZ,ZZ9.99- SOURCE ORD-HOY-COBRO.           
024200        03 COLUMN 94  PIC ZZZ,ZZZ,ZZ9.99- SOURCE ORD-MES-VALOR.           
024300        03 COLUMN 107 PIC ZZZ,ZZZ,ZZ9.99- SOURCE ORD-MES-COBRO.           
024400        03 COLUMN 120 PIC ZZZ,ZZZ,ZZ9.99-                                 
024500           SOURCE ORD-SALDO-INICIAL.                                      
024600******************************************************************        
024700*              MAQUETACION TOTALES DEL DIA (RF)                  *        
024800******************************************************************        
024900 01  TYPE IS RF.                                                          
025000     02 LINE IS PLUS 2.                                                   
025100        03 COLUMN  1  PIC X(37)                                           
025200             VALUE 'TOTALES DEL DIA .................. '.                 
025300        03 COLUMN 38  PIC ZZZ,ZZZ,ZZZ,ZZ9.99- SUM ORD-HOY-VALOR.          
025400        03 COLUMN 60  PIC ZZZ,ZZZ,ZZZ,ZZ9.99- SUM ORD-HOY-COBRO.          
025500 PROCEDURE DIVISION.                                                      
025600 000-PRINCIPAL SECTION.                                                   
025700     PERFORM 100-INICIO                                                   
025800     PERFORM 200-CARGA-SLDINI                                             
025900        UNTIL HAY-FIN-SLDINI                                              
026000     PERFORM 300-ACUMULA-VTAMAE                                           
026100        UNTIL HAY-FIN-VTAMAE                                              
026200     PERFORM 400-ACUMULA-COBROS                                           
026300        UNTIL HAY-FIN-COBROS                                              
026400     PERFORM 500-CALCULA-SALDOS-INICIALES                                 
026500        VARYING IDX-DIST FROM 1 BY 1                                      
026600        UNTIL IDX-DIST > WKS-CTR-DISTRIBUIDORES                           
026700     PERFORM 600-ORDENA-E-IMPRIME                                         
026800     PERFORM 900-FIN                                                      
026900     STOP RUN.                                                            
027000 000-PRINCIPAL-E.                 EXIT.                                   
027100                                                                          
027200 100-INICIO SECTION.                                                      
027300     MOVE 'CTO3DSR' TO PROGRAMA                                           
027400     ACCEPT WKS-PARM-FECHAS FROM SYSIN                                    
027500     MOVE PARM-ANIO-REPORTE  TO WKS-INICIO-MES(1:4)                       
027600     MOVE '01'               TO WKS-INICIO-MES(7:2)                       
027700     MOVE PARM-MES-REPORTE   TO WKS-INICIO-MES(5:2)                       
027800     PERFORM 110-CALCULA-MES-ANTERIOR                                     
027900     OPEN INPUT ARC-VTAMAE                                                
028000     IF FS-VTAMAE NOT = '00'                                              
028100        MOVE 'OPEN'   TO ACCION                                           
028200        MOVE SPACES   TO LLAVE                                            
028300        MOVE 'VTAMAE' TO ARCHIVO                                          
028400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
028500             LLAVE, FS-VTAMAE, FSE-VTAMAE                                 
028600        MOVE 91 TO RETURN-CODE                                            
028700        DISPLAY 'CTO3DSR - ERROR AL ABRIR VTAMAE ' FSE-VTAMAE             
028800           UPON CONSOLE                                                   
028900        PERFORM 900-FIN                                                   
029000        STOP RUN                                                          
029100     END-IF                                                               
029200     OPEN INPUT ARC-COBROS                                                
029300     IF FS-COBROS NOT = '00'                                              
029400        MOVE 'OPEN'   TO ACCION                                           
029500        MOVE SPACES   TO LLAVE                                            
029600        MOVE 'COBROS' TO ARCHIVO                                          
029700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
029800             LLAVE, FS-COBROS, FSE-COBROS                                 
029900        MOVE 91 TO RETURN-CODE                                            
030000        DISPLAY 'CTO3DSR - ERROR AL ABRIR COBROS ' FSE-COBROS             
030100           UPON CONSOLE                                                   
030200        PERFORM 900-FIN                                                   
030300        STOP RUN                                                          
030400     END-IF                                                               
030500     OPEN INPUT ARC-SLDINI                                                
030600     IF FS-SLDINI NOT = '00'                                              
030700        MOVE 'OPEN'   TO ACCION                                           
030800        MOVE SPACES   TO LLAVE                                            
030900        MOVE 'SLDINI' TO ARCHIVO                                          
031000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
031100             LLAVE, FS-SLDINI, FSE-SLDINI                                 
031200        MOVE 91 TO RETURN-CODE                                            
031300        DISPLAY 'CTO3DSR - ERROR AL ABRIR SLDINI ' FSE-SLDINI             
031400           UPON CONSOLE                                                   
031500        PERFORM 900-FIN                                                   
031600        STOP RUN                                                          
031700     END-IF                                                               
031800     OPEN OUTPUT ARC-REPDSR                                               
031900     MOVE ZEROS TO WKS-CONTADORES                                         
032000     MOVE PARM-DIA-REPORTE  TO WKS-FECHA-REPORTE-EDIT(1:2)                
032100     MOVE '-'               TO WKS-FECHA-REPORTE-EDIT(3:1)                
032200     MOVE PARM-MES-REPORTE  TO WKS-FECHA-REPORTE-EDIT(4:2)                
032300     MOVE '-'               TO WKS-FECHA-REPORTE-EDIT(6:1)                
032400     MOVE PARM-ANIO-REPORTE TO WKS-FECHA-REPORTE-EDIT(7:4)                
032500     PERFORM 710-LEE-VTAMAE                                               
032600     PERFORM 720-LEE-COBROS                                               
032700     PERFORM 730-LEE-SLDINI.                                              
032800 100-INICIO-E.                    EXIT.                                   
032900******************************************************************        
033000*   CALCULA AAAAMM DEL MES ANTERIOR (CUIDA CAMBIO DE ANIO)       *        
033100******************************************************************        
033200 110-CALCULA-MES-ANTERIOR SECTION.                                        
033300     MOVE PARM-ANIO-REPORTE TO WKS-MA-ANIO                                
033400     MOVE PARM-MES-REPORTE  TO WKS-MA-MES                                 
033500     IF WKS-MA-MES = 1                                                    
033600        MOVE 12 TO WKS-MA-MES                                             
033700        SUBTRACT 1 FROM WKS-MA-ANIO                                       
033800     ELSE                                                                 
033900        SUBTRACT 1 FROM WKS-MA-MES                                        
034000     END-IF                                                               
034100     MOVE WKS-MA-ANIO TO WKS-INICIO-MES-ANT(1:4)                          
034200     MOVE WKS-MA-MES  TO WKS-INICIO-MES-ANT(5:2)                          
034300     MOVE '01'        TO WKS-INICIO-MES-ANT(7:2)                          
034400     MOVE WKS-MA-ANIO TO WKS-FIN-MES-ANT(1:4)                             
034500     MOVE WKS-MA-MES  TO WKS-FIN-MES-ANT(5:2)                             
034600     MOVE DIA-FIN-MES-DSR(WKS-MA-MES) TO WKS-FIN-MES-ANT(7:2)             
034700     MOVE PARM-ANIO-REPORTE TO WKS-PERIODO-REPORTE(1:4)                   
034800     MOVE PARM-MES-REPORTE  TO WKS-PERIODO-REPORTE(5:2)                   
034900     MOVE WKS-MA-ANIO       TO WKS-PERIODO-ANTERIOR(1:4)                  
035000     MOVE WKS-MA-MES        TO WKS-PERIODO-ANTERIOR(5:2).                 
035100 110-CALCULA-MES-ANTERIOR-E.      EXIT.                                   
035200******************************************************************        
035300*   CARGA EN MEMORIA LOS SALDOS INICIALES MANUALES (SLDINI)     *         
035400******************************************************************        
035500 200-CARGA-SLDINI SECTION.                                                
035600     ADD 1 TO WKS-CTR-SLDINI-LEIDOS                                       
035700     SET IDX-SLD TO WKS-CTR-SLDINI-LEIDOS                                 
035800     MOVE SLD-PERIODO             TO TS-PERIODO(IDX-SLD)                  
035900     MOVE SLD-CODIGO-DISTRIBUIDOR TO TS-CODIGO(IDX-SLD)                   
036000     MOVE SLD-SALDO-INICIAL       TO TS-SALDO-INICIAL(IDX-SLD)            
036100     PERFORM 730-LEE-SLDINI.                                              
036200 200-CARGA-SLDINI-E.              EXIT.                                   
036300******************************************************************        
036400*   PASADA 1: ACUMULA VENTAS DE VTAMAE POR DISTRIBUIDOR          *        
036500******************************************************************        
036600 300-ACUMULA-VTAMAE SECTION.                                              
036700     PERFORM 310-LOCALIZA-DISTRIBUIDOR                                    
036800     IF MAE-FECHA-VENTA = PARM-FECHA-REPORTE                              
036900        ADD MAE-CANT-PPC     TO TD-HOY-PPC(IDX-DIST)                      
037000        ADD MAE-CANT-PREMIUM TO TD-HOY-PREMIUM(IDX-DIST)                  
037100        ADD MAE-CANT-OPC     TO TD-HOY-OPC(IDX-DIST)                      
037200        ADD MAE-VALOR-TOTAL  TO TD-HOY-VALOR(IDX-DIST)                    
037300     END-IF                                                               
037400     IF MAE-FECHA-VENTA >= WKS-INICIO-MES                                 
037500        AND MAE-FECHA-VENTA <= PARM-FECHA-REPORTE                         
037600        ADD MAE-VALOR-TOTAL  TO TD-MES-VALOR(IDX-DIST)                    
037700     END-IF                                                               
037800     IF MAE-FECHA-VENTA >= WKS-INICIO-MES-ANT                             
037900        AND MAE-FECHA-VENTA <= WKS-FIN-MES-ANT                            
038000        ADD MAE-VALOR-TOTAL  TO TD-MESANT-VALOR(IDX-DIST)                 
038100     END-IF                                                               
038200     PERFORM 710-LEE-VTAMAE.                                              
038300 300-ACUMULA-VTAMAE-E.            EXIT.                                   
038400                                                                          
038500 310-LOCALIZA-DISTRIBUIDOR SECTION.                                       
038600     SET IDX-DIST TO 1                                                    
038700     SEARCH WKS-FILA-DIST                                                 
038800        AT END                                                            
038900           PERFORM 320-ABRE-DISTRIBUIDOR-VTA                              
039000        WHEN TD-CODIGO(IDX-DIST) = MAE-CODIGO-DISTRIBUIDOR                
039100           CONTINUE                                                       
039200     END-SEARCH.                                                          
039300 310-LOCALIZA-DISTRIBUIDOR-E.     EXIT.                                   
039400                                                                          
039500 320-ABRE-DISTRIBUIDOR-VTA SECTION.                                       
039600     ADD 1 TO WKS-CTR-DISTRIBUIDORES                                      
039700     SET IDX-DIST TO WKS-CTR-DISTRIBUIDORES                               
039800     MOVE MAE-CODIGO-DISTRIBUIDOR TO TD-CODIGO(IDX-DIST)                  
039900     MOVE MAE-NOMBRE-DISTRIBUIDOR TO TD-NOMBRE(IDX-DIST).                 
040000 320-ABRE-DISTRIBUIDOR-VTA-E.     EXIT.                                   
040100******************************************************************        
040200*   PASADA 2: ACUMULA COBROS POR DISTRIBUIDOR                    *        
040300******************************************************************        
040400 400-ACUMULA-COBROS SECTION.                                              
040500     PERFORM 410-LOCALIZA-DIST-COBRO                                      
040600     IF COB-FECHA-CONTABLE = PARM-FECHA-REPORTE                           
040700        ADD COB-VALOR-COBRO  TO TD-HOY-COBRO(IDX-DIST)                    
040800     END-IF                                                               
040900     IF COB-FECHA-CONTABLE >= WKS-INICIO-MES                              
041000        AND COB-FECHA-CONTABLE <= PARM-FECHA-REPORTE                      
041100        ADD COB-VALOR-COBRO  TO TD-MES-COBRO(IDX-DIST)                    
041200     END-IF                                                               
041300     IF COB-FECHA-CONTABLE >= WKS-INICIO-MES-ANT                          
041400        AND COB-FECHA-CONTABLE <= WKS-FIN-MES-ANT                         
041500        ADD COB-VALOR-COBRO  TO TD-MESANT-COBRO(IDX-DIST)                 
041600     END-IF                                                               
041700     PERFORM 720-LEE-COBROS.                                              
041800 400-ACUMULA-COBROS-E.            EXIT.                                   
041900                                                                          
042000 410-LOCALIZA-DIST-COBRO SECTION.                                         
042100     SET IDX-DIST TO 1                                                    
042200     SEARCH WKS-FILA-DIST                                                 
042300        AT END                                                            
042400           PERFORM 420-ABRE-DISTRIBUIDOR-COB                              
042500        WHEN TD-CODIGO(IDX-DIST) = COB-CODIGO-DISTRIBUIDOR                
042600           CONTINUE                                                       
042700     END-SEARCH.                                                          
042800 410-LOCALIZA-DIST-COBRO-E.       EXIT.                                   
042900                                                                          
043000 420-ABRE-DISTRIBUIDOR-COB SECTION.                                       
043100     ADD 1 TO WKS-CTR-DISTRIBUIDORES                                      
043200     SET IDX-DIST TO WKS-CTR-DISTRIBUIDORES                               
043300     MOVE COB-CODIGO-DISTRIBUIDOR TO TD-CODIGO(IDX-DIST)                  
043400     MOVE COB-NOMBRE-DISTRIBUIDOR TO TD-NOMBRE(IDX-DIST).                 
043500 420-ABRE-DISTRIBUIDOR-COB-E.     EXIT.                                   
043600******************************************************************        
043700*   REGLA DEL SALDO INICIAL FINANCIERO (VER CTO4SLD 300-PARA)    *        
043800******************************************************************        
043900 500-CALCULA-SALDOS-INICIALES SECTION.                                    
044000     MOVE 'N' TO TD-SALDO-MAN(IDX-DIST)                                   
044100     MOVE 'N' TO TD-SALDO-MANANT(IDX-DIST)                                
044200     PERFORM 510-BUSCA-SALDO-MANUAL                                       
044300     EVALUATE TRUE                                                        
044400        WHEN TD-HAY-SALDO-MAN(IDX-DIST)                                   
044500           MOVE TD-SALDO-MAN-VALOR(IDX-DIST)                              
044600                TO TD-SALDO-INICIAL(IDX-DIST)                             
044700        WHEN TD-HAY-SALDO-MANANT(IDX-DIST)                                
044800           COMPUTE TD-SALDO-INICIAL(IDX-DIST) ROUNDED =                   
044900              TD-SALDO-MANANT-VALOR(IDX-DIST)                             
045000              + TD-MESANT-VALOR(IDX-DIST)                                 
045100              - TD-MESANT-COBRO(IDX-DIST)                                 
045200        WHEN OTHER                                                        
045300           MOVE ZEROS TO TD-SALDO-INICIAL(IDX-DIST)                       
045400     END-EVALUATE.                                                        
045500 500-CALCULA-SALDOS-INICIALES-E.  EXIT.                                   
045600                                                                          
045700 510-BUSCA-SALDO-MANUAL SECTION.                                          
045800     SET IDX-SLD TO 1                                                     
045900     SEARCH WKS-FILA-SLD                                                  
046000        AT END                                                            
046100           CONTINUE                                                       
046200        WHEN TS-CODIGO(IDX-SLD) = TD-CODIGO(IDX-DIST)                     
046300             AND TS-PERIODO(IDX-SLD) = WKS-PERIODO-REPORTE                
046400           MOVE 'S' TO TD-SALDO-MAN(IDX-DIST)                             
046500           MOVE TS-SALDO-INICIAL(IDX-SLD)                                 
046600                TO TD-SALDO-MAN-VALOR(IDX-DIST)                           
046700     END-SEARCH                                                           
046800     SET IDX-SLD TO 1                                                     
046900     SEARCH WKS-FILA-SLD                                                  
047000        AT END                                                            
047100           CONTINUE                                                       
047200        WHEN TS-CODIGO(IDX-SLD) = TD-CODIGO(IDX-DIST)                     
047300             AND TS-PERIODO(IDX-SLD) = WKS-PERIODO-ANTERIOR               
047400           MOVE 'S' TO TD-SALDO-MANANT(IDX-DIST)                          
047500           MOVE TS-SALDO-INICIAL(IDX-SLD)                                 
047600                TO TD-SALDO-MANANT-VALOR(IDX-DIST)                        
047700     END-SEARCH.                                                          
047800 510-BUSCA-SALDO-MANUAL-E.        EXIT.                                   
047900******************************************************************        
048000*   ORDENA LA TABLA DE DISTRIBUIDORES POR CODIGO (SORT) Y        *        
048100*   PRODUCE EL REPORTE CON REPORT SECTION (RD REPORTE-DSR)       *        
048200******************************************************************        
048300 600-ORDENA-E-IMPRIME SECTION.                                            
048400     INITIATE REPORTE-DSR                                                 
048500     SORT WORKFILE-DSR ON ASCENDING KEY ORD-CODIGO                        
048600        INPUT PROCEDURE IS 610-CARGA-WORKFILE                             
048700        OUTPUT PROCEDURE IS 620-GENERA-REPORTE                            
048800     TERMINATE REPORTE-DSR.                                               
048900 600-ORDENA-E-IMPRIME-E.          EXIT.                                   
049000                                                                          
049100 610-CARGA-WORKFILE SECTION.                                              
049200     PERFORM 615-RELEASE-UNA-FILA                                         
049300        VARYING IDX-DIST FROM 1 BY 1                                      
049400        UNTIL IDX-DIST > WKS-CTR-DISTRIBUIDORES.                          
049500 610-CARGA-WORKFILE-E.            EXIT.                                   
049600                                                                          
049700 615-RELEASE-UNA-FILA SECTION.                                            
049800     MOVE TD-CODIGO(IDX-DIST)         TO ORD-CODIGO                       
049900     MOVE TD-NOMBRE(IDX-DIST)         TO ORD-NOMBRE                       
050000     MOVE TD-HOY-PPC(IDX-DIST)        TO ORD-HOY-PPC                      
050100     MOVE TD-HOY-PREMIUM(IDX-DIST)    TO ORD-HOY-PREMIUM                  
050200     MOVE TD-HOY-OPC(IDX-DIST)        TO ORD-HOY-OPC                      
050300     MOVE TD-HOY-VALOR(IDX-DIST)      TO ORD-HOY-VALOR                    
050400     MOVE TD-HOY-COBRO(IDX-DIST)      TO ORD-HOY-COBRO                    
050500     MOVE TD-MES-VALOR(IDX-DIST)      TO ORD-MES-VALOR                    
050600     MOVE TD-MES-COBRO(IDX-DIST)      TO ORD-MES-COBRO                    
050700     MOVE TD-SALDO-INICIAL(IDX-DIST)  TO ORD-SALDO-INICIAL                
050800     RELEASE WKS-REG-ORDEN.                                               
050900 615-RELEASE-UNA-FILA-E.          EXIT.                                   
051000                                                                          
051100 620-GENERA-REPORTE SECTION.                                              
051200     RETURN WORKFILE-DSR                                                  
051300        AT END SET HAY-FIN-WORKFILE TO TRUE                               
051400     END-RETURN                                                           
051500     PERFORM 625-GENERA-UNA-LINEA                                         
051600        UNTIL HAY-FIN-WORKFILE.                                           
051700 620-GENERA-REPORTE-E.            EXIT.                                   
051800                                                                          
051900 625-GENERA-UNA-LINEA SECTION.                                            
052000     ADD 1 TO WKS-LINEAS-IMPRESAS                                         
052100     GENERATE DETAILLINE-DSR                                              
052200     RETURN WORKFILE-DSR                                                  
052300        AT END SET HAY-FIN-WORKFILE TO TRUE                               
052400     END-RETURN.                                                          
052500 625-GENERA-UNA-LINEA-E.          EXIT.                                   
052600                                                                          
052700 710-LEE-VTAMAE SECTION.                                                  
052800     READ ARC-VTAMAE                                                      
052900        AT END                                                            
053000           MOVE 'S' TO WKS-FIN-VTAMAE                                     
053100        NOT AT END                                                        
053200           ADD 1 TO WKS-CTR-VTAMAE-LEIDOS                                 
053300     END-READ                                                             
053400     IF FS-VTAMAE NOT = '00' AND NOT = '10'                               
053500        MOVE 'READ'   TO ACCION                                           
053600        MOVE SPACES   TO LLAVE                                            
053700        MOVE 'VTAMAE' TO ARCHIVO                                          
053800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
053900             LLAVE, FS-VTAMAE, FSE-VTAMAE                                 
054000        MOVE 91 TO RETURN-CODE                                            
054100        DISPLAY 'CTO3DSR - ERROR AL LEER VTAMAE ' FSE-VTAMAE              
054200           UPON CONSOLE                                                   
054300        PERFORM 900-FIN                                                   
054400        STOP RUN                                                          
054500     END-IF.                                                              
054600 710-LEE-VTAMAE-E.                EXIT.                                   
054700                                                                          
054800 720-LEE-COBROS SECTION.                                                  
054900     READ ARC-COBROS                                                      
055000        AT END                                                            
055100           MOVE 'S' TO WKS-FIN-COBROS                                     
055200        NOT AT END                                                        
055300           ADD 1 TO WKS-CTR-COBROS-LEIDOS                                 
055400     END-READ                                                             
055500     IF FS-COBROS NOT = '00' AND NOT = '10'                               
055600        MOVE 'READ'   TO ACCION                                           
055700        MOVE SPACES   TO LLAVE                                            
055800        MOVE 'COBROS' TO ARCHIVO                                          
055900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
056000             LLAVE, FS-COBROS, FSE-COBROS                                 
056100        MOVE 91 TO RETURN-CODE                                            
056200        DISPLAY 'CTO3DSR - ERROR AL LEER COBROS ' FSE-COBROS              
056300           UPON CONSOLE                                                   
056400        PERFORM 900-FIN                                                   
056500        STOP RUN                                                          
056600     END-IF.                                                              
056700 720-LEE-COBROS-E.                EXIT.                                   
056800                                                                          
056900 730-LEE-SLDINI SECTION.                                                  
057000     READ ARC-SLDINI                                                      
057100        AT END                                                            
057200           MOVE 'S' TO WKS-FIN-SLDINI                                     
057300     END-READ                                                             
057400     IF FS-SLDINI NOT = '00' AND NOT = '10'                               
057500        MOVE 'READ'   TO ACCION                                           
057600        MOVE SPACES   TO LLAVE                                            
057700        MOVE 'SLDINI' TO ARCHIVO                                          
057800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
057900             LLAVE, FS-SLDINI, FSE-SLDINI                                 
058000        MOVE 91 TO RETURN-CODE                                            
058100        DISPLAY 'CTO3DSR - ERROR AL LEER SLDINI ' FSE-SLDINI              
058200           UPON CONSOLE                                                   
058300        PERFORM 900-FIN                                                   
058400        STOP RUN                                                          
058500     END-IF.                                                              
058600 730-LEE-SLDINI-E.                EXIT.                                   
058700                                                                          
058800 900-FIN SECTION.                                                         
058900     CLOSE ARC-VTAMAE ARC-COBROS ARC-SLDINI ARC-REPDSR.                   
059000 900-FIN-E.                       EXIT.                                   
