000100******************************************************************        
000200*              COPY MATINI - SALDO INICIAL DE MATERIAL MENSUAL   *        
000300*              APLICACION  : DISTRIBUCION CEMENTO                *        
000400*              ARCHIVO DD  : MATINI  (PS ENTRADA, 80 BYTES)      *        
000500*              CREADO      : 20/03/1988  (CEMR)                  *        
000600*              DESCRIPCION : TONELADAS PENDIENTES DE ENTREGA EN  *        
000700*              PODER DEL DISTRIBUIDOR AL INICIO DEL MES. LOS     *        
000800*              DISTRIBUIDORES FUERA DE ZONA (TIPO OTHER) SE      *        
000900*              LLAVEAN POR NOMBRE, NO POR CODIGO.                *        
001000******************************************************************        
001100 01  REG-MATINI.                                                          
001200     88  FIN-MATINI                  VALUE HIGH-VALUES.                   
001300     05  MAT-PERIODO                 PIC 9(06).                           
001400     05  MAT-CODIGO-DISTRIBUIDOR     PIC X(07).                           
001500     05  MAT-NOMBRE-DISTRIBUIDOR     PIC X(30).                           
001600     05  MAT-TIPO-DISTRIBUIDOR       PIC X(06).                           
001700         88  MAT-DIST-ACTIVO             VALUE 'ACTIVE'.                  
001800         88  MAT-DIST-OTRO               VALUE 'OTHER '.                  
001900     05  MAT-CANTIDADES.                                                  
002000         10  MAT-CANT-PPC            PIC S9(5)V99.                        
002100         10  MAT-CANT-PREMIUM        PIC S9(5)V99.                        
002200         10  MAT-CANT-OPC            PIC S9(5)V99.                        
002300     05  FILLER                      PIC X(10).                           
