000100******************************************************************        
000200*              COPY VTALIN - RENGLON DE FACTURA DE VENTA         *        
000300*              APLICACION  : DISTRIBUCION CEMENTO                *        
000400*              ARCHIVO DD  : VTALIN  (PS ENTRADA, 120 BYTES)     *        
000500*              CREADO      : 14/03/1988  (CEMR)                  *        
000600*              DESCRIPCION : UN RENGLON POR ITEM DE FACTURA,     *        
000700*              AGRUPADOS POR NUMERO DE FACTURA EN CTO1ING PARA   *        
000800*              FORMAR EL MAESTRO DE VENTAS VTAMAE.               *        
000900******************************************************************        
001000 01  REG-VTALIN.                                                          
001100     88  FIN-VTALIN                  VALUE HIGH-VALUES.                   
001200     05  LIN-NUMERO-FACTURA          PIC 9(09).                           
001300     05  LIN-FECHA-FACTURA           PIC 9(08).                           
001400     05  LIN-CODIGO-DISTRIBUIDOR     PIC 9(07).                           
001500     05  LIN-NOMBRE-DISTRIBUIDOR     PIC X(30).                           
001600     05  LIN-NUMERO-CAMION           PIC X(12).                           
001700     05  LIN-PLANTA-DEPOSITO         PIC X(06).                           
001800     05  LIN-DESCRIPCION-PRODUCTO    PIC X(25).                           
001900     05  LIN-CANTIDAD-ITEM           PIC S9(5)V99.                        
002000     05  LIN-VALOR-ITEM              PIC S9(9)V99.                        
002100     05  FILLER                      PIC X(05).                           
