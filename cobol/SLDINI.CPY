000100******************************************************************        
000200*              COPY SLDINI - SALDO INICIAL FINANCIERO MENSUAL    *        
000300*              APLICACION  : DISTRIBUCION CEMENTO                *        
000400*              ARCHIVO DD  : SLDINI  (PS ENTRADA, 80 BYTES)      *        
000500*              CREADO      : 20/03/1988  (CEMR)                  *        
000600*              DESCRIPCION : SALDO MANUAL DE APERTURA POR        *        
000700*              DISTRIBUIDOR/MES, MAS NOTAS DE CREDITO/DEBITO     *        
000800*              DEL MES, USADO POR CTO4SLD.                       *        
000900******************************************************************        
001000 01  REG-SLDINI.                                                          
001100     88  FIN-SLDINI                  VALUE HIGH-VALUES.                   
001200     05  SLD-PERIODO                 PIC 9(06).                           
001300     05  SLD-CODIGO-DISTRIBUIDOR     PIC 9(07).                           
001400     05  SLD-NOMBRE-DISTRIBUIDOR     PIC X(30).                           
001500     05  SLD-SALDO-INICIAL           PIC S9(9)V99.                        
001600     05  SLD-NOTA-CREDITO            PIC S9(9)V99.                        
001700     05  SLD-NOTA-DEBITO             PIC S9(9)V99.                        
001800     05  FILLER                      PIC X(04).                           
