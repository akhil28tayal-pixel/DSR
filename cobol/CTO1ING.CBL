000100******************************************************************        
000200* FECHA       : 14/03/1988                                       *        
000300* PROGRAMADOR : CARLOS ENRIQUE MENDOZA RUIZ (CEMR)                        
000400* APLICACION  : DISTRIBUCION CEMENTO                                      
000500* PROGRAMA    : CTO1ING                                                   
000600* TIPO        : PROCESO BATCH                                             
000700* DESCRIPCION : LEE EL ARCHIVO DE RENGLONES DE FACTURA (VTALIN),          
000800*             : ORDENADO POR NUMERO DE FACTURA, Y ACUMULA POR             
000900*             : QUIEBRE DE FACTURA LAS CANTIDADES Y VALORES DE            
001000*             : CADA GRADO DE PRODUCTO (PPC/PREMIUM/OPC) PARA             
001100*             : PRODUCIR EL MAESTRO DE FACTURAS DE VENTA (VTAMAE).        
001200*             : RENGLONES CON FECHA EN CEROS, CODIGO DE                   
001300*             : DISTRIBUIDOR EN CEROS O NOMBRE EN BLANCO SE               
001400*             : RECHAZAN Y NO PARTICIPAN DEL QUIEBRE.                     
001500* ARCHIVOS    : VTALIN (ENTRADA), VTAMAE (SALIDA)                         
001600* PROGRAMA(S) : CTOCLAS (CLASIFICACION DE GRADO DE PRODUCTO)              
001700******************************************************************        
001800*  R E G I S T R O   D E   C A M B I O S                                  
001900*                                                                         
002000* 14/03/1988 CEMR TK-00050 VERSION INICIAL.                               
002100* 08/11/1990 CEMR TK-00133 SE AGREGA CONTEO DE FACTURAS ESCRITAS          
002200*                 Y RENGLONES RECHAZADOS EN EL RESUMEN FINAL.             
002300* 25/06/1994 CEMR TK-00320 CORRIGE EL QUIEBRE: NO CERRABA LA              
002400*                 ULTIMA FACTURA DEL ARCHIVO SI VENIA SOLA.               
002500* 14/12/1998 EEDR TK-00702 REVISION Y2K: LIN-FECHA-FACTURA Y              
002600*                 MAE-FECHA-VENTA YA SON DE 8 DIGITOS (AAAAMMDD),         
002700*                 NO SE ENCONTRARON CAMPOS DE FECHA DE 2 DIGITOS.         
002800* 19/02/2002 EEDR TK-00889 SE INTEGRA LA LLAMADA A CTOCLAS PARA           
002900*                 CLASIFICAR EL RENGLON EN LUGAR DEL EVALUATE             
003000*                 EN LINEA QUE TENIA ESTE PROGRAMA.                       
003100* 11/09/2009 EEDR TK-01201 SE AGREGA VALIDACION DE NOMBRE DE              
003200*                 DISTRIBUIDOR EN BLANCO COMO CAUSAL DE RECHAZO.          
003300******************************************************************        
003400 IDENTIFICATION DIVISION.                                                 
003500 PROGRAM-ID.                     CTO1ING.                                 
003600 AUTHOR.                         CARLOS ENRIQUE MENDOZA RUIZ.             
003700 INSTALLATION.                   DISTRIBUCION CEMENTO - DPTO              
003800     SISTEMAS.                                                            
003900 DATE-WRITTEN.                   14/03/1988.                              
004000 DATE-COMPILED.                  14/03/1988.                              
004100 SECURITY.                       USO INTERNO DEPARTAMENTO                 
004200     SISTEMAS.                                                            
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM.                                                  
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT ARC-VTALIN  ASSIGN TO VTALIN                                  
005000            FILE STATUS IS FS-VTALIN FSE-VTALIN.                          
005100     SELECT ARC-VTAMAE  ASSIGN TO VTAMAE                                  
005200            FILE STATUS IS FS-VTAMAE FSE-VTAMAE.                          
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500 FD  ARC-VTALIN                                                           
005600     RECORDING MODE IS F                                                  
005700     LABEL RECORDS ARE STANDARD.                                          
005800 COPY VTALIN.                                                             
005900 FD  ARC-VTAMAE                                                           
006000     RECORDING MODE IS F                                                  
006100     LABEL RECORDS ARE STANDARD.                                          
006200 COPY VTAMAE.                                                             
006300 WORKING-STORAGE SECTION.                                                 
006400 01  WKS-STATUS-ARCHIVOS.                                                 
006500     05  FS-VTALIN                PIC X(02) VALUE SPACES.                 
006600     05  FSE-VTALIN               PIC X(06) VALUE SPACES.                 
006700     05  FS-VTAMAE                PIC X(02) VALUE SPACES.                 
006800     05  FSE-VTAMAE               PIC X(06) VALUE SPACES.                 
006900******************************************************************        
007000*   VARIABLES DE LA RUTINA DEBD1R00 (CONTROL DE FILE STATUS)     *        
007100******************************************************************        
007200 01  PROGRAMA                     PIC X(08) VALUE SPACES.                 
007300 01  ARCHIVO                      PIC X(08) VALUE SPACES.                 
007400 01  ACCION                       PIC X(10) VALUE SPACES.                 
007500 01  LLAVE                        PIC X(32) VALUE SPACES.                 
007600 01  WKS-SWITCHES.                                                        
007700     05  WKS-FIN-VTALIN           PIC X(01) VALUE 'N'.                    
007800         88  HAY-FIN-VTALIN                  VALUE 'S'.                   
007900     05  WKS-PRIMER-RENGLON       PIC X(01) VALUE 'S'.                    
008000         88  ES-PRIMER-RENGLON                VALUE 'S'.                  
008100 01  WKS-CONTADORES.                                                      
008200     05  WKS-CTR-FACTURAS-LEIDAS  PIC 9(07) COMP VALUE ZEROS.             
008300     05  WKS-CTR-FACTURAS-ESCR    PIC 9(07) COMP VALUE ZEROS.             
008400     05  WKS-CTR-RENGLONES-RECH   PIC 9(07) COMP VALUE ZEROS.             
008500 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.                           
008600     05  WKS-CTR-TABLA            PIC 9(07) COMP OCCURS 3 TIMES.          
008700******************************************************************        
008800*   AREA ACUMULADORA DE LA FACTURA EN CURSO (QUIEBRE POR         *        
008900*   NUMERO DE FACTURA)                                                    
009000******************************************************************        
009100 01  WKS-FACTURA-ACUM.                                                    
009200     05  WKS-FA-NUMERO-FACTURA    PIC 9(09) VALUE ZEROS.                  
009300     05  WKS-FA-FECHA             PIC 9(08) VALUE ZEROS.                  
009400     05  WKS-FA-FECHA-R REDEFINES WKS-FA-FECHA.                           
009500         10  WKS-FAF-ANIO         PIC 9(04).                              
009600         10  WKS-FAF-MES          PIC 9(02).                              
009700         10  WKS-FAF-DIA          PIC 9(02).                              
009800     05  WKS-FA-CODIGO-DIST       PIC 9(07) VALUE ZEROS.                  
009900     05  WKS-FA-NOMBRE-DIST       PIC X(30) VALUE SPACES.                 
010000     05  WKS-FA-NUMERO-CAMION     PIC X(12) VALUE SPACES.                 
010100     05  WKS-FA-PLANTA-DEPOSITO   PIC X(06) VALUE SPACES.                 
010200     05  WKS-FA-CANT-PPC          PIC S9(5)V99 VALUE ZEROS.               
010300     05  WKS-FA-CANT-PREMIUM      PIC S9(5)V99 VALUE ZEROS.               
010400     05  WKS-FA-CANT-OPC          PIC S9(5)V99 VALUE ZEROS.               
010500     05  WKS-FA-VALOR-PPC         PIC S9(9)V99 VALUE ZEROS.               
010600     05  WKS-FA-VALOR-PREMIUM     PIC S9(9)V99 VALUE ZEROS.               
010700     05  WKS-FA-VALOR-OPC         PIC S9(9)V99 VALUE ZEROS.               
010800 01  WKS-FACTURA-ACUM-R REDEFINES WKS-FACTURA-ACUM.                       
010900     05  FILLER                   PIC X(66).                              
011000     05  WKS-FA-VALORES-TABLA     PIC S9(9)V99 OCCURS 3 TIMES.            
011100 01  WKS-GRADO-PRODUCTO           PIC X(08) VALUE SPACES.                 
011200 01  WKS-CODIGO-RESPUESTA         PIC 9(02) VALUE ZEROS.                  
011300******************************************************************        
011400*   LINEAS DE RESUMEN FINAL                                               
011500******************************************************************        
011600 01  WKS-LINEA-RESUMEN.                                                   
011700     05  FILLER                   PIC X(30)                               
011800              VALUE 'CTO1ING - RESUMEN DE INGESTA:'.                      
011900     05  WKS-RES-ETIQUETA         PIC X(25) VALUE SPACES.                 
012000     05  WKS-RES-VALOR            PIC ZZZ,ZZ9.                            
012100     05  FILLER                   PIC X(20) VALUE SPACES.                 
012200 PROCEDURE DIVISION.                                                      
012300 000-PRINCIPAL SECTION.                                                   
012400     PERFORM 100-INICIO                                                   
012500     PERFORM 200-PROCESA-VTALIN                                           
012600        UNTIL HAY-FIN-VTALIN                                              
012700     PERFORM 300-CIERRA-ULTIMA-FACTURA                                    
012800     PERFORM 800-IMPRIME-RESUMEN                                          
012900     PERFORM 900-FIN                                                      
013000     STOP RUN.                                                            
013100 000-PRINCIPAL-E.                 EXIT.                                   
013200                                                                          
013300 100-INICIO SECTION.                                                      
013400     MOVE 'CTO1ING' TO PROGRAMA                                           
013500     OPEN INPUT ARC-VTALIN                                                
013600     IF FS-VTALIN NOT = '00'                                              
013700        MOVE 'OPEN'   TO ACCION                                           
013800        MOVE SPACES   TO LLAVE                                            
013900        MOVE 'VTALIN' TO ARCHIVO                                          
014000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
014100             LLAVE, FS-VTALIN, FSE-VTALIN                                 
014200        MOVE 91 TO RETURN-CODE                                            
014300        DISPLAY 'CTO1ING - ERROR AL ABRIR VTALIN ' FSE-VTALIN             
014400           UPON CONSOLE                                                   
014500        PERFORM 900-FIN                                                   
014600        STOP RUN                                                          
014700     END-IF                                                               
014800     OPEN OUTPUT ARC-VTAMAE                                               
014900     IF FS-VTAMAE NOT = '00'                                              
015000        MOVE 'OPEN'   TO ACCION                                           
015100        MOVE SPACES   TO LLAVE                                            
015200        MOVE 'VTAMAE' TO ARCHIVO                                          
015300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
015400             LLAVE, FS-VTAMAE, FSE-VTAMAE                                 
015500        MOVE 91 TO RETURN-CODE                                            
015600        DISPLAY 'CTO1ING - ERROR AL ABRIR VTAMAE ' FSE-VTAMAE             
015700           UPON CONSOLE                                                   
015800        PERFORM 900-FIN                                                   
015900        STOP RUN                                                          
016000     END-IF                                                               
016100     MOVE ZEROS TO WKS-CONTADORES                                         
016200     MOVE 'S' TO WKS-PRIMER-RENGLON                                       
016300     PERFORM 700-LEE-VTALIN.                                              
016400 100-INICIO-E.                    EXIT.                                   
016500******************************************************************        
016600*   CICLO PRINCIPAL: QUIEBRE POR LIN-NUMERO-FACTURA                       
016700******************************************************************        
016800 200-PROCESA-VTALIN SECTION.                                              
016900     IF LIN-NUMERO-FACTURA NOT = WKS-FA-NUMERO-FACTURA                    
017000        AND NOT ES-PRIMER-RENGLON                                         
017100        PERFORM 400-ESCRIBE-FACTURA                                       
017200     END-IF                                                               
017300     PERFORM 500-VALIDA-RENGLON                                           
017400     IF WKS-CODIGO-RESPUESTA = 04                                         
017500        ADD 1 TO WKS-CTR-RENGLONES-RECH                                   
017600     ELSE                                                                 
017700        IF ES-PRIMER-RENGLON OR                                           
017800           LIN-NUMERO-FACTURA NOT = WKS-FA-NUMERO-FACTURA                 
017900           PERFORM 600-ABRE-FACTURA                                       
018000        END-IF                                                            
018100        PERFORM 610-ACUMULA-RENGLON                                       
018200        MOVE 'N' TO WKS-PRIMER-RENGLON                                    
018300     END-IF                                                               
018400     PERFORM 700-LEE-VTALIN.                                              
018500 200-PROCESA-VTALIN-E.            EXIT.                                   
018600******************************************************************        
018700*   VALIDA CAMPOS OBLIGATORIOS DEL RENGLON (RC-04 = RECHAZADO)   *        
018800******************************************************************        
018900 500-VALIDA-RENGLON SECTION.                                              
019000     MOVE ZEROS TO WKS-CODIGO-RESPUESTA                                   
019100     IF LIN-FECHA-FACTURA = ZEROS                                         
019200        MOVE 04 TO WKS-CODIGO-RESPUESTA                                   
019300     END-IF                                                               
019400     IF LIN-CODIGO-DISTRIBUIDOR = ZEROS                                   
019500        MOVE 04 TO WKS-CODIGO-RESPUESTA                                   
019600     END-IF                                                               
019700     IF LIN-NOMBRE-DISTRIBUIDOR = SPACES                                  
019800        MOVE 04 TO WKS-CODIGO-RESPUESTA                                   
019900     END-IF.                                                              
020000 500-VALIDA-RENGLON-E.            EXIT.                                   
020100******************************************************************        
020200*   ABRE UNA NUEVA FACTURA ACUMULADORA CON LOS DATOS ENCABEZADO  *        
020300******************************************************************        
020400 600-ABRE-FACTURA SECTION.                                                
020500     MOVE ZEROS TO WKS-FACTURA-ACUM-R                                     
020600     MOVE LIN-NUMERO-FACTURA  TO WKS-FA-NUMERO-FACTURA                    
020700     MOVE LIN-FECHA-FACTURA   TO WKS-FA-FECHA                             
020800     MOVE LIN-CODIGO-DISTRIBUIDOR TO WKS-FA-CODIGO-DIST                   
020900     MOVE LIN-NOMBRE-DISTRIBUIDOR TO WKS-FA-NOMBRE-DIST                   
021000     MOVE LIN-NUMERO-CAMION   TO WKS-FA-NUMERO-CAMION                     
021100     MOVE LIN-PLANTA-DEPOSITO TO WKS-FA-PLANTA-DEPOSITO.                  
021200 600-ABRE-FACTURA-E.              EXIT.                                   
021300******************************************************************        
021400*   CLASIFICA EL RENGLON POR GRADO Y LO SUMA AL ACUMULADOR       *        
021500******************************************************************        
021600 610-ACUMULA-RENGLON SECTION.                                             
021700     CALL 'CTOCLAS' USING LIN-DESCRIPCION-PRODUCTO,                       
021800                           WKS-GRADO-PRODUCTO,                            
021900                           WKS-CODIGO-RESPUESTA                           
022000     EVALUATE TRUE                                                        
022100        WHEN WKS-GRADO-PRODUCTO = 'OPC'                                   
022200           ADD LIN-CANTIDAD-ITEM TO WKS-FA-CANT-OPC                       
022300           ADD LIN-VALOR-ITEM    TO WKS-FA-VALOR-OPC                      
022400        WHEN WKS-GRADO-PRODUCTO = 'PREMIUM'                               
022500           ADD LIN-CANTIDAD-ITEM TO WKS-FA-CANT-PREMIUM                   
022600           ADD LIN-VALOR-ITEM    TO WKS-FA-VALOR-PREMIUM                  
022700        WHEN OTHER                                                        
022800           ADD LIN-CANTIDAD-ITEM TO WKS-FA-CANT-PPC                       
022900           ADD LIN-VALOR-ITEM    TO WKS-FA-VALOR-PPC                      
023000     END-EVALUATE.                                                        
023100 610-ACUMULA-RENGLON-E.           EXIT.                                   
023200******************************************************************        
023300*   AL QUIEBRE DE FACTURA, TOTALIZA Y ESCRIBE EL MAESTRO VTAMAE  *        
023400******************************************************************        
023500 400-ESCRIBE-FACTURA SECTION.                                             
023600     MOVE WKS-FA-FECHA          TO MAE-FECHA-VENTA                        
023700     MOVE WKS-FA-CODIGO-DIST    TO MAE-CODIGO-DISTRIBUIDOR                
023800     MOVE WKS-FA-NOMBRE-DIST    TO MAE-NOMBRE-DISTRIBUIDOR                
023900     MOVE WKS-FA-NUMERO-FACTURA TO MAE-NUMERO-FACTURA                     
024000     MOVE WKS-FA-NUMERO-CAMION  TO MAE-NUMERO-CAMION                      
024100     MOVE WKS-FA-PLANTA-DEPOSITO TO MAE-PLANTA-DEPOSITO                   
024200     MOVE WKS-FA-CANT-PPC       TO MAE-CANT-PPC                           
024300     MOVE WKS-FA-CANT-PREMIUM   TO MAE-CANT-PREMIUM                       
024400     MOVE WKS-FA-CANT-OPC       TO MAE-CANT-OPC                           
024500     COMPUTE MAE-CANTIDAD-TOTAL = MAE-CANT-PPC + MAE-CANT-PREMIUM         
024600              + MAE-CANT-OPC                                              
024700     MOVE WKS-FA-VALOR-PPC      TO MAE-VALOR-PPC                          
024800     MOVE WKS-FA-VALOR-PREMIUM  TO MAE-VALOR-PREMIUM                      
024900     MOVE WKS-FA-VALOR-OPC      TO MAE-VALOR-OPC                          
025000     COMPUTE MAE-VALOR-TOTAL = MAE-VALOR-PPC + MAE-VALOR-PREMIUM          
025100              + MAE-VALOR-OPC                                             
025200     WRITE REG-VTAMAE                                                     
025300     IF FS-VTAMAE NOT = '00'                                              
025400        MOVE 'WRITE'                TO ACCION                             
025500        MOVE MAE-CODIGO-DISTRIBUIDOR TO LLAVE                             
025600        MOVE 'VTAMAE'               TO ARCHIVO                            
025700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
025800             LLAVE, FS-VTAMAE, FSE-VTAMAE                                 
025900        MOVE 91 TO RETURN-CODE                                            
026000        DISPLAY 'CTO1ING - ERROR AL ESCRIBIR VTAMAE ' FSE-VTAMAE          
026100           UPON CONSOLE                                                   
026200     ELSE                                                                 
026300        ADD 1 TO WKS-CTR-FACTURAS-ESCR                                    
026400     END-IF.                                                              
026500 400-ESCRIBE-FACTURA-E.           EXIT.                                   
026600                                                                          
026700 300-CIERRA-ULTIMA-FACTURA SECTION.                                       
026800     IF NOT ES-PRIMER-RENGLON                                             
026900        PERFORM 400-ESCRIBE-FACTURA                                       
027000     END-IF.                                                              
027100 300-CIERRA-ULTIMA-FACTURA-E.     EXIT.                                   
027200******************************************************************        
027300*   LECTURA SECUENCIAL DEL ARCHIVO DE RENGLONES DE FACTURA       *        
027400******************************************************************        
027500 700-LEE-VTALIN SECTION.                                                  
027600     READ ARC-VTALIN                                                      
027700        AT END                                                            
027800           MOVE 'S' TO WKS-FIN-VTALIN                                     
027900        NOT AT END                                                        
028000           ADD 1 TO WKS-CTR-FACTURAS-LEIDAS                               
028100     END-READ.                                                            
028200 700-LEE-VTALIN-E.                EXIT.                                   
028300                                                                          
028400 800-IMPRIME-RESUMEN SECTION.                                             
028500     MOVE 'RENGLONES LEIDOS' TO WKS-RES-ETIQUETA                          
028600     MOVE WKS-CTR-FACTURAS-LEIDAS TO WKS-RES-VALOR                        
028700     DISPLAY WKS-LINEA-RESUMEN                                            
028800     MOVE 'FACTURAS ESCRITAS' TO WKS-RES-ETIQUETA                         
028900     MOVE WKS-CTR-FACTURAS-ESCR TO WKS-RES-VALOR                          
029000     DISPLAY WKS-LINEA-RESUMEN                                            
029100     MOVE 'RENGLONES RECHAZADOS' TO WKS-RES-ETIQUETA                      
029200     MOVE WKS-CTR-RENGLONES-RECH TO WKS-RES-VALOR                         
029300     DISPLAY WKS-LINEA-RESUMEN.                                           
029400 800-IMPRIME-RESUMEN-E.           EXIT.                                   
029500                                                                          
029600 900-FIN SECTION.                                                         
029700     CLOSE ARC-VTALIN                                                     
029800     CLOSE ARC-VTAMAE.                                                    
029900 900-FIN-E.                       EXIT.                                   
