000100******************************************************************        
000200* FECHA       : 02/05/1991                                       *        
000300* PROGRAMADOR : CARLOS ENRIQUE MENDOZA RUIZ (CEMR)                        
000400* APLICACION  : DISTRIBUCION CEMENTO                                      
000500* PROGRAMA    : CTO7MAP                                                   
000600* TIPO        : PROCESO BATCH - REPORTE                                   
000700* DESCRIPCION : MAPA DIARIO DE CAMIONES. PARA CADA FECHA DE UN            
000800*             : RANGO (DE LA MAS ANTIGUA A LA MAS RECIENTE) SE            
000900*             : CALCULA EL SALDO DE CADA CAMION COMO EL SALDO DEL         
001000*             : DIA ANTERIOR MAS LO FACTURADO HOY MENOS LO                
001100*             : DESCARGADO HOY, PISO CERO POR GRADO. EL PRIMER            
001200*             : DIA PARTE DE LA CARGA PENDIENTE DE APERTURA               
001300*             : (CAMPEN).                                                 
001400* ARCHIVOS    : CAMPEN, VTAMAE, VTAOTR, DESCAR (ENTRADA),                 
001500*             : REPMAP (SALIDA - IMPRESO)                        *        
001600* PROGRAMA(S) : NO APLICA                                                 
001700******************************************************************        
001800*  R E G I S T R O   D E   C A M B I O S                                  
001900*                                                                         
002000* 02/05/1991 CEMR TK-00132 VERSION INICIAL.                               
002100* 23/06/1994 CEMR TK-00219 SE AGREGA EL ARRASTRE DE LA ULTIMA             
002200*                 FECHA Y DISTRIBUIDOR DE FACTURACION EN EL MAPA.         
002300* 14/12/1998 EEDR TK-00708 REVISION Y2K: TABLA-DIAS-MES-MAP Y             
002400*                 LAS FECHAS DE PARAMETRO SON DE 8 DIGITOS.               
002500* 05/05/2010 EEDR TK-01244 SE OMITEN DEL MAPA LOS CAMIONES CON            
002600*                 SALDO TOTAL MENOR O IGUAL A 0.01 TM.                    
002700* 21/02/2012 EEDR TK-01199 SE INTEGRA LA RUTINA DEBD1R00 EN LOS           
002800*                 ERRORES DE APERTURA/LECTURA DE CAMPEN, VTAMAE,          
002900*                 VTAOTR Y DESCAR, IGUAL QUE EL RESTO DE LOS              
003000*                 PROGRAMAS DE DISTRIBUCION.                              
003100******************************************************************        
003200 IDENTIFICATION DIVISION.                                                 
003300 PROGRAM-ID.                     CTO7MAP.                                 
003400 AUTHOR.                         CARLOS ENRIQUE MENDOZA RUIZ.             
003500 INSTALLATION.                   DISTRIBUCION CEMENTO - DPTO              
003600     SISTEMAS.                                                            
003700 DATE-WRITTEN.                   02/05/1991.                              
003800 DATE-COMPILED.                  02/05/1991.                              
003900 SECURITY.                       USO INTERNO DEPARTAMENTO                 
004000     SISTEMAS.                                                            
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT ARC-CAMPEN  ASSIGN TO CAMPEN                                  
004800            FILE STATUS IS FS-CAMPEN FSE-CAMPEN.                          
004900     SELECT ARC-VTAMAE  ASSIGN TO VTAMAE                                  
005000            FILE STATUS IS FS-VTAMAE FSE-VTAMAE.                          
005100     SELECT ARC-VTAOTR  ASSIGN TO VTAOTR                                  
005200            FILE STATUS IS FS-VTAOTR FSE-VTAOTR.                          
005300     SELECT ARC-DESCAR  ASSIGN TO DESCAR                                  
005400            FILE STATUS IS FS-DESCAR FSE-DESCAR.                          
005500     SELECT ARC-REPMAP  ASSIGN TO REPMAP                                  
005600            FILE STATUS IS FS-REPMAP.                                     
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  ARC-CAMPEN                                                           
006000     RECORDING MODE IS F                                                  
006100     LABEL RECORDS ARE STANDARD.                                          
006200 COPY CAMPEN.                                                             
006300 FD  ARC-VTAMAE                                                           
006400     RECORDING MODE IS F                                                  
006500     LABEL RECORDS ARE STANDARD.                                          
006600 COPY VTAMAE.                                                             
006700 FD  ARC-VTAOTR                                                           
006800     RECORDING MODE IS F                                                  
006900     LABEL RECORDS ARE STANDARD.                                          
007000 COPY VTAOTR.                                                             
007100 FD  ARC-DESCAR                                                           
007200     RECORDING MODE IS F                                                  
007300     LABEL RECORDS ARE STANDARD.                                          
007400 COPY DESCAR.                                                             
007500 FD  ARC-REPMAP                                                           
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD.                                          
007800 01  LIN-REPMAP                  PIC X(132).                              
007900 WORKING-STORAGE SECTION.                                                 
008000 01  WKS-STATUS-ARCHIVOS.                                                 
008100     05  FS-CAMPEN                PIC X(02) VALUE SPACES.                 
008200     05  FSE-CAMPEN               PIC X(06) VALUE SPACES.                 
008300     05  FS-VTAMAE                PIC X(02) VALUE SPACES.                 
008400     05  FSE-VTAMAE               PIC X(06) VALUE SPACES.                 
008500     05  FS-VTAOTR                PIC X(02) VALUE SPACES.                 
008600     05  FSE-VTAOTR               PIC X(06) VALUE SPACES.                 
008700     05  FS-DESCAR                PIC X(02) VALUE SPACES.                 
008800     05  FSE-DESCAR               PIC X(06) VALUE SPACES.                 
008900     05  FS-REPMAP                PIC X(02) VALUE SPACES.                 
009000******************************************************************        
009100*   VARIABLES DE LA RUTINA DEBD1R00 (CONTROL DE FILE STATUS)     *        
009200******************************************************************        
009300 01  PROGRAMA                     PIC X(08) VALUE SPACES.                 
009400 01  ARCHIVO                      PIC X(08) VALUE SPACES.                 
009500 01  ACCION                       PIC X(10) VALUE SPACES.                 
009600 01  LLAVE                        PIC X(32) VALUE SPACES.                 
009700 01  WKS-SWITCHES.                                                        
009800     05  WKS-FIN-CAMPEN           PIC X(01) VALUE 'N'.                    
009900         88  HAY-FIN-CAMPEN                  VALUE 'S'.                   
010000     05  WKS-FIN-ARCHIVO          PIC X(01) VALUE 'N'.                    
010100         88  HAY-FIN-ARCHIVO                 VALUE 'S'.                   
010200******************************************************************        
010300*   TABLA DE MESES (NO CONTEMPLA ANIO BISIESTO, IGUAL QUE LA              
010400*   RUTINA DE VENCIMIENTOS DEL DEPARTAMENTO)                     *        
010500******************************************************************        
010600 01  TABLA-DIAS-MES-MAP.                                                  
010700     05  FILLER               PIC X(24) VALUE '3128313031303131303        
010800-    '13031'.                                                             
010900 01  DIA-FIN-MES-MAP-R REDEFINES TABLA-DIAS-MES-MAP.                      
011000     05  DIA-FIN-MES-MAP      PIC 9(02) OCCURS 12 TIMES.                  
011100 01  WKS-PARM-RANGO.                                                      
011200     05  PARM-FECHA-INICIAL       PIC 9(08).                              
011300     05  PARM-FECHA-FINAL         PIC 9(08).                              
011400 01  WKS-FECHA-PROCESO            PIC 9(08).                              
011500 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.                     
011600     05  WKS-FP-ANIO              PIC 9(04).                              
011700     05  WKS-FP-MES               PIC 9(02).                              
011800     05  WKS-FP-DIA               PIC 9(02).                              
011900 01  WKS-MES-ANTERIOR             PIC 9(02) VALUE ZEROS.                  
012000 01  WKS-CONTADORES.                                                      
012100     05  WKS-CTR-LEIDOS           PIC 9(07) COMP OCCURS 4 TIMES.          
012200     05  WKS-CTR-CAMIONES         PIC 9(04) COMP VALUE ZEROS.             
012300     05  WKS-CTR-DIAS-PROC        PIC 9(04) COMP VALUE ZEROS.             
012400     05  WKS-CTR-IMPRESOS         PIC 9(04) COMP VALUE ZEROS.             
012500******************************************************************        
012600*   SALDO CORRIENTE DE CADA CAMION (SE ARRASTRA DE UN DIA AL     *        
012700*   SIGUIENTE MIENTRAS DURE EL RANGO DEL REPORTE)                *        
012800******************************************************************        
012900 01  WKS-TABLA-MAPA.                                                      
013000     05  WKS-FILA-MAPA OCCURS 1 TO 500 TIMES                              
013100              DEPENDING ON WKS-CTR-CAMIONES                               
013200              INDEXED BY IDX-MAP.                                         
013300         10  MAP-CAMION           PIC X(12).                              
013400         10  MAP-DISTRIBUIDOR     PIC 9(07).                              
013500         10  MAP-ULTIMA-FECHA     PIC 9(08).                              
013600         10  MAP-SALDO-PPC        PIC S9(6)V99 VALUE ZEROS.               
013700         10  MAP-SALDO-PREMIUM    PIC S9(6)V99 VALUE ZEROS.               
013800         10  MAP-SALDO-OPC        PIC S9(6)V99 VALUE ZEROS.               
013900 01  WKS-TABLA-MAPA-R REDEFINES WKS-TABLA-MAPA.                           
014000     05  WKS-FILA-MAPA-R OCCURS 1 TO 500 TIMES                            
014100              DEPENDING ON WKS-CTR-CAMIONES                               
014200              INDEXED BY IDX-MAP-R.                                       
014300         10  FILLER               PIC X(27).                              
014400         10  MAP-VALORES-PLANOS   PIC S9(6)V99 OCCURS 3 TIMES.            
014500 01  WKS-TOTAL-CAMION             PIC S9(7)V99 VALUE ZEROS.               
014600 01  WKS-ENCABEZADO-1.                                                    
014700     05  FILLER                   PIC X(45)                               
014800              VALUE 'CTO7MAP - MAPA DIARIO DE CAMIONES'.                  
014900     05  FILLER                   PIC X(10) VALUE 'FECHA:  '.             
015000     05  ENC-FECHA                PIC 9(08) VALUE ZEROS.                  
015100     05  FILLER                   PIC X(69) VALUE SPACES.                 
015200 01  WKS-LINEA-DETALLE.                                                   
015300     05  DET-CAMION               PIC X(12).                              
015400     05  FILLER                   PIC X(02) VALUE SPACES.                 
015500     05  DET-DISTRIBUIDOR         PIC 9(07).                              
015600     05  FILLER                   PIC X(02) VALUE SPACES.                 
015700     05  DET-ULTIMA-FECHA         PIC 9(08).                              
015800     05  DET-SALDO-PPC            PIC ZZ,ZZ9.99.                          
015900     05  DET-SALDO-PREMIUM        PIC ZZ,ZZ9.99.                          
016000     05  DET-SALDO-OPC            PIC ZZ,ZZ9.99.                          
016100     05  DET-SALDO-TOTAL          PIC ZZ,ZZ9.99.                          
016200 PROCEDURE DIVISION.                                                      
016300 000-PRINCIPAL SECTION.                                                   
016400     PERFORM 100-INICIO                                                   
016500     PERFORM 150-CARGA-CAMPEN                                             
016600        UNTIL HAY-FIN-CAMPEN                                              
016700     PERFORM 200-PROCESA-UN-DIA                                           
016800        UNTIL WKS-FECHA-PROCESO > PARM-FECHA-FINAL                        
016900     PERFORM 900-FIN                                                      
017000     STOP RUN.                                                            
017100 000-PRINCIPAL-E.                 EXIT.                                   
017200                                                                          
017300 100-INICIO SECTION.                                                      
017400     MOVE 'CTO7MAP' TO PROGRAMA                                           
017500     ACCEPT WKS-PARM-RANGO FROM SYSIN                                     
017600     MOVE PARM-FECHA-INICIAL TO WKS-FECHA-PROCESO                         
017700     OPEN INPUT ARC-CAMPEN                                                
017800     IF FS-CAMPEN NOT = '00'                                              
017900        MOVE 'OPEN'   TO ACCION                                           
018000        MOVE SPACES   TO LLAVE                                            
018100        MOVE 'CAMPEN' TO ARCHIVO                                          
018200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
018300             LLAVE, FS-CAMPEN, FSE-CAMPEN                                 
018400        MOVE 91 TO RETURN-CODE                                            
018500        DISPLAY 'CTO7MAP - ERROR AL ABRIR CAMPEN ' FSE-CAMPEN             
018600           UPON CONSOLE                                                   
018700        PERFORM 900-FIN                                                   
018800        STOP RUN                                                          
018900     END-IF                                                               
019000     OPEN OUTPUT ARC-REPMAP                                               
019100     MOVE ZEROS TO WKS-CONTADORES                                         
019200     PERFORM 790-LEE-CAMPEN.                                              
019300 100-INICIO-E.                    EXIT.                                   
019400******************************************************************        
019500*   SIEMBRA EL MAPA CON LA CARGA PENDIENTE DE APERTURA DE MES             
019600*   (SOLO CAMIONES CON TOTAL POSITIVO)                                    
019700******************************************************************        
019800 150-CARGA-CAMPEN SECTION.                                                
019900     COMPUTE WKS-TOTAL-CAMION = PEN-CANT-PPC + PEN-CANT-PREMIUM           
020000           + PEN-CANT-OPC                                                 
020100     IF WKS-TOTAL-CAMION > ZEROS                                          
020200        ADD 1 TO WKS-CTR-CAMIONES                                         
020300        SET IDX-MAP TO WKS-CTR-CAMIONES                                   
020400        MOVE PEN-NUMERO-CAMION       TO MAP-CAMION(IDX-MAP)               
020500        MOVE PEN-CODIGO-DISTRIBUIDOR TO MAP-DISTRIBUIDOR(IDX-MAP)         
020600        MOVE PEN-FECHA-FACTURA       TO MAP-ULTIMA-FECHA(IDX-MAP)         
020700        MOVE PEN-CANT-PPC            TO MAP-SALDO-PPC(IDX-MAP)            
020800        MOVE PEN-CANT-PREMIUM        TO MAP-SALDO-PREMIUM(IDX-MAP)        
020900        MOVE PEN-CANT-OPC            TO MAP-SALDO-OPC(IDX-MAP)            
021000     END-IF                                                               
021100     PERFORM 790-LEE-CAMPEN.                                              
021200 150-CARGA-CAMPEN-E.              EXIT.                                   
021300******************************************************************        
021400*   PROCESA UN DIA: ACUMULA FACTURACION, DESCARGA LA MISMA       *        
021500*   FECHA, APLICA PISO CERO E IMPRIME LOS CAMIONES CON SALDO     *        
021600******************************************************************        
021700 200-PROCESA-UN-DIA SECTION.                                              
021800     ADD 1 TO WKS-CTR-DIAS-PROC                                           
021900     PERFORM 210-ACUMULA-VTAMAE-DIA                                       
022000     PERFORM 220-ACUMULA-VTAOTR-DIA                                       
022100     PERFORM 230-ACUMULA-DESCAR-DIA                                       
022200     PERFORM 300-IMPRIME-DIA                                              
022300     PERFORM 240-AVANZA-FECHA.                                            
022400 200-PROCESA-UN-DIA-E.            EXIT.                                   
022500                                                                          
022600 210-ACUMULA-VTAMAE-DIA SECTION.                                          
022700     OPEN INPUT ARC-VTAMAE                                                
022800     IF FS-VTAMAE NOT = '00'                                              
022900        MOVE 'OPEN'   TO ACCION                                           
023000        MOVE SPACES   TO LLAVE                                            
023100        MOVE 'VTAMAE' TO ARCHIVO                                          
023200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
023300             LLAVE, FS-VTAMAE, FSE-VTAMAE                                 
023400        MOVE 91 TO RETURN-CODE                                            
023500        DISPLAY 'CTO7MAP - ERROR AL ABRIR VTAMAE ' FSE-VTAMAE             
023600           UPON CONSOLE                                                   
023700        PERFORM 900-FIN                                                   
023800        STOP RUN                                                          
023900     END-IF                                                               
024000     MOVE 'N' TO WKS-FIN-ARCHIVO                                          
024100     PERFORM 215-LEE-VTAMAE-DIA                                           
024200        UNTIL HAY-FIN-ARCHIVO                                             
024300     CLOSE ARC-VTAMAE.                                                    
024400 210-ACUMULA-VTAMAE-DIA-E.        EXIT.                                   
024500                                                                          
024600 215-LEE-VTAMAE-DIA SECTION.                                              
024700     READ ARC-VTAMAE                                                      
024800        AT END                                                            
024900           MOVE 'S' TO WKS-FIN-ARCHIVO                                    
025000        NOT AT END                                                        
025100           ADD 1 TO WKS-CTR-LEIDOS(1)                                     
025200           IF MAE-FECHA-VENTA = WKS-FECHA-PROCESO                         
025300              PERFORM 216-LOCALIZA-CAMION-MAE                             
025400              ADD MAE-CANT-PPC     TO MAP-SALDO-PPC(IDX-MAP)              
025500              ADD MAE-CANT-PREMIUM TO MAP-SALDO-PREMIUM(IDX-MAP)          
025600              ADD MAE-CANT-OPC     TO MAP-SALDO-OPC(IDX-MAP)              
025700              MOVE MAE-FECHA-VENTA TO MAP-ULTIMA-FECHA(IDX-MAP)           
025800              MOVE MAE-CODIGO-DISTRIBUIDOR                                
025900                 TO MAP-DISTRIBUIDOR(IDX-MAP)                             
026000           END-IF                                                         
026100     END-READ                                                             
026200     IF FS-VTAMAE NOT = '00' AND NOT = '10'                               
026300        MOVE 'READ'   TO ACCION                                           
026400        MOVE SPACES   TO LLAVE                                            
026500        MOVE 'VTAMAE' TO ARCHIVO                                          
026600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
026700             LLAVE, FS-VTAMAE, FSE-VTAMAE                                 
026800        MOVE 91 TO RETURN-CODE                                            
026900        DISPLAY 'CTO7MAP - ERROR AL LEER VTAMAE ' FSE-VTAMAE              
027000           UPON CONSOLE                                                   
027100        PERFORM 900-FIN                                                   
027200        STOP RUN                                                          
027300     END-IF.                                                              
027400 215-LEE-VTAMAE-DIA-E.            EXIT.                                   
027500                                                                          
027600 216-LOCALIZA-CAMION-MAE SECTION.                                         
027700     SET IDX-MAP TO 1                                                     
027800     SEARCH WKS-FILA-MAPA                                                 
027900        AT END                                                            
028000           ADD 1 TO WKS-CTR-CAMIONES                                      
028100           SET IDX-MAP TO WKS-CTR-CAMIONES                                
028200           MOVE MAE-NUMERO-CAMION TO MAP-CAMION(IDX-MAP)                  
028300        WHEN MAP-CAMION(IDX-MAP) = MAE-NUMERO-CAMION                      
028400           CONTINUE                                                       
028500     END-SEARCH.                                                          
028600 216-LOCALIZA-CAMION-MAE-E.       EXIT.                                   
028700                                                                          
028800 220-ACUMULA-VTAOTR-DIA SECTION.                                          
028900     OPEN INPUT ARC-VTAOTR                                                
029000     IF FS-VTAOTR NOT = '00'                                              
029100        MOVE 'OPEN'   TO ACCION                                           
029200        MOVE SPACES   TO LLAVE                                            
029300        MOVE 'VTAOTR' TO ARCHIVO                                          
029400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
029500             LLAVE, FS-VTAOTR, FSE-VTAOTR                                 
029600        MOVE 91 TO RETURN-CODE                                            
029700        DISPLAY 'CTO7MAP - ERROR AL ABRIR VTAOTR ' FSE-VTAOTR             
029800           UPON CONSOLE                                                   
029900        PERFORM 900-FIN                                                   
030000        STOP RUN                                                          
030100     END-IF                                                               
030200     MOVE 'N' TO WKS-FIN-ARCHIVO                                          
030300     PERFORM 225-LEE-VTAOTR-DIA                                           
030400        UNTIL HAY-FIN-ARCHIVO                                             
030500     CLOSE ARC-VTAOTR.                                                    
030600 220-ACUMULA-VTAOTR-DIA-E.        EXIT.                                   
030700                                                                          
030800 225-LEE-VTAOTR-DIA SECTION.                                              
030900     READ ARC-VTAOTR                                                      
031000        AT END                                                            
031100           MOVE 'S' TO WKS-FIN-ARCHIVO                                    
031200        NOT AT END                                                        
031300           ADD 1 TO WKS-CTR-LEIDOS(2)                                     
031400           IF OTR-FECHA-VENTA = WKS-FECHA-PROCESO                         
031500              PERFORM 226-LOCALIZA-CAMION-OTR                             
031600              ADD OTR-CANT-PPC     TO MAP-SALDO-PPC(IDX-MAP)              
031700              ADD OTR-CANT-PREMIUM TO MAP-SALDO-PREMIUM(IDX-MAP)          
031800              ADD OTR-CANT-OPC     TO MAP-SALDO-OPC(IDX-MAP)              
031900              MOVE OTR-FECHA-VENTA TO MAP-ULTIMA-FECHA(IDX-MAP)           
032000           END-IF                                                         
032100     END-READ                                                             
032200     IF FS-VTAOTR NOT = '00' AND NOT = '10'                               
032300        MOVE 'READ'   TO ACCION                                           
032400        MOVE SPACES   TO LLAVE                                            
032500        MOVE 'VTAOTR' TO ARCHIVO                                          
032600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
032700             LLAVE, FS-VTAOTR, FSE-VTAOTR                                 
032800        MOVE 91 TO RETURN-CODE                                            
032900        DISPLAY 'CTO7MAP - ERROR AL LEER VTAOTR ' FSE-VTAOTR              
033000           UPON CONSOLE                                                   
033100        PERFORM 900-FIN                                                   
033200        STOP RUN                                                          
033300     END-IF.                                                              
033400 225-LEE-VTAOTR-DIA-E.            EXIT.                                   
033500                                                                          
033600 226-LOCALIZA-CAMION-OTR SECTION.                                         
033700     SET IDX-MAP TO 1                                                     
033800     SEARCH WKS-FILA-MAPA                                                 
033900        AT END                                                            
034000           ADD 1 TO WKS-CTR-CAMIONES                                      
034100           SET IDX-MAP TO WKS-CTR-CAMIONES                                
034200           MOVE OTR-NUMERO-CAMION TO MAP-CAMION(IDX-MAP)                  
034300           MOVE ZEROS             TO MAP-DISTRIBUIDOR(IDX-MAP)            
034400        WHEN MAP-CAMION(IDX-MAP) = OTR-NUMERO-CAMION                      
034500           CONTINUE                                                       
034600     END-SEARCH.                                                          
034700 226-LOCALIZA-CAMION-OTR-E.       EXIT.                                   
034800                                                                          
034900 230-ACUMULA-DESCAR-DIA SECTION.                                          
035000     OPEN INPUT ARC-DESCAR                                                
035100     IF FS-DESCAR NOT = '00'                                              
035200        MOVE 'OPEN'   TO ACCION                                           
035300        MOVE SPACES   TO LLAVE                                            
035400        MOVE 'DESCAR' TO ARCHIVO                                          
035500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
035600             LLAVE, FS-DESCAR, FSE-DESCAR                                 
035700        MOVE 91 TO RETURN-CODE                                            
035800        DISPLAY 'CTO7MAP - ERROR AL ABRIR DESCAR ' FSE-DESCAR             
035900           UPON CONSOLE                                                   
036000        PERFORM 900-FIN                                                   
036100        STOP RUN                                                          
036200     END-IF                                                               
036300     MOVE 'N' TO WKS-FIN-ARCHIVO                                          
036400     PERFORM 235-LEE-DESCAR-DIA                                           
036500        UNTIL HAY-FIN-ARCHIVO                                             
036600     CLOSE ARC-DESCAR.                                                    
036700 230-ACUMULA-DESCAR-DIA-E.        EXIT.                                   
036800                                                                          
036900 235-LEE-DESCAR-DIA SECTION.                                              
037000     READ ARC-DESCAR                                                      
037100        AT END                                                            
037200           MOVE 'S' TO WKS-FIN-ARCHIVO                                    
037300        NOT AT END                                                        
037400           ADD 1 TO WKS-CTR-LEIDOS(3)                                     
037500           IF DES-FECHA-DESCARGA = WKS-FECHA-PROCESO                      
037600              PERFORM 236-LOCALIZA-CAMION-DES                             
037700              IF IDX-MAP NOT > WKS-CTR-CAMIONES                           
037800                 SUBTRACT DES-CANT-PPC FROM MAP-SALDO-PPC(IDX-MAP)        
037900                 SUBTRACT DES-CANT-PREMIUM                                
038000                    FROM MAP-SALDO-PREMIUM(IDX-MAP)                       
038100                 SUBTRACT DES-CANT-OPC FROM MAP-SALDO-OPC(IDX-MAP)        
038200              END-IF                                                      
038300           END-IF                                                         
038400     END-READ                                                             
038500     IF FS-DESCAR NOT = '00' AND NOT = '10'                               
038600        MOVE 'READ'   TO ACCION                                           
038700        MOVE SPACES   TO LLAVE                                            
038800        MOVE 'DESCAR' TO ARCHIVO                                          
038900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
039000             LLAVE, FS-DESCAR, FSE-DESCAR                                 
039100        MOVE 91 TO RETURN-CODE                                            
039200        DISPLAY 'CTO7MAP - ERROR AL LEER DESCAR ' FSE-DESCAR              
039300           UPON CONSOLE                                                   
039400        PERFORM 900-FIN                                                   
039500        STOP RUN                                                          
039600     END-IF.                                                              
039700 235-LEE-DESCAR-DIA-E.            EXIT.                                   
039800******************************************************************        
039900*   UN CAMION SIN SALDO PREVIO NO SE CREA POR DESCARGA (LA       *        
040000*   DESCARGA DE UN CAMION SIN SALDO SE IGNORA, SEGUN LA REGLA)   *        
040100******************************************************************        
040200 236-LOCALIZA-CAMION-DES SECTION.                                         
040300     SET IDX-MAP TO 1                                                     
040400     SEARCH WKS-FILA-MAPA                                                 
040500        AT END                                                            
040600           CONTINUE                                                       
040700        WHEN MAP-CAMION(IDX-MAP) = DES-NUMERO-CAMION                      
040800           CONTINUE                                                       
040900     END-SEARCH.                                                          
041000 236-LOCALIZA-CAMION-DES-E.       EXIT.                                   
041100******************************************************************        
041200*   PISO CERO POR GRADO E IMPRESION DE CAMIONES CON SALDO        *        
041300*   TOTAL MAYOR A 0.01 TM                                        *        
041400******************************************************************        
041500 300-IMPRIME-DIA SECTION.                                                 
041600     MOVE SPACES TO LIN-REPMAP                                            
041700     MOVE WKS-FECHA-PROCESO TO ENC-FECHA                                  
041800     WRITE LIN-REPMAP FROM WKS-ENCABEZADO-1                               
041900        AFTER ADVANCING TOP-OF-FORM                                       
042000     PERFORM 310-IMPRIME-UN-CAMION                                        
042100        VARYING IDX-MAP FROM 1 BY 1                                       
042200        UNTIL IDX-MAP > WKS-CTR-CAMIONES.                                 
042300 300-IMPRIME-DIA-E.               EXIT.                                   
042400                                                                          
042500 310-IMPRIME-UN-CAMION SECTION.                                           
042600     IF MAP-SALDO-PPC(IDX-MAP) < ZEROS                                    
042700        MOVE ZEROS TO MAP-SALDO-PPC(IDX-MAP)                              
042800     END-IF                                                               
042900     IF MAP-SALDO-PREMIUM(IDX-MAP) < ZEROS                                
043000        MOVE ZEROS TO MAP-SALDO-PREMIUM(IDX-MAP)                          
043100     END-IF                                                               
043200     IF MAP-SALDO-OPC(IDX-MAP) < ZEROS                                    
043300        MOVE ZEROS TO MAP-SALDO-OPC(IDX-MAP)                              
043400     END-IF                                                               
043500     COMPUTE WKS-TOTAL-CAMION = MAP-SALDO-PPC(IDX-MAP)                    
043600           + MAP-SALDO-PREMIUM(IDX-MAP) + MAP-SALDO-OPC(IDX-MAP)          
043700     IF WKS-TOTAL-CAMION > 0.01                                           
043800        MOVE MAP-CAMION(IDX-MAP)       TO DET-CAMION                      
043900        MOVE MAP-DISTRIBUIDOR(IDX-MAP) TO DET-DISTRIBUIDOR                
044000        MOVE MAP-ULTIMA-FECHA(IDX-MAP) TO DET-ULTIMA-FECHA                
044100        MOVE MAP-SALDO-PPC(IDX-MAP)     TO DET-SALDO-PPC                  
044200        MOVE MAP-SALDO-PREMIUM(IDX-MAP) TO DET-SALDO-PREMIUM              
044300        MOVE MAP-SALDO-OPC(IDX-MAP)     TO DET-SALDO-OPC                  
044400        MOVE WKS-TOTAL-CAMION           TO DET-SALDO-TOTAL                
044500        WRITE LIN-REPMAP FROM WKS-LINEA-DETALLE                           
044600           AFTER ADVANCING 1 LINES                                        
044700        ADD 1 TO WKS-CTR-IMPRESOS                                         
044800     END-IF.                                                              
044900 310-IMPRIME-UN-CAMION-E.         EXIT.                                   
045000******************************************************************        
045100*   AVANZA LA FECHA DE PROCESO UN DIA CALENDARIO (TABLA FIJA DE  *        
045200*   DIAS POR MES, SIN CONTEMPLAR ANIO BISIESTO)                  *        
045300******************************************************************        
045400 240-AVANZA-FECHA SECTION.                                                
045500     ADD 1 TO WKS-FP-DIA                                                  
045600     MOVE WKS-FP-MES TO WKS-MES-ANTERIOR                                  
045700     IF WKS-FP-DIA > DIA-FIN-MES-MAP(WKS-MES-ANTERIOR)                    
045800        MOVE 1 TO WKS-FP-DIA                                              
045900        ADD 1 TO WKS-FP-MES                                               
046000        IF WKS-FP-MES > 12                                                
046100           MOVE 1 TO WKS-FP-MES                                           
046200           ADD 1 TO WKS-FP-ANIO                                           
046300        END-IF                                                            
046400     END-IF.                                                              
046500 240-AVANZA-FECHA-E.              EXIT.                                   
046600                                                                          
046700 790-LEE-CAMPEN SECTION.                                                  
046800     READ ARC-CAMPEN                                                      
046900        AT END                                                            
047000           MOVE 'S' TO WKS-FIN-CAMPEN                                     
047100        NOT AT END                                                        
047200           ADD 1 TO WKS-CTR-LEIDOS(4)                                     
047300     END-READ                                                             
047400     IF FS-CAMPEN NOT = '00' AND NOT = '10'                               
047500        MOVE 'READ'   TO ACCION                                           
047600        MOVE SPACES   TO LLAVE                                            
047700        MOVE 'CAMPEN' TO ARCHIVO                                          
047800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
047900             LLAVE, FS-CAMPEN, FSE-CAMPEN                                 
048000        MOVE 91 TO RETURN-CODE                                            
048100        DISPLAY 'CTO7MAP - ERROR AL LEER CAMPEN ' FSE-CAMPEN              
048200           UPON CONSOLE                                                   
048300        PERFORM 900-FIN                                                   
048400        STOP RUN                                                          
048500     END-IF.                                                              
048600 790-LEE-CAMPEN-E.                EXIT.                                   
048700                                                                          
048800 900-FIN SECTION.                                                         
048900     CLOSE ARC-CAMPEN ARC-REPMAP.                                         
049000 900-FIN-E.                       EXIT.                                   
