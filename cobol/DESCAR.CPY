000100******************************************************************        
000200*              COPY DESCAR - EVENTO DE DESCARGA DE CAMION        *        
000300*              APLICACION  : DISTRIBUCION CEMENTO                *        
000400*              ARCHIVO DD  : DESCAR  (PS E/S, 130+ BYTES)        *        
000500*              CREADO      : 02/05/1991  (CEMR)                  *        
000600*              DESCRIPCION : UN RENGLON POR DESCARGA DE CAMION   *        
000700*              EN PUNTO DE DISTRIBUIDOR. LLAVE POR CAMION/FECHA. *        
000800******************************************************************        
000900 01  REG-DESCAR.                                                          
001000     88  FIN-DESCAR                  VALUE HIGH-VALUES.                   
001100     05  DES-NUMERO-CAMION           PIC X(12).                           
001200     05  DES-FECHA-DESCARGA          PIC 9(08).                           
001300     05  DES-NUMERO-FACTURA          PIC 9(09).                           
001400     05  DES-CODIGO-DISTRIBUIDOR     PIC 9(07).                           
001500     05  DES-NOMBRE-DISTRIBUIDOR     PIC X(30).                           
001600     05  DES-PUNTO-DESCARGA          PIC X(25).                           
001700     05  DES-CANTIDADES.                                                  
001800         10  DES-CANT-PPC            PIC S9(5)V99.                        
001900         10  DES-CANT-PREMIUM        PIC S9(5)V99.                        
002000         10  DES-CANT-OPC            PIC S9(5)V99.                        
002100     05  DES-CANTIDAD-TOTAL          PIC S9(5)V99.                        
002200     05  DES-OTRO-DISTRIBUIDOR       PIC 9(01).                           
002300         88  DES-ES-OTRO                 VALUE 1.                         
002400     05  DES-PLANTA-DEPOSITO         PIC X(06).                           
002500     05  FILLER                      PIC X(04).                           
