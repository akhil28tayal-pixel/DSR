000100******************************************************************        
000200* FECHA       : 02/05/1991                                       *        
000300* PROGRAMADOR : CARLOS ENRIQUE MENDOZA RUIZ (CEMR)                        
000400* APLICACION  : DISTRIBUCION CEMENTO                                      
000500* PROGRAMA    : CTOFECH                                                   
000600* TIPO        : RUTINA (CALLED)                                           
000700* DESCRIPCION : RUTINA DE FECHAS DEL SISTEMA DE VENTAS Y COBROS.          
000800*             : CALCULA LA FECHA DE VENCIMIENTO DE UNA FACTURA            
000900*             : (4 DIAS HABILES, SALTANDO SABADO, DOMINGO Y LA            
001000*             : TABLA DE ASUETOS) Y LA FECHA DE CORTE PARA LOS            
001100*             : RECORDATORIOS DE COBRO (4 DIAS HABILES ANTES DE           
001200*             : LA FECHA DE RECORDATORIO, DONDE NO SON HABILES            
001300*             : LOS DOMINGOS NI EL 2O. O 4O. SABADO DEL MES).             
001400* ARCHIVOS    : NO APLICA                                                 
001500* PROGRAMA(S) : NO APLICA - LLAMADA DESDE CTO8AVI                         
001600******************************************************************        
001700*  R E G I S T R O   D E   C A M B I O S                                  
001800*                                                                         
001900* 02/05/1991 CEMR TK-00114 VERSION INICIAL, SOLO VENCIMIENTO.             
002000* 19/09/1992 CEMR TK-00201 SE AGREGA TABLA DE ASUETOS FIJOS.              
002100* 11/01/1994 CEMR TK-00288 CORRIGE CALCULO DE FIN DE MES EN               
002200*                 DICIEMBRE (NO AMARRABA A ENERO SIGUIENTE).              
002300* 06/06/1996 EEDR TK-00517 SE AGREGA LA FUNCION DE FECHA DE               
002400*                 RECORDATORIO (RB) PARA COBROS.                          
002500* 14/12/1998 EEDR TK-00699 REVISION Y2K: SE CONFIRMA QUE EL               
002600*                 CAMPO DE ANIO ES DE 4 DIGITOS EN TODA LA                
002700*                 RUTINA; NO SE ENCONTRARON AREAS DE 2 DIGITOS.           
002800* 23/03/1999 EEDR TK-00701 PRUEBAS DE FIN DE SIGLO SOBRE LA               
002900*                 TABLA DE ASUETOS Y EL CALCULO DE ZELLER.                
003000* 09/08/2001 EEDR TK-00844 SE AJUSTA LA TABLA DIA-FIN-MES A               
003100*                 REDEFINES PARA FACILITAR MANTENIMIENTO.                 
003200* 15/02/2007 EEDR TK-01102 SE DOCUMENTA LA REGLA DEL 2O. Y 4O.            
003300*                 SABADO PARA EVITAR CONFUSION EN AUDITORIA.              
003400******************************************************************        
003500 IDENTIFICATION DIVISION.                                                 
003600 PROGRAM-ID.                     CTOFECH.                                 
003700 AUTHOR.                         CARLOS ENRIQUE MENDOZA RUIZ.             
003800 INSTALLATION.                   DISTRIBUCION CEMENTO - DPTO              
003900     SISTEMAS.                                                            
004000 DATE-WRITTEN.                   02/05/1991.                              
004100 DATE-COMPILED.                  02/05/1991.                              
004200 SECURITY.                       USO INTERNO DEPARTAMENTO                 
004300     SISTEMAS.                                                            
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800 DATA DIVISION.                                                           
004900 WORKING-STORAGE SECTION.                                                 
005000******************************************************************        
005100*          TABLA DE DIAS POR MES (NO CONTEMPLA BISIESTO,         *        
005200*          IGUAL QUE LA RUTINA DE MORAS DEL DEPARTAMENTO)        *        
005300******************************************************************        
005400 01  TABLA-DIAS-MES.                                                      
005500     05  FILLER               PIC X(24) VALUE '3128313031303131303        
005600-    '13031'.                                                             
005700 01  DIA-FIN-MES-R REDEFINES TABLA-DIAS-MES.                              
005800     05  DIA-FIN-MES          PIC 9(02) OCCURS 12 TIMES.                  
005900******************************************************************        
006000*          TABLA DE ASUETOS FIJOS (FECHA UNICA POR SISTEMA)      *        
006100******************************************************************        
006200 01  TABLA-ASUETOS.                                                       
006300     05  FILLER               PIC 9(08) VALUE 20250126.                   
006400     05  FILLER               PIC 9(08) VALUE 20250314.                   
006500     05  FILLER               PIC 9(08) VALUE 20250815.                   
006600     05  FILLER               PIC 9(08) VALUE 20251002.                   
006700     05  FILLER               PIC 9(08) VALUE 20251024.                   
006800     05  FILLER               PIC 9(08) VALUE 20251112.                   
006900     05  FILLER               PIC 9(08) VALUE 20251225.                   
007000 01  TABLA-ASUETOS-R REDEFINES TABLA-ASUETOS.                             
007100     05  ASUETO-FECHA         PIC 9(08) OCCURS 7 TIMES                    
007200                              INDEXED BY IDX-ASUETO.                      
007300******************************************************************        
007400*          CAMPOS DE TRABAJO PARA AVANCE/RETROCESO DE FECHA      *        
007500******************************************************************        
007600 01  WKS-FECHA-CALC              PIC 9(08) VALUE ZEROS.                   
007700 01  WKS-FECHA-CALC-R REDEFINES WKS-FECHA-CALC.                           
007800     05  WKS-FC-ANIO              PIC 9(04).                              
007900     05  WKS-FC-MES               PIC 9(02).                              
008000     05  WKS-FC-DIA               PIC 9(02).                              
008100 01  WKS-CONTADORES.                                                      
008200     05  WKS-CONTADOR-HABILES     PIC 9(02) COMP VALUE ZEROS.             
008300     05  WKS-MES-ANTERIOR         PIC 9(02) COMP VALUE ZEROS.             
008400     05  WKS-OCURRENCIA-SABADO    PIC 9(02) COMP VALUE ZEROS.             
008500 01  WKS-SWITCHES.                                                        
008600     05  WKS-ASUETO-ENCONTRADO    PIC X(01) VALUE 'N'.                    
008700         88  ES-ASUETO                       VALUE 'S'.                   
008800     05  WKS-DIA-HABIL-OK         PIC X(01) VALUE 'N'.                    
008900         88  ES-DIA-HABIL                    VALUE 'S'.                   
009000******************************************************************        
009100*          CONGRUENCIA DE ZELLER PARA DIA DE LA SEMANA           *        
009200*          H=0 SABADO 1 DOMINGO 2 LUNES ... 6 VIERNES            *        
009300******************************************************************        
009400 01  WKS-ZELLER.                                                          
009500     05  WKS-Z-ANIO               PIC 9(04) COMP.                         
009600     05  WKS-Z-MES                PIC 9(02) COMP.                         
009700     05  WKS-Z-DIA                PIC 9(02) COMP.                         
009800     05  WKS-Z-SIGLO              PIC 9(02) COMP.                         
009900     05  WKS-Z-DOSDIG             PIC 9(02) COMP.                         
010000     05  WKS-Z-T1                 PIC 9(04) COMP.                         
010100     05  WKS-Z-T2                 PIC 9(04) COMP.                         
010200     05  WKS-Z-T3                 PIC 9(04) COMP.                         
010300     05  WKS-Z-SUMA               PIC 9(06) COMP.                         
010400     05  WKS-Z-H                  PIC 9(02) COMP.                         
010500         88  ZLR-SABADO                      VALUE 0.                     
010600         88  ZLR-DOMINGO                     VALUE 1.                     
010700         88  ZLR-LUNES-A-VIERNES              VALUE 2 3 4 5 6.            
010800 LINKAGE SECTION.                                                         
010900 01  LK-FUNCION                  PIC X(02).                               
011000     88  LK-FUN-VENCIMIENTO                  VALUE 'VC'.                  
011100     88  LK-FUN-RECORDATORIO                 VALUE 'RB'.                  
011200 01  LK-FECHA-ENTRADA            PIC 9(08).                               
011300 01  LK-FECHA-SALIDA             PIC 9(08).                               
011400 PROCEDURE DIVISION USING LK-FUNCION, LK-FECHA-ENTRADA,                   
011500                           LK-FECHA-SALIDA.                               
011600 100-PRINCIPAL SECTION.                                                   
011700     PERFORM 100-INICIALIZAR                                              
011800     EVALUATE TRUE                                                        
011900        WHEN LK-FUN-VENCIMIENTO                                           
012000             PERFORM 200-FECHA-VENCIMIENTO                                
012100        WHEN LK-FUN-RECORDATORIO                                          
012200             PERFORM 300-FECHA-RECORDATORIO                               
012300        WHEN OTHER                                                        
012400             MOVE LK-FECHA-ENTRADA TO LK-FECHA-SALIDA                     
012500     END-EVALUATE                                                         
012600     GOBACK.                                                              
012700 100-PRINCIPAL-E.                 EXIT.                                   
012800                                                                          
012900 100-INICIALIZAR SECTION.                                                 
013000     MOVE ZEROS TO WKS-CONTADOR-HABILES                                   
013100     MOVE LK-FECHA-ENTRADA TO WKS-FECHA-CALC                              
013200     MOVE ZEROS TO LK-FECHA-SALIDA.                                       
013300 100-INICIALIZAR-E.               EXIT.                                   
013400******************************************************************        
013500*   FECHA DE VENCIMIENTO = FECHA + 4 DIAS HABILES (LUN-VIE, SIN  *        
013600*   ASUETO). SE AVANZA UN DIA CALENDARIO A LA VEZ.               *        
013700******************************************************************        
013800 200-FECHA-VENCIMIENTO SECTION.                                           
013900     PERFORM 210-AVANZA-Y-EVALUA                                          
014000        UNTIL WKS-CONTADOR-HABILES = 4                                    
014100     MOVE WKS-FECHA-CALC TO LK-FECHA-SALIDA.                              
014200 200-FECHA-VENCIMIENTO-E.         EXIT.                                   
014300                                                                          
014400 210-AVANZA-Y-EVALUA SECTION.                                             
014500     PERFORM 900-SUMA-UN-DIA                                              
014600     PERFORM 800-DIA-SEMANA                                               
014700     PERFORM 220-VERIFICA-ASUETO                                          
014800     IF ZLR-LUNES-A-VIERNES AND NOT ES-ASUETO                             
014900        ADD 1 TO WKS-CONTADOR-HABILES                                     
015000     END-IF.                                                              
015100 210-AVANZA-Y-EVALUA-E.           EXIT.                                   
015200                                                                          
015300 220-VERIFICA-ASUETO SECTION.                                             
015400     MOVE 'N' TO WKS-ASUETO-ENCONTRADO                                    
015500     SET IDX-ASUETO TO 1                                                  
015600     SEARCH ASUETO-FECHA                                                  
015700        AT END                                                            
015800           MOVE 'N' TO WKS-ASUETO-ENCONTRADO                              
015900        WHEN ASUETO-FECHA(IDX-ASUETO) = WKS-FECHA-CALC                    
016000           MOVE 'S' TO WKS-ASUETO-ENCONTRADO                              
016100     END-SEARCH.                                                          
016200 220-VERIFICA-ASUETO-E.           EXIT.                                   
016300******************************************************************        
016400*   FECHA DE CORTE PARA RECORDATORIO = 4 DIAS HABILES ANTES DE   *        
016500*   LA FECHA DE RECORDATORIO (NO DOMINGO, NO 2O./4O. SABADO)     *        
016600******************************************************************        
016700 300-FECHA-RECORDATORIO SECTION.                                          
016800     PERFORM 310-RETROCEDE-Y-EVALUA                                       
016900        UNTIL WKS-CONTADOR-HABILES = 4                                    
017000     MOVE WKS-FECHA-CALC TO LK-FECHA-SALIDA.                              
017100 300-FECHA-RECORDATORIO-E.        EXIT.                                   
017200                                                                          
017300 310-RETROCEDE-Y-EVALUA SECTION.                                          
017400     PERFORM 910-RESTA-UN-DIA                                             
017500     PERFORM 800-DIA-SEMANA                                               
017600     COMPUTE WKS-OCURRENCIA-SABADO =                                      
017700        ((WKS-FC-DIA - 1) / 7) + 1                                        
017800     MOVE 'N' TO WKS-DIA-HABIL-OK                                         
017900     IF NOT ZLR-DOMINGO                                                   
018000        IF ZLR-SABADO AND                                                 
018100           (WKS-OCURRENCIA-SABADO = 2 OR                                  
018200            WKS-OCURRENCIA-SABADO = 4)                                    
018300           MOVE 'N' TO WKS-DIA-HABIL-OK                                   
018400        ELSE                                                              
018500           MOVE 'S' TO WKS-DIA-HABIL-OK                                   
018600        END-IF                                                            
018700     END-IF                                                               
018800     IF ES-DIA-HABIL                                                      
018900        ADD 1 TO WKS-CONTADOR-HABILES                                     
019000     END-IF.                                                              
019100 310-RETROCEDE-Y-EVALUA-E.        EXIT.                                   
019200******************************************************************        
019300*   CONGRUENCIA DE ZELLER SOBRE WKS-FECHA-CALC                   *        
019400******************************************************************        
019500 800-DIA-SEMANA SECTION.                                                  
019600     MOVE WKS-FC-ANIO TO WKS-Z-ANIO                                       
019700     MOVE WKS-FC-MES  TO WKS-Z-MES                                        
019800     MOVE WKS-FC-DIA  TO WKS-Z-DIA                                        
019900     IF WKS-Z-MES < 3                                                     
020000        COMPUTE WKS-Z-MES = WKS-Z-MES + 12                                
020100        COMPUTE WKS-Z-ANIO = WKS-Z-ANIO - 1                               
020200     END-IF                                                               
020300     DIVIDE WKS-Z-ANIO BY 100                                             
020400        GIVING WKS-Z-SIGLO REMAINDER WKS-Z-DOSDIG                         
020500     COMPUTE WKS-Z-T1 = (13 * (WKS-Z-MES + 1)) / 5                        
020600     COMPUTE WKS-Z-T2 = WKS-Z-DOSDIG / 4                                  
020700     COMPUTE WKS-Z-T3 = WKS-Z-SIGLO / 4                                   
020800     COMPUTE WKS-Z-SUMA = WKS-Z-DIA + WKS-Z-T1 + WKS-Z-DOSDIG             
020900              + WKS-Z-T2 + WKS-Z-T3 + (5 * WKS-Z-SIGLO)                   
021000     DIVIDE WKS-Z-SUMA BY 7 GIVING WKS-Z-T1                               
021100              REMAINDER WKS-Z-H.                                          
021200 800-DIA-SEMANA-E.                EXIT.                                   
021300******************************************************************        
021400*   AVANZA/RETROCEDE UN DIA CALENDARIO SOBRE WKS-FECHA-CALC      *        
021500******************************************************************        
021600 900-SUMA-UN-DIA SECTION.                                                 
021700     ADD 1 TO WKS-FC-DIA                                                  
021800     MOVE WKS-FC-MES TO WKS-MES-ANTERIOR                                  
021900     IF WKS-FC-DIA > DIA-FIN-MES(WKS-MES-ANTERIOR)                        
022000        MOVE 1 TO WKS-FC-DIA                                              
022100        ADD 1 TO WKS-FC-MES                                               
022200        IF WKS-FC-MES > 12                                                
022300           MOVE 1 TO WKS-FC-MES                                           
022400           ADD 1 TO WKS-FC-ANIO                                           
022500        END-IF                                                            
022600     END-IF.                                                              
022700 900-SUMA-UN-DIA-E.               EXIT.                                   
022800                                                                          
022900 910-RESTA-UN-DIA SECTION.                                                
023000     IF WKS-FC-DIA > 1                                                    
023100        SUBTRACT 1 FROM WKS-FC-DIA                                        
023200     ELSE                                                                 
023300        IF WKS-FC-MES > 1                                                 
023400           SUBTRACT 1 FROM WKS-FC-MES                                     
023500        ELSE                                                              
023600           MOVE 12 TO WKS-FC-MES                                          
023700           SUBTRACT 1 FROM WKS-FC-ANIO                                    
023800        END-IF                                                            
023900        MOVE DIA-FIN-MES(WKS-FC-MES) TO WKS-FC-DIA                        
024000     END-IF.                                                              
024100 910-RESTA-UN-DIA-E.              EXIT.                                   
