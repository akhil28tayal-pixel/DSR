000100******************************************************************        
000200* FECHA       : 20/03/1988                                       *        
000300* PROGRAMADOR : CARLOS ENRIQUE MENDOZA RUIZ (CEMR)                        
000400* APLICACION  : DISTRIBUCION CEMENTO                                      
000500* PROGRAMA    : CTO2COB                                                   
000600* TIPO        : PROCESO BATCH                                             
000700* DESCRIPCION : LEE EL ARCHIVO DE COBROS TAL COMO LLEGA DEL               
000800*             : BANCO (COBIN) Y VALIDA CADA RENGLON. LOS RENGLONES        
000900*             : CON CODIGO DE DISTRIBUIDOR EN CEROS O NOMBRE DE           
001000*             : DISTRIBUIDOR EN BLANCO SE RECHAZAN. LOS RENGLONES         
001100*             : VALIDOS SE ESCRIBEN AL MAESTRO DE COBROS (COBROS).        
001200* ARCHIVOS    : COBIN (ENTRADA), COBROS (SALIDA)                          
001300* PROGRAMA(S) : NO APLICA                                                 
001400******************************************************************        
001500*  R E G I S T R O   D E   C A M B I O S                                  
001600*                                                                         
001700* 20/03/1988 CEMR TK-00062 VERSION INICIAL.                               
001800* 17/07/1991 CEMR TK-00160 SE AGREGA CONTEO DE RECHAZADOS AL              
001900*                 RESUMEN (ANTES SOLO SE CONTABAN LOS CARGADOS).          
002000* 14/12/1998 EEDR TK-00703 REVISION Y2K: COB-FECHA-CONTABLE YA            
002100*                 ES DE 8 DIGITOS (AAAAMMDD), SIN CAMBIOS.                
002200* 30/04/2004 EEDR TK-00978 SE ESTANDARIZA EL MENSAJE DE RESUMEN           
002300*                 AL MISMO FORMATO USADO POR CTO1ING.                     
002400******************************************************************        
002500 IDENTIFICATION DIVISION.                                                 
002600 PROGRAM-ID.                     CTO2COB.                                 
002700 AUTHOR.                         CARLOS ENRIQUE MENDOZA RUIZ.             
002800 INSTALLATION.                   DISTRIBUCION CEMENTO - DPTO              
002900     SISTEMAS.                                                            
003000 DATE-WRITTEN.                   20/03/1988.                              
003100 DATE-COMPILED.                  20/03/1988.                              
003200 SECURITY.                       USO INTERNO DEPARTAMENTO                 
003300     SISTEMAS.                                                            
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT ARC-COBIN   ASSIGN TO COBIN                                   
004100            FILE STATUS IS FS-COBIN FSE-COBIN.                            
004200     SELECT ARC-COBROS  ASSIGN TO COBROS                                  
004300            FILE STATUS IS FS-COBROS FSE-COBROS.                          
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600 FD  ARC-COBIN                                                            
004700     RECORDING MODE IS F                                                  
004800     LABEL RECORDS ARE STANDARD.                                          
004900 01  REG-COBIN.                                                           
005000     05  ENT-FECHA-CONTABLE       PIC 9(08).                              
005100     05  ENT-CODIGO-DISTRIBUIDOR  PIC 9(07).                              
005200     05  ENT-NOMBRE-DISTRIBUIDOR  PIC X(30).                              
005300     05  ENT-VALOR-COBRO          PIC S9(9)V99.                           
005400     05  ENT-NOMBRE-DISTRITO      PIC X(20).                              
005500     05  ENT-TIPO-COBRO           PIC X(15).                              
005600     05  ENT-REFERENCIA-PAGO      PIC X(20).                              
005700     05  FILLER                   PIC X(01).                              
005800 FD  ARC-COBROS                                                           
005900     RECORDING MODE IS F                                                  
006000     LABEL RECORDS ARE STANDARD.                                          
006100 COPY COBROS.                                                             
006200 WORKING-STORAGE SECTION.                                                 
006300 01  WKS-STATUS-ARCHIVOS.                                                 
006400     05  FS-COBIN                 PIC X(02) VALUE SPACES.                 
006500     05  FSE-COBIN                PIC X(06) VALUE SPACES.                 
006600     05  FS-COBROS                PIC X(02) VALUE SPACES.                 
006700     05  FSE-COBROS               PIC X(06) VALUE SPACES.                 
006800******************************************************************        
006900*   VARIABLES DE LA RUTINA DEBD1R00 (CONTROL DE FILE STATUS)     *        
007000******************************************************************        
007100 01  PROGRAMA                     PIC X(08) VALUE SPACES.                 
007200 01  ARCHIVO                      PIC X(08) VALUE SPACES.                 
007300 01  ACCION                       PIC X(10) VALUE SPACES.                 
007400 01  LLAVE                        PIC X(32) VALUE SPACES.                 
007500 01  WKS-SWITCHES.                                                        
007600     05  WKS-FIN-COBIN            PIC X(01) VALUE 'N'.                    
007700         88  HAY-FIN-COBIN                   VALUE 'S'.                   
007800 01  WKS-CONTADORES.                                                      
007900     05  WKS-CTR-LEIDOS           PIC 9(07) COMP VALUE ZEROS.             
008000     05  WKS-CTR-CARGADOS         PIC 9(07) COMP VALUE ZEROS.             
008100     05  WKS-CTR-RECHAZADOS       PIC 9(07) COMP VALUE ZEROS.             
008200 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.                           
008300     05  WKS-CTR-TABLA            PIC 9(07) COMP OCCURS 3 TIMES.          
008400 01  WKS-CODIGO-RECHAZO           PIC 9(02) VALUE ZEROS.                  
008500     88  RECHAZO-DIST-CERO                   VALUE 01.                    
008600     88  RECHAZO-NOMBRE-BLANCO               VALUE 02.                    
008700     88  RENGLON-VALIDO                      VALUE 00.                    
008800 01  WKS-FECHA-CONTABLE-COPIA     PIC 9(08) VALUE ZEROS.                  
008900 01  WKS-FECHA-CONTABLE-R REDEFINES WKS-FECHA-CONTABLE-COPIA.             
009000     05  WKS-FCC-ANIO             PIC 9(04).                              
009100     05  WKS-FCC-MES              PIC 9(02).                              
009200     05  WKS-FCC-DIA              PIC 9(02).                              
009300 01  WKS-LINEA-RESUMEN.                                                   
009400     05  FILLER                   PIC X(30)                               
009500              VALUE 'CTO2COB - RESUMEN DE COBROS :'.                      
009600     05  WKS-RES-ETIQUETA         PIC X(25) VALUE SPACES.                 
009700     05  WKS-RES-VALOR            PIC ZZZ,ZZ9.                            
009800     05  FILLER                   PIC X(20) VALUE SPACES.                 
009900 01  WKS-LINEA-RESUMEN-R REDEFINES WKS-LINEA-RESUMEN                      
010000                                   PIC X(80).                             
010100 PROCEDURE DIVISION.                                                      
010200 000-PRINCIPAL SECTION.                                                   
010300     PERFORM 100-INICIO                                                   
010400     PERFORM 200-VALIDAR-Y-CARGAR                                         
010500        UNTIL HAY-FIN-COBIN                                               
010600     PERFORM 800-IMPRIME-RESUMEN                                          
010700     PERFORM 900-FIN                                                      
010800     STOP RUN.                                                            
010900 000-PRINCIPAL-E.                 EXIT.                                   
011000                                                                          
011100 100-INICIO SECTION.                                                      
011200     MOVE 'CTO2COB' TO PROGRAMA                                           
011300     OPEN INPUT ARC-COBIN                                                 
011400     IF FS-COBIN NOT = '00'                                               
011500        MOVE 'OPEN'  TO ACCION                                            
011600        MOVE SPACES  TO LLAVE                                             
011700        MOVE 'COBIN' TO ARCHIVO                                           
011800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
011900             LLAVE, FS-COBIN, FSE-COBIN                                   
012000        MOVE 91 TO RETURN-CODE                                            
012100        DISPLAY 'CTO2COB - ERROR AL ABRIR COBIN  ' FSE-COBIN              
012200           UPON CONSOLE                                                   
012300        PERFORM 900-FIN                                                   
012400        STOP RUN                                                          
012500     END-IF                                                               
012600     OPEN OUTPUT ARC-COBROS                                               
012700     IF FS-COBROS NOT = '00'                                              
012800        MOVE 'OPEN'   TO ACCION                                           
012900        MOVE SPACES   TO LLAVE                                            
013000        MOVE 'COBROS' TO ARCHIVO                                          
013100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
013200             LLAVE, FS-COBROS, FSE-COBROS                                 
013300        MOVE 91 TO RETURN-CODE                                            
013400        DISPLAY 'CTO2COB - ERROR AL ABRIR COBROS ' FSE-COBROS             
013500           UPON CONSOLE                                                   
013600        PERFORM 900-FIN                                                   
013700        STOP RUN                                                          
013800     END-IF                                                               
013900     MOVE ZEROS TO WKS-CONTADORES                                         
014000     PERFORM 700-LEE-COBIN.                                               
014100 100-INICIO-E.                    EXIT.                                   
014200                                                                          
014300 200-VALIDAR-Y-CARGAR SECTION.                                            
014400     PERFORM 250-VALIDA-RENGLON                                           
014500     IF RENGLON-VALIDO                                                    
014600        PERFORM 300-ESCRIBE-COBROS                                        
014700     ELSE                                                                 
014800        ADD 1 TO WKS-CTR-RECHAZADOS                                       
014900     END-IF                                                               
015000     PERFORM 700-LEE-COBIN.                                               
015100 200-VALIDAR-Y-CARGAR-E.          EXIT.                                   
015200                                                                          
015300 250-VALIDA-RENGLON SECTION.                                              
015400     SET RENGLON-VALIDO TO TRUE                                           
015500     MOVE ENT-FECHA-CONTABLE TO WKS-FECHA-CONTABLE-COPIA                  
015600     IF ENT-CODIGO-DISTRIBUIDOR = ZEROS                                   
015700        SET RECHAZO-DIST-CERO TO TRUE                                     
015800     END-IF                                                               
015900     IF ENT-NOMBRE-DISTRIBUIDOR = SPACES                                  
016000        SET RECHAZO-NOMBRE-BLANCO TO TRUE                                 
016100     END-IF.                                                              
016200 250-VALIDA-RENGLON-E.            EXIT.                                   
016300                                                                          
016400 300-ESCRIBE-COBROS SECTION.                                              
016500     MOVE ENT-FECHA-CONTABLE      TO COB-FECHA-CONTABLE                   
016600     MOVE ENT-CODIGO-DISTRIBUIDOR TO COB-CODIGO-DISTRIBUIDOR              
016700     MOVE ENT-NOMBRE-DISTRIBUIDOR TO COB-NOMBRE-DISTRIBUIDOR              
016800     MOVE ENT-VALOR-COBRO         TO COB-VALOR-COBRO                      
016900     MOVE ENT-NOMBRE-DISTRITO     TO COB-NOMBRE-DISTRITO                  
017000     MOVE ENT-TIPO-COBRO          TO COB-TIPO-COBRO                       
017100     MOVE ENT-REFERENCIA-PAGO     TO COB-REFERENCIA-PAGO                  
017200     WRITE REG-COBROS                                                     
017300     IF FS-COBROS NOT = '00'                                              
017400        MOVE 'WRITE'                TO ACCION                             
017500        MOVE COB-CODIGO-DISTRIBUIDOR TO LLAVE                             
017600        MOVE 'COBROS'               TO ARCHIVO                            
017700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,                  
017800             LLAVE, FS-COBROS, FSE-COBROS                                 
017900        MOVE 91 TO RETURN-CODE                                            
018000        DISPLAY 'CTO2COB - ERROR AL ESCRIBIR COBROS ' FSE-COBROS          
018100           UPON CONSOLE                                                   
018200     ELSE                                                                 
018300        ADD 1 TO WKS-CTR-CARGADOS                                         
018400     END-IF.                                                              
018500 300-ESCRIBE-COBROS-E.            EXIT.                                   
018600                                                                          
018700 700-LEE-COBIN SECTION.                                                   
018800     READ ARC-COBIN                                                       
018900        AT END                                                            
019000           MOVE 'S' TO WKS-FIN-COBIN                                      
019100        NOT AT END                                                        
019200           ADD 1 TO WKS-CTR-LEIDOS                                        
019300     END-READ.                                                            
019400 700-LEE-COBIN-E.                 EXIT.                                   
019500                                                                          
019600 800-IMPRIME-RESUMEN SECTION.                                             
019700     MOVE 'RENGLONES LEIDOS' TO WKS-RES-ETIQUETA                          
019800     MOVE WKS-CTR-LEIDOS TO WKS-RES-VALOR                                 
019900     DISPLAY WKS-LINEA-RESUMEN                                            
020000     MOVE 'COBROS CARGADOS' TO WKS-RES-ETIQUETA                           
020100     MOVE WKS-CTR-CARGADOS TO WKS-RES-VALOR                               
020200     DISPLAY WKS-LINEA-RESUMEN                                            
020300     MOVE 'COBROS RECHAZADOS' TO WKS-RES-ETIQUETA                         
020400     MOVE WKS-CTR-RECHAZADOS TO WKS-RES-VALOR                             
020500     DISPLAY WKS-LINEA-RESUMEN.                                           
020600 800-IMPRIME-RESUMEN-E.           EXIT.                                   
020700                                                                          
020800 900-FIN SECTION.                                                         
020900     CLOSE ARC-COBIN                                                      
021000     CLOSE ARC-COBROS.                                                    
021100 900-FIN-E.                       EXIT.                                   
